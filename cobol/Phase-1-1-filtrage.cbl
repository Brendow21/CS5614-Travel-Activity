000100******************************************************************
000200*                     JOURNAL DES MODIFICATIONS                 *
000300******************************************************************
000400* 04/11/87  JM   ECRITURE INITIALE - FILTRAGE SUR PRIX ET NOTE   *CHG001  
000500* 19/03/88  JM   AJOUT DU CRITERE DUREE (BANDE QUICK/HALF-DAY)   *CHG002  
000600* 22/09/89  JM   AJOUT DU CRITERE LIEU EN SOUS-CHAINE            *CHG003  
000700* 14/02/91  PLR  CORRECTION DU TRI SECONDAIRE SUR LE COUT        *CHG004  
000800* 30/06/93  PLR  AJOUT DU COMPTAGE DES ACTIVITES RETENUES        *CHG005  
000900* 11/01/95  PLR  REVUE GENERALE - BANDES DE DUREE CENTRALISEES   *CHG006  
001000* 08/07/97  DSN  CRITERE CATEGORIE EN SOUS-CHAINE INSENSIBLE     *CHG007  
001100* 17/12/98  DSN  PASSAGE AN 2000 - AUCUNE DATE MANIPULEE ICI     *CHG008  
001200* 03/05/99  DSN  CONTROLE DE NON REGRESSION SUITE PASSAGE AN2000 *CHG009  
001300* 21/11/01  VHT  REQ. 4471 - RENUMEROTATION DES BANDES DE DUREE  *CHG010  
001400* 09/09/03  VHT  REQ. 5128 - REPRISE POUR LE CATALOGUE LOISIRS   *CHG011  
001500* 22/09/10  KR   RELECTURE COMPLETE - AJOUT DE COMMENTAIRES      *CHG012  
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.     1-FILTRAGE.
001900 AUTHOR.         J. MERCIER.
002000 INSTALLATION.   OFFICE REGIONAL DU TOURISME.
002100 DATE-WRITTEN.   04/11/1987.
002200 DATE-COMPILED.
002300 SECURITY.       DIFFUSION RESTREINTE AU SERVICE LOISIRS.
002400******************************************************************
002500*    ACTIVITY-FILTER DU LOT TOURISME.
002600*
002700*    PREMIER PROGRAMME DE LA CHAINE : FILTRE LES ACTIVITES DU
002800*    FICHIER MAITRE ACTIVITES SELON LES CRITERES DU FICHIER
002900*    FILTCRIT (PRIX, CATEGORIE, DUREE, NOTE, LIEU) PUIS TRIE LES
003000*    ACTIVITES RETENUES PAR NOTE DECROISSANTE ET COUT CROISSANT.
003100*    ECRIT LE RESULTAT SUR FILTOUT, QUI SERT D'ENTREE AUX
003200*    PROGRAMMES DE NOTATION EN AVAL (2-PREFERENCES NOTAMMENT).
003300*
003400*    TOUT CRITERE NON RENSEIGNE (ZONE A BLANC OU A -1/ZERO SELON
003500*    LE CAS) EST IGNORE - UNE ACTIVITE N'EST REJETEE QUE SI ELLE
003600*    ECHOUE A UN CRITERE EFFECTIVEMENT DEMANDE.
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.   IBM-PC.
004100 OBJECT-COMPUTER.   IBM-PC.
004200*    UPSI-0 A ON (PAR JCL/COMMANDE) DECLENCHE LES TRACES D'APPUI
004300 SPECIAL-NAMES.
004400     UPSI-0 IS WS-MODE-TRACE.
004500******************************************************************
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900*    CRITERES DE FILTRAGE - UN SEUL ARTICLE PAR RUN
005000     SELECT CRITFILE ASSIGN TO "FILTCRIT"
005100         ORGANIZATION LINE SEQUENTIAL.
005200
005300*    CATALOGUE MAITRE DES ACTIVITES - ENTREE PRINCIPALE
005400     SELECT ACTFILE  ASSIGN TO "ACTIVITIES"
005500         ORGANIZATION LINE SEQUENTIAL.
005600
005700*    ACTIVITES RETENUES ET TRIEES - SORTIE DE CE PROGRAMME
005800     SELECT FILTFILE ASSIGN TO "FILTOUT"
005900         ORGANIZATION LINE SEQUENTIAL.
006000
006100*    FICHIER DE TRI GERE PAR LE VERBE SORT - PAS DE NOM PHYSIQUE
006200     SELECT WS-TRI   ASSIGN TO DISK.
006300
006400******************************************************************
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800*    FICHIER DES CRITERES DE FILTRAGE (UN SEUL ARTICLE PAR RUN)
006900 FD  CRITFILE.
007000 01  C-CRITERE-ENREG.
007100*    PRIX MINIMUM DEMANDE - NEGATIF (-1) SIGNIFIE "SANS BORNE"
007200     05 C-PRIX-MIN            PIC S9(6)V99.
007300*    PRIX MAXIMUM DEMANDE - NEGATIF (-1) SIGNIFIE "SANS BORNE"
007400     05 C-PRIX-MAX            PIC S9(6)V99.
007500*    CATEGORIE DEMANDEE, SOUS-CHAINE - BLANC = PAS DE FILTRE
007600     05 C-CATEGORIE           PIC X(15).
007700*    BANDE DE DUREE DEMANDEE (CF WS-BANDES-DUREE CI-DESSOUS)
007800     05 C-DUREE               PIC X(10).
007900*    NOTE MINIMUM DEMANDEE - ZERO = PAS DE FILTRE
008000     05 C-NOTE-MIN            PIC 9V9.
008100*    LIEU DEMANDE, SOUS-CHAINE - BLANC = PAS DE FILTRE
008200     05 C-LIEU                PIC X(20).
008300     05 FILLER                PIC X(02).
008400
008500*    FICHIER MAITRE DES ACTIVITES (ENTREE, TRIE PAR ID CROISSANT)
008600 FD  ACTFILE.
008700 01  E-ACTIVITE-ENREG.
008800     05 E-ACT-ID              PIC 9(6).
008900     05 E-ACT-PLACE-ID        PIC X(20).
009000     05 E-ACT-TITRE           PIC X(30).
009100     05 E-ACT-CATEGORIE       PIC X(15).
009200     05 E-ACT-COUT            PIC S9(6)V99.
009300*    DUREE EN MINUTES - COMPAREE AUX BORNES DE LA BANDE DEMANDEE
009400     05 E-ACT-DUREE           PIC 9(5).
009500     05 E-ACT-LIEU            PIC X(20).
009600     05 E-ACT-NOTE            PIC 9V9.
009700     05 E-ACT-LATITUDE        PIC S9(3)V9(6).
009800     05 E-ACT-LONGITUDE       PIC S9(3)V9(6).
009900     05 E-ACT-IND-COORD       PIC X(01).
010000
010100*    FICHIER DE SORTIE DES ACTIVITES RETENUES (MEME FORMAT)
010200 FD  FILTFILE.
010300 01  S-ACTIVITE-ENREG.
010400     05 S-ACT-ID              PIC 9(6).
010500     05 S-ACT-PLACE-ID        PIC X(20).
010600     05 S-ACT-TITRE           PIC X(30).
010700     05 S-ACT-CATEGORIE       PIC X(15).
010800     05 S-ACT-COUT            PIC S9(6)V99.
010900     05 S-ACT-DUREE           PIC 9(5).
011000     05 S-ACT-LIEU            PIC X(20).
011100     05 S-ACT-NOTE            PIC 9V9.
011200     05 S-ACT-LATITUDE        PIC S9(3)V9(6).
011300     05 S-ACT-LONGITUDE       PIC S9(3)V9(6).
011400     05 S-ACT-IND-COORD       PIC X(01).
011500
011600*    FICHIER DE TRI INTERMEDIAIRE (PROCEDURE DE TRI EN ENTREE) -
011700*    NOTE DECROISSANTE EN TETE, COUT CROISSANT EN DEPARTAGE
011800 SD  WS-TRI.
011900 01  WT-ACTIVITE-ENREG.
012000     05 WT-ACT-ID             PIC 9(6).
012100     05 WT-ACT-PLACE-ID       PIC X(20).
012200     05 WT-ACT-TITRE          PIC X(30).
012300     05 WT-ACT-CATEGORIE      PIC X(15).
012400     05 WT-ACT-COUT           PIC S9(6)V99.
012500     05 WT-ACT-DUREE          PIC 9(5).
012600     05 WT-ACT-LIEU           PIC X(20).
012700     05 WT-ACT-NOTE           PIC 9V9.
012800     05 WT-ACT-LATITUDE       PIC S9(3)V9(6).
012900     05 WT-ACT-LONGITUDE      PIC S9(3)V9(6).
013000     05 WT-ACT-IND-COORD      PIC X(01).
013100
013200******************************************************************
013300 WORKING-STORAGE SECTION.
013400
013500*    BORNES DES BANDES DE DUREE (MINUTES) - TABLE DE TRAVAIL.
013600*    REQ. 4471 A RENUMEROTE CES BANDES POUR COUVRIR LA JOURNEE    CHG010  
013700*    ENTIERE SANS TROU ENTRE DEUX BANDES CONSECUTIVES.
013800 01  WS-BANDES-DUREE.
013900     05 WS-BANDE OCCURS 4.
014000         10 WS-BANDE-NOM      PIC X(10).
014100         10 WS-BANDE-MIN      PIC 9(6).
014200         10 WS-BANDE-MAX      PIC 9(6).
014300         10 FILLER             PIC X(02).
014400
014500*    VUE ALTERNATIVE DU PRIX MINIMUM - EDITION POUR TRACE
014600 01  WS-PRIX-MIN-GROUPE.
014700     05 WS-PRIX-MIN-VAL       PIC S9(6)V99.
014800     05 WS-PRIX-MIN-EDIT REDEFINES WS-PRIX-MIN-VAL
014900                              PIC -ZZZZZ9.99.
015000     05 FILLER                PIC X(02).
015100
015200*    VUE ALTERNATIVE DU PRIX MAXIMUM - EDITION POUR TRACE
015300 01  WS-PRIX-MAX-GROUPE.
015400     05 WS-PRIX-MAX-VAL       PIC S9(6)V99.
015500     05 WS-PRIX-MAX-EDIT REDEFINES WS-PRIX-MAX-VAL
015600                              PIC -ZZZZZ9.99.
015700     05 FILLER                PIC X(02).
015800
015900*    VUE ALTERNATIVE DE LA NOTE MINIMUM - EDITION POUR TRACE
016000 01  WS-NOTE-MIN-GROUPE.
016100     05 WS-NOTE-MIN-VAL       PIC 9V9.
016200     05 WS-NOTE-MIN-EDIT REDEFINES WS-NOTE-MIN-VAL
016300                              PIC Z9.9.
016400     05 FILLER                PIC X(02).
016500
016600*    ZONES DE COMPARAISON POUR RECHERCHE DE SOUS-CHAINE - MEULE
016700*    (LA ZONE A FOUILLER) ET AIGUILLE (LE MOTIF CHERCHE), TOUTES
016800*    DEUX MISES EN MAJUSCULES AVANT LA RECHERCHE
016900 01  WS-ZONE-RECHERCHE.
017000     05 WS-MEULE              PIC X(20).
017100     05 WS-AIGUILLE           PIC X(20).
017200     05 FILLER                PIC X(02).
017300
017400*    LONGUEUR UTILE DE L'AIGUILLE (SANS LES BLANCS DE FIN)
017500 77  WS-SOUS-LONGUEUR         PIC 99    COMP.
017600*    LONGUEUR UTILE DE LA MEULE POUR CETTE RECHERCHE
017700 77  WS-HAY-LONGUEUR          PIC 99    COMP.
017800*    DERNIERE POSITION DE DEPART POSSIBLE POUR UNE CORRESPONDANCE
017900 77  WS-LIMITE-POSITION       PIC 99    COMP.
018000*    POSITION COURANTE DE BALAYAGE / INDICE DE TABLE DE BANDES
018100 77  WS-POSITION              PIC 99    COMP.
018200*    INDICATEUR "SOUS-CHAINE TROUVEE" DE LA RECHERCHE EN COURS
018300 77  WS-TROUVE                PIC X     VALUE 'N'.
018400     88  WS-TROUVE-OUI                  VALUE 'Y'.
018500
018600*    INDICATEUR DU RESULTAT DE L'ENSEMBLE DES CRITERES POUR
018700*    L'ACTIVITE EN COURS - REMIS A 'Y' A CHAQUE NOUVELLE ACTIVITE
018800 77  WS-CRITERE-OK            PIC X     VALUE 'Y'.
018900     88  WS-CRITERE-VALIDE              VALUE 'Y'.
019000     88  WS-CRITERE-REJETE              VALUE 'N'.
019100
019200*    NOMBRE D'ACTIVITES LUES SUR LE CATALOGUE MAITRE
019300 77  WS-CPT-LUS               PIC 9(7)  COMP VALUE ZERO.
019400*    NOMBRE D'ACTIVITES AYANT PASSE TOUS LES CRITERES
019500 77  WS-CPT-RETENUS           PIC 9(7)  COMP VALUE ZERO.
019600
019700*    FIN DE LA LECTURE DU CATALOGUE MAITRE
019800 77  WS-FIN-ACTIVITES         PIC X     VALUE SPACE.
019900     88  WS-FIN-ACTIVITES-OUI           VALUE 'Y'.
020000
020100******************************************************************
020200 PROCEDURE DIVISION.
020300
020400*----------------------------------------------------------------*
020500*    CHARPENTE DU PROGRAMME : CHARGE LES BANDES DE DUREE ET LE
020600*    CRITERE UNIQUE, PUIS TRIE LE CATALOGUE ENTIER AU MOYEN D'UN
020700*    SORT A PROCEDURE D'ENTREE (LA SELECTION ELLE-MEME SE FAIT
020800*    PENDANT LA LECTURE, PAS AVANT LE SORT).
020900*----------------------------------------------------------------*
021000 0000-MAIN-PROCEDURE.
021100     PERFORM 0100-INIT-BANDES-DUREE
021200     PERFORM 0200-LIRE-CRITERE
021300     SORT WS-TRI
021400         ON DESCENDING KEY WT-ACT-NOTE
021500         ON ASCENDING  KEY WT-ACT-COUT
021600         INPUT PROCEDURE  IS 0300-SELECTIONNE-ACTIVITES
021700         GIVING FILTFILE
021800*    TRACE D'APPUI - UTILE EN RECETTE POUR SUIVRE L'AVANCEMENT
021900     IF WS-MODE-TRACE
022000         DISPLAY "1-FILTRAGE LUS="     WS-CPT-LUS
022100                 " RETENUS="           WS-CPT-RETENUS
022200     END-IF
022300     PERFORM 0999-FIN-PGM
022400     .
022500
022600*----------------------------------------------------------------*
022700*    CHARGEMENT DES BORNES DE BANDE DE DUREE (REGLE METIER).
022800*    QUATRE BANDES COUVRANT TOUTE LA JOURNEE SANS CHEVAUCHEMENT :
022900*    QUICK (0-2H), HALF-DAY (2-4H), FULL-DAY (4-8H), MULTI-DAY
023000*    (8H ET PLUS).  VALEURS EN MINUTES.
023100*----------------------------------------------------------------*
023200 0100-INIT-BANDES-DUREE.
023300     MOVE "QUICK     "   TO WS-BANDE-NOM (1)
023400     MOVE 000000         TO WS-BANDE-MIN (1)
023500     MOVE 000120         TO WS-BANDE-MAX (1)
023600     MOVE "HALF-DAY  "   TO WS-BANDE-NOM (2)
023700     MOVE 000120         TO WS-BANDE-MIN (2)
023800     MOVE 000240         TO WS-BANDE-MAX (2)
023900     MOVE "FULL-DAY  "   TO WS-BANDE-NOM (3)
024000     MOVE 000240         TO WS-BANDE-MIN (3)
024100     MOVE 000480         TO WS-BANDE-MAX (3)
024200     MOVE "MULTI-DAY "   TO WS-BANDE-NOM (4)
024300     MOVE 000480         TO WS-BANDE-MIN (4)
024400     MOVE 100000         TO WS-BANDE-MAX (4)
024500     .
024600
024700*----------------------------------------------------------------*
024800*    LECTURE DE L'ARTICLE UNIQUE DE CRITERES.  UN FICHIER VIDE
024900*    EST TRAITE COMME "AUCUN CRITERE" - TOUTES LES ACTIVITES
025000*    PASSENT ALORS LE FILTRAGE.
025100*----------------------------------------------------------------*
025200 0200-LIRE-CRITERE.
025300     OPEN INPUT CRITFILE
025400     READ CRITFILE
025500         AT END
025600             MOVE ZERO TO C-PRIX-MIN C-PRIX-MAX C-NOTE-MIN
025700             MOVE SPACE TO C-CATEGORIE C-DUREE C-LIEU
025800     END-READ
025900     MOVE C-PRIX-MIN  TO WS-PRIX-MIN-VAL
026000     MOVE C-PRIX-MAX  TO WS-PRIX-MAX-VAL
026100     MOVE C-NOTE-MIN  TO WS-NOTE-MIN-VAL
026200*    TRACE D'APPUI - UTILE EN RECETTE POUR VERIFIER LA SAISIE
026300     IF WS-MODE-TRACE
026400         DISPLAY "CRITERES PRIX "  WS-PRIX-MIN-EDIT
026500                 " A "             WS-PRIX-MAX-EDIT
026600                 " NOTE MIN "      WS-NOTE-MIN-EDIT
026700     END-IF
026800     CLOSE CRITFILE
026900     .
027000
027100*----------------------------------------------------------------*
027200*    PROCEDURE DE TRI EN ENTREE - SELECTION DES ACTIVITES.  LE
027300*    SORT APPELLE CETTE PROCEDURE UNE FOIS ; ELLE LIT LE
027400*    CATALOGUE ENTIER ET NE RELEASE QUE LES ACTIVITES RETENUES.
027500*----------------------------------------------------------------*
027600 0300-SELECTIONNE-ACTIVITES.
027700     OPEN INPUT ACTFILE
027800     PERFORM 0310-LIRE-ACTIVITE UNTIL WS-FIN-ACTIVITES-OUI
027900     CLOSE ACTFILE
028000     .
028100
028200*    LECTURE D'UNE ACTIVITE ET APPLICATION DE L'ENSEMBLE DES
028300*    CRITERES DE SELECTION
028400 0310-LIRE-ACTIVITE.
028500     READ ACTFILE
028600         AT END
028700             SET WS-FIN-ACTIVITES-OUI TO TRUE
028800         NOT AT END
028900             ADD 1 TO WS-CPT-LUS
029000             PERFORM 0320-TESTE-CRITERES
029100     END-READ
029200     .
029300
029400*    L'ACTIVITE N'EST RETENUE QUE SI TOUS LES CRITERES DEMANDES
029500*    SONT SATISFAITS - CHAQUE TEST PEUT REJETER MAIS JAMAIS
029600*    REVALIDER (SAUF LE TEST DE DUREE, QUI EST UN CAS PARTICULIER
029700*    OU L'ABSENCE DE BANDE CORRESPONDANTE EST LE REJET PAR DEFAUT)
029800 0320-TESTE-CRITERES.
029900     SET WS-CRITERE-VALIDE TO TRUE
030000     PERFORM 0321-TESTE-PRIX-MIN
030100     PERFORM 0322-TESTE-PRIX-MAX
030200     PERFORM 0323-TESTE-CATEGORIE
030300     PERFORM 0324-TESTE-DUREE
030400     PERFORM 0325-TESTE-NOTE-MIN
030500     PERFORM 0326-TESTE-LIEU
030600     IF WS-CRITERE-VALIDE
030700         PERFORM 0330-LIBERE-ACTIVITE
030800     END-IF
030900     .
031000
031100*    PRIX MINIMUM - NEGATIF (-1, SAISI PAR DEFAUT) = PAS DE FILTRE
031200 0321-TESTE-PRIX-MIN.
031300     IF C-PRIX-MIN >= ZERO
031400         IF E-ACT-COUT < C-PRIX-MIN
031500             SET WS-CRITERE-REJETE TO TRUE
031600         END-IF
031700     END-IF
031800     .
031900
032000*    PRIX MAXIMUM - NEGATIF (-1, SAISI PAR DEFAUT) = PAS DE FILTRE
032100 0322-TESTE-PRIX-MAX.
032200     IF C-PRIX-MAX >= ZERO
032300         IF E-ACT-COUT > C-PRIX-MAX
032400             SET WS-CRITERE-REJETE TO TRUE
032500         END-IF
032600     END-IF
032700     .
032800
032900*    CATEGORIE - SOUS-CHAINE INSENSIBLE A LA CASSE (REQ. CHG007)
033000 0323-TESTE-CATEGORIE.
033100     IF C-CATEGORIE NOT = SPACE
033200         MOVE E-ACT-CATEGORIE TO WS-MEULE
033300         MOVE C-CATEGORIE     TO WS-AIGUILLE
033400         INSPECT WS-MEULE    CONVERTING
033500             "abcdefghijklmnopqrstuvwxyz" TO
033600             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
033700         INSPECT WS-AIGUILLE CONVERTING
033800             "abcdefghijklmnopqrstuvwxyz" TO
033900             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
034000         MOVE 15 TO WS-HAY-LONGUEUR
034100         PERFORM 0340-LONGUEUR-AIGUILLE
034200         PERFORM 0341-RECHERCHE-SOUS-CHAINE
034300         IF NOT WS-TROUVE-OUI
034400             SET WS-CRITERE-REJETE TO TRUE
034500         END-IF
034600     END-IF
034700     .
034800
034900*    DUREE - BANDE INCLUSIVE, MOT-CLE INCONNU = PAS DE FILTRE.
035000*    SI UN MOT-CLE EST SAISI, L'ACTIVITE EST REJETEE PAR DEFAUT
035100*    TANT QU'AUCUNE BANDE CORRESPONDANTE N'A VALIDE LA DUREE.
035200 0324-TESTE-DUREE.
035300     IF C-DUREE NOT = SPACE
035400         SET WS-CRITERE-REJETE TO TRUE
035500         PERFORM 0324-1-CHERCHE-BANDE
035600             VARYING WS-POSITION FROM 1 BY 1
035700             UNTIL WS-POSITION > 4
035800     END-IF
035900     .
036000
036100*    TEST D'UNE BANDE DE LA TABLE - SORTIE ANTICIPEE DE LA BOUCLE
036200*    PAR FORCAGE DE L'INDICE (MOVE 5) DES QUE LE NOM CORRESPOND
036300 0324-1-CHERCHE-BANDE.
036400     IF C-DUREE (1:10) = WS-BANDE-NOM (WS-POSITION)
036500         IF E-ACT-DUREE >= WS-BANDE-MIN (WS-POSITION)
036600             AND E-ACT-DUREE <= WS-BANDE-MAX (WS-POSITION)
036700             SET WS-CRITERE-VALIDE TO TRUE
036800         END-IF
036900         MOVE 5 TO WS-POSITION
037000     END-IF
037100     .
037200
037300*    NOTE MINIMUM - ZERO (SAISI PAR DEFAUT) = PAS DE FILTRE
037400 0325-TESTE-NOTE-MIN.
037500     IF C-NOTE-MIN > ZERO
037600         IF E-ACT-NOTE < C-NOTE-MIN
037700             SET WS-CRITERE-REJETE TO TRUE
037800         END-IF
037900     END-IF
038000     .
038100
038200*    LIEU - SOUS-CHAINE INSENSIBLE A LA CASSE, MEME MECANISME
038300*    QUE LE CRITERE DE CATEGORIE CI-DESSUS
038400 0326-TESTE-LIEU.
038500     IF C-LIEU NOT = SPACE
038600         MOVE E-ACT-LIEU TO WS-MEULE
038700         MOVE C-LIEU     TO WS-AIGUILLE
038800         INSPECT WS-MEULE    CONVERTING
038900             "abcdefghijklmnopqrstuvwxyz" TO
039000             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
039100         INSPECT WS-AIGUILLE CONVERTING
039200             "abcdefghijklmnopqrstuvwxyz" TO
039300             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
039400         MOVE 20 TO WS-HAY-LONGUEUR
039500         PERFORM 0340-LONGUEUR-AIGUILLE
039600         PERFORM 0341-RECHERCHE-SOUS-CHAINE
039700         IF NOT WS-TROUVE-OUI
039800             SET WS-CRITERE-REJETE TO TRUE
039900         END-IF
040000     END-IF
040100     .
040200
040300*----------------------------------------------------------------*
040400*    UTILITAIRES DE RECHERCHE DE SOUS-CHAINE (LE CALCUL DE
040500*    DISTANCE GEOGRAPHIQUE N'EST PAS REQUIS DANS CE PROGRAMME) -
040600*    MAISON FAITE, CAR LE COMPILATEUR DE L'EPOQUE N'OFFRE PAS DE
040700*    FONCTION INTRINSEQUE EQUIVALENTE A UN "CONTAINS"
040800*----------------------------------------------------------------*
040900 0340-LONGUEUR-AIGUILLE.
041000*    RECULE DEPUIS LA FIN DE LA ZONE JUSQU'AU PREMIER CARACTERE
041100*    NON BLANC - DONNE LA LONGUEUR UTILE DU MOTIF CHERCHE
041200     MOVE 20 TO WS-POSITION
041300     PERFORM 0340-1-RECULE-POSITION
041400         UNTIL WS-POSITION < 1
041500             OR WS-AIGUILLE (WS-POSITION:1) NOT = SPACE
041600     MOVE WS-POSITION TO WS-SOUS-LONGUEUR
041700     .
041800
041900*    UN SEUL PAS DE RECUL - PARAGRAPHE SEPARE POUR RESTER DANS LE
042000*    STYLE PERFORM-UNE-INSTRUCTION DU RESTE DU PROGRAMME
042100 0340-1-RECULE-POSITION.
042200     SUBTRACT 1 FROM WS-POSITION
042300     .
042400
042500*    RECHERCHE DE L'AIGUILLE DANS LA MEULE, POSITION PAR POSITION
042600 0341-RECHERCHE-SOUS-CHAINE.
042700     MOVE 'N' TO WS-TROUVE
042800     IF WS-SOUS-LONGUEUR > ZERO
042900*        DERNIERE POSITION DE DEPART OU L'AIGUILLE TIENT ENCORE
043000*        ENTIEREMENT DANS LA MEULE
043100         COMPUTE WS-LIMITE-POSITION =
043200             WS-HAY-LONGUEUR - WS-SOUS-LONGUEUR + 1
043300         IF WS-LIMITE-POSITION > ZERO
043400             PERFORM 0341-1-TESTE-POSITION
043500                 VARYING WS-POSITION FROM 1 BY 1
043600                 UNTIL WS-POSITION > WS-LIMITE-POSITION
043700                     OR WS-TROUVE-OUI
043800         END-IF
043900     END-IF
044000     .
044100
044200*    COMPARAISON DE L'AIGUILLE A LA MEULE A UNE POSITION DONNEE
044300 0341-1-TESTE-POSITION.
044400     IF WS-MEULE (WS-POSITION : WS-SOUS-LONGUEUR) =
044500         WS-AIGUILLE (1 : WS-SOUS-LONGUEUR)
044600         MOVE 'Y' TO WS-TROUVE
044700     END-IF
044800     .
044900
045000*----------------------------------------------------------------*
045100*    LIBERATION DE L'ARTICLE RETENU VERS LA PROCEDURE DE TRI
045200*----------------------------------------------------------------*
045300 0330-LIBERE-ACTIVITE.
045400     ADD 1 TO WS-CPT-RETENUS
045500     MOVE E-ACT-ID         TO WT-ACT-ID
045600     MOVE E-ACT-PLACE-ID   TO WT-ACT-PLACE-ID
045700     MOVE E-ACT-TITRE      TO WT-ACT-TITRE
045800     MOVE E-ACT-CATEGORIE  TO WT-ACT-CATEGORIE
045900     MOVE E-ACT-COUT       TO WT-ACT-COUT
046000     MOVE E-ACT-DUREE      TO WT-ACT-DUREE
046100     MOVE E-ACT-LIEU       TO WT-ACT-LIEU
046200     MOVE E-ACT-NOTE       TO WT-ACT-NOTE
046300     MOVE E-ACT-LATITUDE   TO WT-ACT-LATITUDE
046400     MOVE E-ACT-LONGITUDE  TO WT-ACT-LONGITUDE
046500     MOVE E-ACT-IND-COORD  TO WT-ACT-IND-COORD
046600     RELEASE WT-ACTIVITE-ENREG
046700     .
046800
046900*    FIN NORMALE DU PROGRAMME
047000 0999-FIN-PGM.
047100     STOP RUN.
