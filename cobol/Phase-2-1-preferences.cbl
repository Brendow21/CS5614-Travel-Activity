000100******************************************************************
000200*                     JOURNAL DES MODIFICATIONS                 *
000300******************************************************************
000400* 23/03/91  KR   ECRITURE INITIALE - NOTATION PAR PREFERENCES    *CHG001  
000500* 17/08/92  KR   AJOUT DU CUMUL DE POIDS SUR CATEGORIES DOUBLEES *CHG002  
000600* 05/01/94  KR   CORRECTION ARRONDI DU SCORE A DEUX DECIMALES    *CHG003  
000700* 12/06/96  PLR  TRI STABLE PAR RANG D'ARRIVEE A SCORE EGAL      *CHG004  
000800* 19/11/98  DSN  PASSAGE AN 2000 - AUCUNE DATE MANIPULEE ICI     *CHG005  
000900* 03/05/99  DSN  CONTROLE DE NON REGRESSION SUITE PASSAGE AN2000 *CHG006  
001000* 27/02/02  VHT  REQ. 4602 - LECTURE DE LA LISTE FILTOUT         *CHG007  
001100* 14/10/04  VHT  REQ. 5390 - REPRISE POUR LE CATALOGUE LOISIRS   *CHG008  
001200* 09/02/07  VHT  REQ. 5803 - DISTANCE ABSENTE = SENTINELLE INFINI*CHG009  
001300* 20/05/09  KR   REQ. 6140 - RETRAIT DU PLAFOND DE 100 SUR SCORE *CHG010  
001400******************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.     2-PREFERENCES.
001700 AUTHOR.         K. ROPITAL.
001800 INSTALLATION.   OFFICE REGIONAL DU TOURISME.
001900 DATE-WRITTEN.   23/03/1991.
002000 DATE-COMPILED.
002100 SECURITY.       DIFFUSION RESTREINTE AU SERVICE LOISIRS.
002200******************************************************************
002300*    PREFERENCE-RANKER DU LOT TOURISME.
002400*
002500*    CHARGE LES PREFERENCES (POIDS PAR CATEGORIE) DU VISITEUR
002600*    DEPUIS USERPREFS, NOTE CHAQUE ACTIVITE CANDIDATE DU FICHIER
002700*    FILTOUT SELON LA SOMME DES POIDS DES CATEGORIES CORRESPON-
002800*    DANTES PLUS LA NOTE PONDEREE, PUIS ECRIT LE CLASSEMENT SUR
002900*    RECSOUT.
003000*
003100*    CONTRAIREMENT A LA NOTATION PAR VOYAGE (PHASE 4) ET A LA
003200*    NOTATION PAR AVIS (PHASE 3), CE CLASSEMENT NE PORTE QUE SUR
003300*    LES PREFERENCES DECLAREES - AUCUNE GEOLOCALISATION, AUCUN
003400*    AVIS D'AUTRES VISITEURS N'ENTRE EN JEU ICI.
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.   IBM-PC.
003900 OBJECT-COMPUTER.   IBM-PC.
004000*    UPSI-0 A ON (PAR JCL/COMMANDE) DECLENCHE LES TRACES D'APPUI
004100 SPECIAL-NAMES.
004200     UPSI-0 IS WS-MODE-TRACE.
004300******************************************************************
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600
004700*    PREFERENCES DU VISITEUR SUJET - UN SEUL USAGER PAR RUN
004800     SELECT PREFFILE ASSIGN TO "USERPREFS"
004900         ORGANIZATION LINE SEQUENTIAL.
005000
005100*    CANDIDATES EN ENTREE - SORTIE DEJA FILTREE DE 1-FILTRAGE
005200     SELECT CANDFILE ASSIGN TO "FILTOUT"
005300         ORGANIZATION LINE SEQUENTIAL.
005400
005500*    RECOMMANDATIONS EN SORTIE, CLASSEES PAR SCORE DECROISSANT
005600     SELECT RECFILE  ASSIGN TO "RECSOUT"
005700         ORGANIZATION LINE SEQUENTIAL.
005800
005900*    FICHIER DE TRI GERE PAR LE VERBE SORT - PAS DE NOM PHYSIQUE
006000     SELECT WS-TRI   ASSIGN TO DISK.
006100
006200******************************************************************
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600*    FICHIER DES PREFERENCES DU VISITEUR (UN SEUL USAGER/RUN)
006700 FD  PREFFILE.
006800 01  E-PREFERENCE-ENREG.
006900*    IDENTIFIANT DU VISITEUR - LE MEME SUR TOUT LE FICHIER
007000     05 E-PRF-USER-ID         PIC 9(6).
007100*    CATEGORIE D'ACTIVITE PREFEREE (UNE LIGNE PAR CATEGORIE)
007200     05 E-PRF-CATEGORIE       PIC X(15).
007300*    POIDS DECLARE POUR CETTE CATEGORIE, 0.00 A 9.99
007400     05 E-PRF-POIDS           PIC 9V99.
007500
007600*    LISTE DES ACTIVITES CANDIDATES (SORTIE DE 1-FILTRAGE)
007700 FD  CANDFILE.
007800 01  E-ACTIVITE-ENREG.
007900     05 E-ACT-ID              PIC 9(6).
008000     05 E-ACT-PLACE-ID        PIC X(20).
008100     05 E-ACT-TITRE           PIC X(30).
008200*    CATEGORIE COMPAREE AUX PREFERENCES DU VISITEUR
008300     05 E-ACT-CATEGORIE       PIC X(15).
008400     05 E-ACT-COUT            PIC S9(6)V99.
008500     05 E-ACT-DUREE           PIC 9(5).
008600     05 E-ACT-LIEU            PIC X(20).
008700*    NOTE MOYENNE DE L'ACTIVITE - ENTRE DANS LE SCORE (X 0.20)
008800     05 E-ACT-NOTE            PIC 9V9.
008900     05 E-ACT-LATITUDE        PIC S9(3)V9(6).
009000     05 E-ACT-LONGITUDE       PIC S9(3)V9(6).
009100     05 E-ACT-IND-COORD       PIC X(01).
009200
009300*    FICHIER DES RECOMMANDATIONS EN SORTIE
009400 FD  RECFILE.
009500 01  S-RECOMMANDATION-ENREG.
009600     05 S-REC-USER-ID         PIC 9(6).
009700     05 S-REC-ACT-ID          PIC 9(6).
009800     05 S-REC-TITRE           PIC X(30).
009900     05 S-REC-CATEGORIE       PIC X(15).
010000     05 S-REC-SCORE           PIC 9(3)V99.
010100*    CE CLASSEMENT NE CALCULE AUCUNE DISTANCE - SENTINELLE
010200     05 S-REC-DISTANCE-KM     PIC 9(5)V9.
010300     05 S-REC-MOTIF           PIC X(40).
010400     05 FILLER                PIC X(07).
010500
010600*    FICHIER DE TRI INTERMEDIAIRE (PROCEDURE DE TRI EN ENTREE) -
010700*    SCORE DECROISSANT EN TETE, RANG D'ARRIVEE CROISSANT POUR
010800*    DEPARTAGER LES SCORES EGAUX (TRI STABLE)
010900 SD  WS-TRI.
011000 01  WT-CANDIDATE-ENREG.
011100     05 WT-SCORE              PIC 9(3)V99.
011200     05 WT-RANG-ARRIVEE       PIC 9(7).
011300     05 WT-USER-ID            PIC 9(6).
011400     05 WT-ACT-ID             PIC 9(6).
011500     05 WT-TITRE              PIC X(30).
011600     05 WT-CATEGORIE          PIC X(15).
011700     05 FILLER                PIC X(02).
011800
011900******************************************************************
012000 WORKING-STORAGE SECTION.
012100
012200*    TABLE DES PREFERENCES DU VISITEUR (CATEGORIE / POIDS) -
012300*    CHARGEE UNE FOIS EN DEBUT DE RUN, PARCOURUE PAR ACTIVITE
012400 01  WS-TABLE-PREFERENCES.
012500     05 WS-PREFERENCE OCCURS 50.
012600         10 WS-PRF-CATEGORIE  PIC X(15).
012700         10 WS-PRF-POIDS      PIC 9V99.
012800         10 FILLER             PIC X(02).
012900
013000*    VUE ALTERNATIVE DU SCORE COURANT - EDITION POUR TRACE
013100 01  WS-SCORE-GROUPE.
013200     05 WS-SCORE-VAL          PIC 9(3)V99.
013300     05 WS-SCORE-EDIT REDEFINES WS-SCORE-VAL
013400                              PIC ZZZ9.99.
013500     05 FILLER                PIC X(02).
013600
013700*    VUE ALTERNATIVE DE LA NOTE BRUTE - EDITION POUR TRACE
013800 01  WS-NOTE-GROUPE.
013900     05 WS-NOTE-VAL           PIC 9V9.
014000     05 WS-NOTE-EDIT REDEFINES WS-NOTE-VAL
014100                              PIC Z9.9.
014200     05 FILLER                PIC X(02).
014300
014400*    VUE ALTERNATIVE DE L'ID USAGER - CONTROLE DE COHERENCE
014500 01  WS-USER-ID-GROUPE.
014600     05 WS-USER-ID-VAL        PIC 9(6).
014700     05 WS-USER-ID-EDIT REDEFINES WS-USER-ID-VAL
014800                              PIC ZZZZZ9.
014900     05 FILLER                PIC X(02).
015000
015100*    NOMBRE DE LIGNES DE PREFERENCES CHARGEES (BORNE PAR OCCURS)
015200 77  WS-NB-PREFERENCES        PIC 99    COMP VALUE ZERO.
015300*    INDICE DE PARCOURS DE LA TABLE DE PREFERENCES
015400 77  WS-INDICE                PIC 99    COMP.
015500*    IDENTIFIANT DU VISITEUR SUJET - PRIS SUR LA 1ERE PREFERENCE
015600 77  WS-USER-ID-SUJET         PIC 9(6)  VALUE ZERO.
015700*    SCORE BRUT CUMULE AVANT ARRONDI A DEUX DECIMALES
015800 77  WS-SCORE-BRUT            PIC 9(5)V99.
015900*    NOMBRE DE CANDIDATES LUES SUR FILTOUT - POUR LA TRACE
016000 77  WS-CPT-LUS               PIC 9(7)  COMP VALUE ZERO.
016100*    NOMBRE DE RECOMMANDATIONS EFFECTIVEMENT ECRITES
016200 77  WS-CPT-ECRITS            PIC 9(7)  COMP VALUE ZERO.
016300*    RANG D'ARRIVEE SUR FILTOUT - CLE SECONDAIRE DU TRI STABLE
016400 77  WS-RANG-ARRIVEE          PIC 9(7)  COMP VALUE ZERO.
016500
016600*    FIN DE LA LECTURE DE USERPREFS
016700 77  WS-FIN-PREFERENCES       PIC X     VALUE SPACE.
016800     88  WS-FIN-PREFERENCES-OUI          VALUE 'Y'.
016900*    FIN DE LA LECTURE DE FILTOUT
017000 77  WS-FIN-CANDIDATES        PIC X     VALUE SPACE.
017100     88  WS-FIN-CANDIDATES-OUI           VALUE 'Y'.
017200*    FIN DE LA RESTITUTION DU FICHIER DE TRI
017300 77  WS-FIN-TRI                PIC X    VALUE SPACE.
017400     88  WS-FIN-TRI-OUI                  VALUE 'Y'.
017500
017600******************************************************************
017700 PROCEDURE DIVISION.
017800
017900*----------------------------------------------------------------*
018000*    CHARPENTE DU PROGRAMME : CHARGE LES POIDS DU VISITEUR, PUIS
018100*    TRIE LES CANDIDATES PAR SCORE AU MOYEN D'UN SORT A PROCEDURES
018200*    (LA NOTATION SE FAIT DANS LA PROCEDURE D'ENTREE, L'ECRITURE
018300*    DE RECSOUT DANS LA PROCEDURE DE SORTIE).
018400*----------------------------------------------------------------*
018500 0000-MAIN-PROCEDURE.
018600     PERFORM 0100-CHARGE-PREFERENCES
018700     SORT WS-TRI
018800         ON DESCENDING KEY WT-SCORE
018900         ON ASCENDING  KEY WT-RANG-ARRIVEE
019000         INPUT PROCEDURE  IS 0200-NOTE-CANDIDATES
019100         OUTPUT PROCEDURE IS 0240-ECRIT-RECOMMANDATIONS
019200*    TRACE D'APPUI - UTILE EN RECETTE POUR SUIVRE L'AVANCEMENT
019300     IF WS-MODE-TRACE
019400         DISPLAY "2-PREFERENCES LUS="   WS-CPT-LUS
019500                 " ECRITS="             WS-CPT-ECRITS
019600                 " USAGER="             WS-USER-ID-EDIT
019700     END-IF
019800     PERFORM 0999-FIN-PGM
019900     .
020000
020100*----------------------------------------------------------------*
020200*    CHARGEMENT DE LA TABLE DE POIDS DU VISITEUR.  LE FICHIER NE
020300*    PORTE QU'UN SEUL USAGER PAR RUN - SON IDENTIFIANT EST PRIS
020400*    SUR LA TOUTE PREMIERE LIGNE LUE.
020500*----------------------------------------------------------------*
020600 0100-CHARGE-PREFERENCES.
020700     OPEN INPUT PREFFILE
020800     PERFORM 0110-LIRE-PREFERENCE UNTIL WS-FIN-PREFERENCES-OUI
020900     CLOSE PREFFILE
021000     MOVE WS-USER-ID-SUJET TO WS-USER-ID-VAL
021100     .
021200
021300*    LECTURE D'UNE LIGNE DE PREFERENCE ET RANGEMENT EN TABLE
021400 0110-LIRE-PREFERENCE.
021500     READ PREFFILE
021600         AT END
021700             SET WS-FIN-PREFERENCES-OUI TO TRUE
021800         NOT AT END
021900*            LA PREMIERE LIGNE PORTE L'IDENTIFIANT DU VISITEUR
022000             IF WS-NB-PREFERENCES = ZERO
022100                 MOVE E-PRF-USER-ID TO WS-USER-ID-SUJET
022200             END-IF
022300             ADD 1 TO WS-NB-PREFERENCES
022400             MOVE E-PRF-CATEGORIE TO
022500                 WS-PRF-CATEGORIE (WS-NB-PREFERENCES)
022600             MOVE E-PRF-POIDS     TO
022700                 WS-PRF-POIDS     (WS-NB-PREFERENCES)
022800     END-READ
022900     .
023000
023100*----------------------------------------------------------------*
023200*    PROCEDURE DE TRI EN ENTREE - NOTATION DES CANDIDATES.  LE
023300*    SORT APPELLE CETTE PROCEDURE UNE FOIS, QUI RELEASE CHAQUE
023400*    CANDIDATE NOTEE VERS LE FICHIER DE TRI.
023500*----------------------------------------------------------------*
023600 0200-NOTE-CANDIDATES.
023700     OPEN INPUT CANDFILE
023800     PERFORM 0210-LIRE-CANDIDATE UNTIL WS-FIN-CANDIDATES-OUI
023900     CLOSE CANDFILE
024000     .
024100
024200*    LECTURE D'UNE CANDIDATE, NOTATION, PUIS LIBERATION AU TRI
024300 0210-LIRE-CANDIDATE.
024400     READ CANDFILE
024500         AT END
024600             SET WS-FIN-CANDIDATES-OUI TO TRUE
024700         NOT AT END
024800             ADD 1 TO WS-CPT-LUS
024900             PERFORM 0220-CALCULE-SCORE
025000             PERFORM 0230-LIBERE-CANDIDATE
025100     END-READ
025200     .
025300
025400*----------------------------------------------------------------*
025500*    SCORE = SOMME DES POIDS DES CATEGORIES CORRESPONDANTES
025600*            + NOTE x 0.20
025700*    UNE ACTIVITE N'A QU'UNE SEULE CATEGORIE, MAIS LE VISITEUR
025800*    PEUT AVOIR DECLARE LA MEME CATEGORIE PLUSIEURS FOIS (SAISIE
025900*    REPETEE COTE FRONT-END) - TOUS LES POIDS CORRESPONDANTS SE
026000*    CUMULENT, SANS PLAFOND (REQ. 6140).                          CHG010  
026100*----------------------------------------------------------------*
026200 0220-CALCULE-SCORE.
026300     MOVE ZERO TO WS-SCORE-BRUT
026400     PERFORM 0221-CUMULE-POIDS
026500         VARYING WS-INDICE FROM 1 BY 1
026600         UNTIL WS-INDICE > WS-NB-PREFERENCES
026700     COMPUTE WS-SCORE-BRUT ROUNDED =
026800         WS-SCORE-BRUT + (E-ACT-NOTE * 0.20)
026900*    PAS DE PLAFOND ICI - LA SOMME DES POIDS EST REPORTEE EXACTE
027000*    (CONTRAIREMENT AU SCORE DE 3-RECOMMANDATIONS, REQ. 6140) -   CHG010  
027100*    LE CUMUL DE CATEGORIES DOUBLEES PEUT LEGITIMEMENT DEPASSER
027200*    100.00 ET DOIT ETRE CONSERVE TEL QUEL POUR LE CLASSEMENT
027300     MOVE WS-SCORE-BRUT TO WS-SCORE-VAL
027400*    TRACE D'APPUI - UTILE EN RECETTE POUR SUIVRE LA NOTATION
027500     IF WS-MODE-TRACE
027600         MOVE E-ACT-NOTE TO WS-NOTE-VAL
027700         DISPLAY "ACTIVITE " E-ACT-ID " SCORE " WS-SCORE-EDIT
027800                 " NOTE " WS-NOTE-EDIT
027900     END-IF
028000     .
028100
028200*    CUMUL DU POIDS D'UNE LIGNE DE PREFERENCE SI SA CATEGORIE
028300*    CORRESPOND A CELLE DE L'ACTIVITE EN COURS DE NOTATION
028400 0221-CUMULE-POIDS.
028500     IF E-ACT-CATEGORIE = WS-PRF-CATEGORIE (WS-INDICE)
028600         COMPUTE WS-SCORE-BRUT =
028700             WS-SCORE-BRUT + WS-PRF-POIDS (WS-INDICE)
028800     END-IF
028900     .
029000
029100*----------------------------------------------------------------*
029200*    LIBERATION VERS LA PROCEDURE DE TRI (RANG CONSERVE POUR LA
029300*    STABILITE DU TRI A SCORE EGAL)
029400*----------------------------------------------------------------*
029500 0230-LIBERE-CANDIDATE.
029600     ADD 1 TO WS-RANG-ARRIVEE
029700     ADD 1 TO WS-CPT-ECRITS
029800     MOVE WS-SCORE-VAL     TO WT-SCORE
029900     MOVE WS-RANG-ARRIVEE  TO WT-RANG-ARRIVEE
030000     MOVE WS-USER-ID-SUJET TO WT-USER-ID
030100     MOVE E-ACT-ID         TO WT-ACT-ID
030200     MOVE E-ACT-TITRE      TO WT-TITRE
030300     MOVE E-ACT-CATEGORIE  TO WT-CATEGORIE
030400     RELEASE WT-CANDIDATE-ENREG
030500     .
030600
030700*----------------------------------------------------------------*
030800*    PROCEDURE DE TRI EN SORTIE - MISE EN FORME DE RECSOUT
030900*    (DISTANCE ET MOTIF SANS OBJET POUR CE CLASSEMENT PAR
031000*    PREFERENCES - ZONES LAISSEES A ZERO / BLANC)
031100*----------------------------------------------------------------*
031200 0240-ECRIT-RECOMMANDATIONS.
031300     OPEN OUTPUT RECFILE
031400     PERFORM 0241-RENDS-CANDIDATE UNTIL WS-FIN-TRI-OUI
031500     CLOSE RECFILE
031600     .
031700
031800*    RESTITUTION D'UNE CANDIDATE TRIEE ET ECRITURE SUR RECSOUT
031900 0241-RENDS-CANDIDATE.
032000     RETURN WS-TRI
032100         AT END
032200             SET WS-FIN-TRI-OUI TO TRUE
032300         NOT AT END
032400             MOVE WT-USER-ID    TO S-REC-USER-ID
032500             MOVE WT-ACT-ID     TO S-REC-ACT-ID
032600             MOVE WT-TITRE      TO S-REC-TITRE
032700             MOVE WT-CATEGORIE  TO S-REC-CATEGORIE
032800             MOVE WT-SCORE      TO S-REC-SCORE
032900*            AUCUNE DISTANCE CALCULEE ICI - SENTINELLE "INFINI"
033000*            POUR LE TRI ULTERIEUR PAR DISTANCE (REQ. 5803)       CHG009  
033100             MOVE 99999.9       TO S-REC-DISTANCE-KM
033200             MOVE SPACE         TO S-REC-MOTIF
033300             WRITE S-RECOMMANDATION-ENREG
033400     END-RETURN
033500     .
033600
033700*    FIN NORMALE DU PROGRAMME
033800 0999-FIN-PGM.
033900     STOP RUN.
