000100******************************************************************
000200*                     JOURNAL DES MODIFICATIONS                 *
000300******************************************************************
000400* 11/09/89  JM   ECRITURE INITIALE - CENTROIDE ET PROXIMITE       CHG001  
000500* 04/02/90  JM   ROUTINES GEOMETRIQUES MAISON (SINUS/COSINUS)     CHG002  
000600* 30/07/92  PLR  AJOUT DE LA RACINE PAR NEWTON-RAPHSON            CHG003  
000700* 22/01/94  PLR  AJOUT DU CRITERE DE DIVERSITE DE CATEGORIE       CHG004  
000800* 16/06/96  PLR  RECHERCHE DICHOTOMIQUE SUR LA TABLE ACTIVITES    CHG005  
000900* 19/11/98  DSN  PASSAGE AN 2000 - AUCUNE DATE MANIPULEE ICI      CHG006  
001000* 03/05/99  DSN  CONTROLE DE NON REGRESSION SUITE PASSAGE AN2000  CHG007  
001100* 11/03/03  VHT  REQ. 4910 - PLAFOND DES CANDIDATES AU TOP 10     CHG008  
001200* 08/12/06  VHT  REQ. 5801 - REPRISE POUR LE CATALOGUE LOISIRS    CHG009  
001300* 17/09/09  KR   SORTIE ANTICIPEE DE NEWTON SUR CONVERGENCE       CHG010  
001400* 18/11/10  KR   RELECTURE COMPLETE - AJOUT DE COMMENTAIRES       CHG011  
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.     4-VOYAGE.
001800 AUTHOR.         J. MERCIER.
001900 INSTALLATION.   OFFICE REGIONAL DU TOURISME.
002000 DATE-WRITTEN.   11/09/1989.
002100 DATE-COMPILED.
002200 SECURITY.       DIFFUSION RESTREINTE AU SERVICE LOISIRS.
002300******************************************************************
002400*    TRIP-PLANNER : CE PROGRAMME TRAITE UN SEUL VOYAGE DEJA
002500*    ENTAME (TRIPACTS CONTIENT SES ETAPES DEJA RETENUES) ET
002600*    PROPOSE LES 10 MEILLEURES ACTIVITES SUPPLEMENTAIRES.
002700*
002800*    IL CALCULE D'ABORD LE CENTROIDE GEOGRAPHIQUE DES ETAPES
002900*    DEJA PLANIFIEES (MOYENNE SIMPLE DES LATITUDES/LONGITUDES
003000*    DES ETAPES LOCALISEES), PUIS NOTE CHAQUE AUTRE ACTIVITE DU
003100*    CATALOGUE SELON QUATRE CRITERES PONDERES :
003200*
003300*        PREFERENCE (40 POINTS) - LA CATEGORIE DE L'ACTIVITE
003400*            CORRESPOND-ELLE A UN MOT-CLE DU VISITEUR (USERPREFS) ?
003500*        PROXIMITE  (30 POINTS) - DISTANCE DE HAVERSINE ENTRE
003600*            L'ACTIVITE ET LE CENTROIDE DU VOYAGE
003700*        NOTE       (20 POINTS) - NOTE PROPRE DE L'ACTIVITE x 4
003800*        DIVERSITE  (10 POINTS) - LA CATEGORIE N'EST PAS DEJA
003900*            REPRESENTEE DANS LE VOYAGE
004000*
004100*    LES ACTIVITES DEJA SUR LE VOYAGE SONT EXCLUES DE LA
004200*    SELECTION.  LE TOP 10 PAR SCORE EST ECRIT SUR RECSOUT.
004300*
004400*    LES ROUTINES DE GEOMETRIE (SINUS, COSINUS, RACINE CARREE,
004500*    ARCSINUS) SONT ECRITES MAISON, PAR SERIES DE TAYLOR OU
004600*    METHODE DE NEWTON-RAPHSON, FAUTE DE BIBLIOTHEQUE
004700*    MATHEMATIQUE DISPONIBLE SUR LE SITE.  CES MEMES ROUTINES
004800*    SONT DUPLIQUEES DANS 5-ITINERAIRE, CE PROGRAMME N'ETANT PAS
004900*    APPELANT DE CELUI-LA (PAS DE CALL - VOIR PLUS BAS).
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.   IBM-PC.
005400 OBJECT-COMPUTER.   IBM-PC.
005500 SPECIAL-NAMES.
005600*    UPSI-0 ACTIVE LES DISPLAY DE CONTROLE EN EXPLOITATION
005700     UPSI-0 IS WS-MODE-TRACE.
005800******************************************************************
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100
006200*    CATALOGUE MAITRE DES ACTIVITES, TRIE PAR IDENTIFIANT
006300     SELECT ACTFILE  ASSIGN TO "ACTIVITIES"
006400         ORGANIZATION LINE SEQUENTIAL.
006500
006600*    ETAPES DEJA RETENUES DU VOYAGE SUJET - UN SEUL VOYAGE TRAITE
006700     SELECT ETAPFILE ASSIGN TO "TRIPACTS"
006800         ORGANIZATION LINE SEQUENTIAL.
006900
007000*    PREFERENCES DU VISITEUR - SEULE LA CATEGORIE EST UTILE ICI
007100     SELECT PREFFILE ASSIGN TO "USERPREFS"
007200         ORGANIZATION LINE SEQUENTIAL.
007300
007400*    RECOMMANDATIONS PRODUITES PAR CE PROGRAMME
007500     SELECT RECFILE  ASSIGN TO "RECSOUT"
007600         ORGANIZATION LINE SEQUENTIAL.
007700
007800*    FICHIER DE TRI INTERMEDIAIRE UTILISE PAR LA VERBE SORT
007900     SELECT WS-TRI   ASSIGN TO DISK.
008000
008100******************************************************************
008200 DATA DIVISION.
008300 FILE SECTION.
008400
008500*    FICHIER MAITRE DES ACTIVITES (ENTREE, TRIE PAR ID CROISSANT)
008600 FD  ACTFILE.
008700 01  E-ACTIVITE-ENREG.
008800     05 E-ACT-ID              PIC 9(6).
008900     05 E-ACT-PLACE-ID        PIC X(20).
009000     05 E-ACT-TITRE           PIC X(30).
009100     05 E-ACT-CATEGORIE       PIC X(15).
009200     05 E-ACT-COUT            PIC S9(6)V99.
009300     05 E-ACT-DUREE           PIC 9(5).
009400     05 E-ACT-LIEU            PIC X(20).
009500     05 E-ACT-NOTE            PIC 9V9.
009600     05 E-ACT-LATITUDE        PIC S9(3)V9(6).
009700     05 E-ACT-LONGITUDE       PIC S9(3)V9(6).
009800     05 E-ACT-IND-COORD       PIC X(01).
009900*        'Y' SI LATITUDE/LONGITUDE RENSEIGNEES, 'N' SINON
010000
010100*    ETAPES DEJA RETENUES POUR LE VOYAGE SUJET (UN SEUL VOYAGE)
010200 FD  ETAPFILE.
010300 01  E-ETAPE-ENREG.
010400     05 E-TRP-TRIP-ID         PIC 9(6).
010500     05 E-TRP-ACT-ID          PIC 9(6).
010600     05 E-TRP-ORDRE           PIC 9(3).
010700
010800*    PREFERENCES DU VISITEUR (SEULE LA CATEGORIE EST UTILE ICI)
010900 FD  PREFFILE.
011000 01  E-PREFERENCE-ENREG.
011100     05 E-PRF-USER-ID         PIC 9(6).
011200     05 E-PRF-CATEGORIE       PIC X(15).
011300     05 E-PRF-POIDS           PIC 9V99.
011400
011500*    FICHIER DES RECOMMANDATIONS EN SORTIE
011600 FD  RECFILE.
011700 01  S-RECOMMANDATION-ENREG.
011800     05 S-REC-USER-ID         PIC 9(6).
011900     05 S-REC-ACT-ID          PIC 9(6).
012000     05 S-REC-TITRE           PIC X(30).
012100     05 S-REC-CATEGORIE       PIC X(15).
012200     05 S-REC-SCORE           PIC 9(3)V99.
012300     05 S-REC-DISTANCE-KM     PIC 9(5)V9.
012400     05 S-REC-MOTIF           PIC X(40).
012500     05 FILLER                PIC X(07).
012600
012700*    FICHIER DE TRI INTERMEDIAIRE (PROCEDURE DE TRI EN ENTREE)
012800 SD  WS-TRI.
012900 01  WT-CANDIDATE-ENREG.
013000     05 WT-SCORE              PIC 9(3)V99.
013100     05 WT-RANG-ARRIVEE       PIC 9(7).
013200     05 WT-ACT-ID             PIC 9(6).
013300     05 WT-TITRE              PIC X(30).
013400     05 WT-CATEGORIE          PIC X(15).
013500     05 WT-DISTANCE-KM        PIC 9(5)V9.
013600     05 FILLER                PIC X(02).
013700
013800******************************************************************
013900 WORKING-STORAGE SECTION.
014000
014100*    TABLE EN MEMOIRE DU CATALOGUE DES ACTIVITES (TRIEE PAR ID,
014200*    RECHERCHE DICHOTOMIQUE - PAS DE FICHIER INDEXE)
014300 01  WS-TABLE-ACTIVITES.
014400     05 WS-ACTIVITE OCCURS 2000.
014500         10 WS-T-ACT-ID        PIC 9(6).
014600         10 WS-T-ACT-TITRE     PIC X(30).
014700         10 WS-T-ACT-CATEGORIE PIC X(15).
014800         10 WS-T-ACT-NOTE      PIC 9V9.
014900         10 WS-T-ACT-LATITUDE  PIC S9(3)V9(6).
015000         10 WS-T-ACT-LONGITUDE PIC S9(3)V9(6).
015100         10 WS-T-ACT-IND-COORD PIC X(01).
015200         10 FILLER             PIC X(02).
015300
015400*    ETAPES DU VOYAGE SUJET DEJA RETENUES (ID + CATEGORIE) -
015500*    LA CATEGORIE EST RESOLUE UNE FOIS POUR TOUTES AU CHARGEMENT
015600*    (0210-LIRE-ETAPE) POUR EVITER DE LA RECHERCHER A CHAQUE
015700*    TEST DE DIVERSITE DU PARAGRAPHE 0323
015800 01  WS-TABLE-ETAPES.
015900     05 WS-ETAPE OCCURS 100.
016000         10 WS-E-ACT-ID        PIC 9(6).
016100         10 WS-E-CATEGORIE     PIC X(15).
016200         10 FILLER             PIC X(02).
016300
016400*    MOTS-CLES DE PREFERENCE DU VISITEUR (CATEGORIES)
016500 01  WS-TABLE-MOTSCLES.
016600     05 WS-MOTCLE OCCURS 50.
016700         10 WS-MOT-CATEGORIE   PIC X(15).
016800         10 FILLER             PIC X(02).
016900
017000*    ZONES DE COMPARAISON POUR RECHERCHE DE SOUS-CHAINE -
017100*    WS-MEULE EST LE TEXTE BALAYE, WS-AIGUILLE LE MOTIF CHERCHE
017200 01  WS-ZONE-RECHERCHE.
017300     05 WS-MEULE              PIC X(20).
017400     05 WS-AIGUILLE           PIC X(20).
017500     05 FILLER                PIC X(02).
017600
017700*    VUE ALTERNATIVE DE LA LATITUDE DU CENTROIDE - TRACE
017800 01  WS-CENTROIDE-LAT-GROUPE.
017900     05 WS-CENTROIDE-LAT      PIC S9(3)V9(6).
018000     05 WS-CENTROIDE-LAT-EDIT REDEFINES WS-CENTROIDE-LAT
018100                              PIC -ZZ9.999999.
018200     05 FILLER                PIC X(02).
018300
018400*    VUE ALTERNATIVE DE LA LONGITUDE DU CENTROIDE - TRACE
018500 01  WS-CENTROIDE-LNG-GROUPE.
018600     05 WS-CENTROIDE-LNG      PIC S9(3)V9(6).
018700     05 WS-CENTROIDE-LNG-EDIT REDEFINES WS-CENTROIDE-LNG
018800                              PIC -ZZ9.999999.
018900     05 FILLER                PIC X(02).
019000
019100*    VUE ALTERNATIVE DE LA DISTANCE CALCULEE - TRACE
019200 01  WS-DISTANCE-GROUPE.
019300     05 WS-DISTANCE-VAL       PIC 9(5)V999.
019400     05 WS-DISTANCE-EDIT REDEFINES WS-DISTANCE-VAL
019500                              PIC ZZZZ9.999.
019600     05 FILLER                PIC X(02).
019700
019800*    CONSTANTES GEOMETRIQUES
019900 77  WS-PI                    PIC 9V9999999999 VALUE 3.1415926536.
020000 77  WS-RAYON-TERRE-KM        PIC 9(5)V99      VALUE 6371.00.
020100
020200*    ZONES DE TRAVAIL DU CALCUL DE HAVERSINE
020300 77  WS-LAT1-DEG              PIC S9(3)V9(6).
020400 77  WS-LNG1-DEG              PIC S9(3)V9(6).
020500 77  WS-LAT2-DEG              PIC S9(3)V9(6).
020600 77  WS-LNG2-DEG              PIC S9(3)V9(6).
020700 77  WS-LAT1-RAD              PIC S9(3)V9(9).
020800 77  WS-LNG1-RAD              PIC S9(3)V9(9).
020900 77  WS-LAT2-RAD              PIC S9(3)V9(9).
021000 77  WS-LNG2-RAD              PIC S9(3)V9(9).
021100 77  WS-DELTA-LAT             PIC S9(3)V9(9).
021200 77  WS-DELTA-LNG             PIC S9(3)V9(9).
021300 77  WS-SIN-DEMI-LAT          PIC S9(3)V9(9).
021400 77  WS-SIN-DEMI-LNG          PIC S9(3)V9(9).
021500 77  WS-COS-LAT1              PIC S9(3)V9(9).
021600 77  WS-COS-LAT2              PIC S9(3)V9(9).
021700 77  WS-VALEUR-A              PIC S9(3)V9(9).
021800 77  WS-VALEUR-C              PIC S9(3)V9(9).
021900 77  WS-RACINE-A              PIC S9(3)V9(9).
022000 77  WS-DISTANCE-KM           PIC 9(5)V999.
022100
022200*    ZONES DE TRAVAIL DES SERIES TRIGONOMETRIQUES (SINUS/COSINUS)
022300 77  WS-ANGLE-RAD             PIC S9(3)V9(9).
022400 77  WS-ANGLE-PUISSANCE       PIC S9(3)V9(9).
022500 77  WS-ANGLE-CARRE           PIC S9(3)V9(9).
022600 77  WS-TERME                 PIC S9(3)V9(9).
022700 77  WS-RESULTAT-SERIE        PIC S9(3)V9(9).
022800 77  WS-FACTEUR-TERME         PIC S9(3)V9(9).
022900 77  WS-RANG-TERME            PIC 99     COMP.
023000
023100*    ZONES DE TRAVAIL DE LA RACINE CARREE (NEWTON-RAPHSON)
023200 77  WS-RADICANDE             PIC S9(3)V9(9).
023300 77  WS-RACINE-ESTIMEE        PIC S9(3)V9(9).
023400 77  WS-RACINE-PRECEDENTE     PIC S9(3)V9(9).
023500 77  WS-ITERATION-RACINE      PIC 99     COMP.
023600
023700*    ZONES DE TRAVAIL DE L'ARCSINUS (SERIE DE PUISSANCES)
023800 77  WS-ARCSIN-X              PIC S9(3)V9(9).
023900 77  WS-ARCSIN-RESULTAT       PIC S9(3)V9(9).
024000
024100 77  WS-NB-ACTIVITES          PIC 9(4)  COMP VALUE ZERO.
024200 77  WS-NB-ETAPES             PIC 9(3)  COMP VALUE ZERO.
024300 77  WS-NB-MOTSCLES           PIC 99    COMP VALUE ZERO.
024400 77  WS-INDICE                PIC 9(4)  COMP.
024500 77  WS-INDICE-2              PIC 9(4)  COMP.
024600 77  WS-BORNE-INF             PIC 9(4)  COMP.
024700 77  WS-BORNE-SUP             PIC 9(4)  COMP.
024800 77  WS-MILIEU                PIC 9(4)  COMP.
024900 77  WS-ACT-ID-RECHERCHE      PIC 9(6).
025000 77  WS-INDICE-TROUVE         PIC 9(4)  COMP VALUE ZERO.
025100
025200 77  WS-USER-ID-SUJET         PIC 9(6)  VALUE ZERO.
025300 77  WS-TRIP-ID-SUJET         PIC 9(6)  VALUE ZERO.
025400 77  WS-NB-ETAPES-LOCALISEES  PIC 9(3)  COMP VALUE ZERO.
025500 77  WS-SOMME-LAT             PIC S9(6)V9(6) VALUE ZERO.
025600 77  WS-SOMME-LNG             PIC S9(6)V9(6) VALUE ZERO.
025700
025800*    COMPOSANTES DU SCORE PONDERE - VOIR BANNIERE DU 0320
025900 77  WS-SCORE-PREFERENCE      PIC 9(2)V99.
026000 77  WS-SCORE-PROXIMITE       PIC 9(2)V99.
026100 77  WS-SCORE-NOTE            PIC 9(2)V99.
026200 77  WS-SCORE-DIVERSITE       PIC 9(2)V99.
026300 77  WS-SCORE-TOTAL           PIC 9(3)V99.
026400
026500 77  WS-CPT-ACTIVITES-LUES    PIC 9(7)  COMP VALUE ZERO.
026600 77  WS-CPT-ECRITS            PIC 99    COMP VALUE ZERO.
026700 77  WS-RANG-ARRIVEE          PIC 9(7)  COMP VALUE ZERO.
026800
026900 77  WS-SOUS-LONGUEUR         PIC 99    COMP.
027000 77  WS-HAY-LONGUEUR          PIC 99    COMP.
027100 77  WS-LIMITE-POSITION       PIC 99    COMP.
027200 77  WS-POSITION              PIC 99    COMP.
027300 77  WS-TROUVE                PIC X     VALUE 'N'.
027400     88 WS-TROUVE-OUI                     VALUE 'Y'.
027500
027600 77  WS-PREFERENCE-TROUVEE    PIC X     VALUE 'N'.
027700     88 WS-PREFERENCE-TROUVEE-OUI          VALUE 'Y'.
027800 77  WS-DIVERSE               PIC X     VALUE 'N'.
027900     88 WS-DIVERSE-OUI                     VALUE 'Y'.
028000 77  WS-SUR-LE-VOYAGE         PIC X     VALUE 'N'.
028100     88 WS-SUR-LE-VOYAGE-OUI               VALUE 'Y'.
028200
028300 77  WS-FIN-ACTIVITES         PIC X     VALUE SPACE.
028400     88 WS-FIN-ACTIVITES-OUI               VALUE 'Y'.
028500 77  WS-FIN-ETAPES            PIC X     VALUE SPACE.
028600     88 WS-FIN-ETAPES-OUI                  VALUE 'Y'.
028700 77  WS-FIN-MOTSCLES          PIC X     VALUE SPACE.
028800     88 WS-FIN-MOTSCLES-OUI                VALUE 'Y'.
028900 77  WS-FIN-TRI                PIC X    VALUE SPACE.
029000     88 WS-FIN-TRI-OUI                     VALUE 'Y'.
029100
029200******************************************************************
029300 PROCEDURE DIVISION.
029400
029500*    ORCHESTRE LE CHARGEMENT DU CATALOGUE, DES MOTS-CLES ET DES
029600*    ETAPES DEJA PLANIFIEES, LE CALCUL DU CENTROIDE, PUIS LE TRI
029700*    ET L'ECRITURE DU TOP 10 DES CANDIDATES SUR RECSOUT.
029800 0000-MAIN-PROCEDURE.
029900     PERFORM 0100-CHARGE-ACTIVITES
030000     PERFORM 0150-CHARGE-MOTSCLES
030100     PERFORM 0200-CHARGE-ETAPES-VOYAGE
030200     PERFORM 0250-CALCULE-CENTROIDE
030300     SORT WS-TRI
030400         ON DESCENDING KEY WT-SCORE
030500         ON ASCENDING  KEY WT-RANG-ARRIVEE
030600         INPUT PROCEDURE  IS 0300-NOTE-CANDIDATES
030700         OUTPUT PROCEDURE IS 0400-ECRIT-TOP-N
030800     IF WS-MODE-TRACE
030900         MOVE WS-SOMME-LAT TO WS-CENTROIDE-LAT
031000         MOVE WS-SOMME-LNG TO WS-CENTROIDE-LNG
031100         DISPLAY "4-VOYAGE CENTROIDE LAT=" WS-CENTROIDE-LAT-EDIT
031200                 " LNG="                   WS-CENTROIDE-LNG-EDIT
031300                 " ECRITS="                 WS-CPT-ECRITS
031400     END-IF
031500     PERFORM 0999-FIN-PGM
031600     .
031700
031800*----------------------------------------------------------------*
031900*    CHARGEMENT DU CATALOGUE EN MEMOIRE (TRIE PAR ID CROISSANT,
032000*    CONDITION PREALABLE A LA RECHERCHE DICHOTOMIQUE DU 0500)
032100*----------------------------------------------------------------*
032200 0100-CHARGE-ACTIVITES.
032300     OPEN INPUT ACTFILE
032400     PERFORM 0110-LIRE-ACTIVITE UNTIL WS-FIN-ACTIVITES-OUI
032500     CLOSE ACTFILE
032600     .
032700
032800 0110-LIRE-ACTIVITE.
032900     READ ACTFILE
033000         AT END
033100             SET WS-FIN-ACTIVITES-OUI TO TRUE
033200         NOT AT END
033300             ADD 1 TO WS-NB-ACTIVITES
033400             ADD 1 TO WS-CPT-ACTIVITES-LUES
033500             MOVE E-ACT-ID TO
033600                 WS-T-ACT-ID (WS-NB-ACTIVITES)
033700             MOVE E-ACT-TITRE TO
033800                 WS-T-ACT-TITRE (WS-NB-ACTIVITES)
033900             MOVE E-ACT-CATEGORIE  TO
034000                 WS-T-ACT-CATEGORIE (WS-NB-ACTIVITES)
034100             MOVE E-ACT-NOTE TO
034200                 WS-T-ACT-NOTE (WS-NB-ACTIVITES)
034300             MOVE E-ACT-LATITUDE   TO
034400                 WS-T-ACT-LATITUDE (WS-NB-ACTIVITES)
034500             MOVE E-ACT-LONGITUDE  TO
034600                 WS-T-ACT-LONGITUDE (WS-NB-ACTIVITES)
034700             MOVE E-ACT-IND-COORD  TO
034800                 WS-T-ACT-IND-COORD (WS-NB-ACTIVITES)
034900     END-READ
035000     .
035100
035200*----------------------------------------------------------------*
035300*    CHARGEMENT DES MOTS-CLES DE PREFERENCE DU VISITEUR
035400*----------------------------------------------------------------*
035500 0150-CHARGE-MOTSCLES.
035600     OPEN INPUT PREFFILE
035700     PERFORM 0160-LIRE-MOTCLE UNTIL WS-FIN-MOTSCLES-OUI
035800     CLOSE PREFFILE
035900     .
036000
036100 0160-LIRE-MOTCLE.
036200     READ PREFFILE
036300         AT END
036400             SET WS-FIN-MOTSCLES-OUI TO TRUE
036500         NOT AT END
036600*                LA TOUTE PREMIERE LIGNE PORTE L'ID DE L'USAGER
036700             IF WS-NB-MOTSCLES = ZERO
036800                 MOVE E-PRF-USER-ID TO WS-USER-ID-SUJET
036900             END-IF
037000             IF WS-NB-MOTSCLES < 50
037100                 ADD 1 TO WS-NB-MOTSCLES
037200                 MOVE E-PRF-CATEGORIE TO
037300                     WS-MOT-CATEGORIE (WS-NB-MOTSCLES)
037400             END-IF
037500     END-READ
037600     .
037700
037800*----------------------------------------------------------------*
037900*    CHARGEMENT DES ETAPES DEJA PLANIFIEES DU VOYAGE SUJET -
038000*    RESOUT LA CATEGORIE DE CHAQUE ETAPE PAR RECHERCHE
038100*    DICHOTOMIQUE DANS LE CATALOGUE DEJA CHARGE
038200*----------------------------------------------------------------*
038300 0200-CHARGE-ETAPES-VOYAGE.
038400     OPEN INPUT ETAPFILE
038500     PERFORM 0210-LIRE-ETAPE UNTIL WS-FIN-ETAPES-OUI
038600     CLOSE ETAPFILE
038700     .
038800
038900 0210-LIRE-ETAPE.
039000     READ ETAPFILE
039100         AT END
039200             SET WS-FIN-ETAPES-OUI TO TRUE
039300         NOT AT END
039400             IF WS-NB-ETAPES = ZERO
039500                 MOVE E-TRP-TRIP-ID TO WS-TRIP-ID-SUJET
039600             END-IF
039700             IF WS-NB-ETAPES < 100
039800                 ADD 1 TO WS-NB-ETAPES
039900                 MOVE E-TRP-ACT-ID TO WS-E-ACT-ID (WS-NB-ETAPES)
040000                 MOVE E-TRP-ACT-ID TO WS-ACT-ID-RECHERCHE
040100                 PERFORM 0500-RECHERCHE-ACTIVITE
040200                 IF WS-INDICE-TROUVE NOT = ZERO
040300                     MOVE WS-T-ACT-CATEGORIE (WS-INDICE-TROUVE)
040400                         TO WS-E-CATEGORIE (WS-NB-ETAPES)
040500                 END-IF
040600             END-IF
040700     END-READ
040800     .
040900
041000*----------------------------------------------------------------*
041100*    RECHERCHE DICHOTOMIQUE D'UNE ACTIVITE PAR SON IDENTIFIANT
041200*    ENTREE : WS-ACT-ID-RECHERCHE   SORTIE : WS-INDICE-TROUVE
041300*    (ZERO = NON TROUVEE)
041400*----------------------------------------------------------------*
041500 0500-RECHERCHE-ACTIVITE.
041600     MOVE ZERO TO WS-INDICE-TROUVE
041700     MOVE 1                TO WS-BORNE-INF
041800     MOVE WS-NB-ACTIVITES  TO WS-BORNE-SUP
041900     PERFORM 0510-TESTE-MILIEU
042000         UNTIL WS-BORNE-INF > WS-BORNE-SUP
042100             OR WS-INDICE-TROUVE NOT = ZERO
042200     .
042300
042400*    REDUIT L'INTERVALLE DE MOITIE A CHAQUE PASSAGE
042500 0510-TESTE-MILIEU.
042600     COMPUTE WS-MILIEU = (WS-BORNE-INF + WS-BORNE-SUP) / 2
042700     EVALUATE TRUE
042800         WHEN WS-T-ACT-ID (WS-MILIEU) = WS-ACT-ID-RECHERCHE
042900             MOVE WS-MILIEU TO WS-INDICE-TROUVE
043000         WHEN WS-T-ACT-ID (WS-MILIEU) < WS-ACT-ID-RECHERCHE
043100             COMPUTE WS-BORNE-INF = WS-MILIEU + 1
043200         WHEN OTHER
043300             COMPUTE WS-BORNE-SUP = WS-MILIEU - 1
043400     END-EVALUATE
043500     .
043600
043700*----------------------------------------------------------------*
043800*    CENTROIDE = MOYENNE DES COORDONNEES DES ETAPES LOCALISEES
043900*    (AUCUNE ETAPE LOCALISEE : CENTROIDE RESTE A ZERO, CE QUI
044000*    NE PENALISE NI NE FAVORISE ARTIFICIELLEMENT AUCUNE
044100*    CANDIDATE PUISQUE LA PROXIMITE EST ALORS MESUREE DEPUIS
044200*    L'EQUATEUR/MERIDIEN D'ORIGINE POUR TOUTES)
044300*----------------------------------------------------------------*
044400 0250-CALCULE-CENTROIDE.
044500     MOVE ZERO TO WS-SOMME-LAT WS-SOMME-LNG
044600     MOVE ZERO TO WS-NB-ETAPES-LOCALISEES
044700     PERFORM 0251-CUMULE-ETAPE
044800         VARYING WS-INDICE FROM 1 BY 1
044900         UNTIL WS-INDICE > WS-NB-ETAPES
045000     IF WS-NB-ETAPES-LOCALISEES > ZERO
045100         COMPUTE WS-SOMME-LAT =
045200             WS-SOMME-LAT / WS-NB-ETAPES-LOCALISEES
045300         COMPUTE WS-SOMME-LNG =
045400             WS-SOMME-LNG / WS-NB-ETAPES-LOCALISEES
045500     END-IF
045600     .
045700
045800 0251-CUMULE-ETAPE.
045900     MOVE WS-E-ACT-ID (WS-INDICE) TO WS-ACT-ID-RECHERCHE
046000     PERFORM 0500-RECHERCHE-ACTIVITE
046100     IF WS-INDICE-TROUVE NOT = ZERO
046200         IF WS-T-ACT-IND-COORD (WS-INDICE-TROUVE) = 'Y'
046300             ADD 1 TO WS-NB-ETAPES-LOCALISEES
046400             ADD WS-T-ACT-LATITUDE  (WS-INDICE-TROUVE)
046500                 TO WS-SOMME-LAT
046600             ADD WS-T-ACT-LONGITUDE (WS-INDICE-TROUVE)
046700                 TO WS-SOMME-LNG
046800         END-IF
046900     END-IF
047000     .
047100
047200*----------------------------------------------------------------*
047300*    PROCEDURE DE TRI EN ENTREE - NOTATION DES CANDIDATES.  SEULES
047400*    LES ACTIVITES LOCALISEES ET PAS DEJA SUR LE VOYAGE SONT
047500*    NOTEES ET LIBEREES VERS LE FICHIER DE TRI.
047600*----------------------------------------------------------------*
047700 0300-NOTE-CANDIDATES.
047800     PERFORM 0310-EXAMINE-ACTIVITE
047900         VARYING WS-INDICE FROM 1 BY 1
048000         UNTIL WS-INDICE > WS-NB-ACTIVITES
048100     .
048200
048300 0310-EXAMINE-ACTIVITE.
048400     IF WS-T-ACT-IND-COORD (WS-INDICE) = 'Y'
048500         MOVE WS-T-ACT-ID (WS-INDICE) TO WS-ACT-ID-RECHERCHE
048600         PERFORM 0311-TESTE-SUR-LE-VOYAGE
048700         IF NOT WS-SUR-LE-VOYAGE-OUI
048800             PERFORM 0320-CALCULE-SCORE-CANDIDATE
048900             PERFORM 0330-LIBERE-CANDIDATE
049000         END-IF
049100     END-IF
049200     .
049300
049400 0311-TESTE-SUR-LE-VOYAGE.
049500     MOVE 'N' TO WS-SUR-LE-VOYAGE
049600     PERFORM 0311-1-COMPARE-ETAPE
049700         VARYING WS-INDICE-2 FROM 1 BY 1
049800         UNTIL WS-INDICE-2 > WS-NB-ETAPES
049900             OR WS-SUR-LE-VOYAGE-OUI
050000     .
050100
050200 0311-1-COMPARE-ETAPE.
050300     IF WS-E-ACT-ID (WS-INDICE-2) = WS-ACT-ID-RECHERCHE
050400         MOVE 'Y' TO WS-SUR-LE-VOYAGE
050500     END-IF
050600     .
050700
050800*----------------------------------------------------------------*
050900*    SCORE PONDERE = PREFERENCE(40) + PROXIMITE(30) + NOTE(20)
051000*                     + DIVERSITE(10)
051100*----------------------------------------------------------------*
051200 0320-CALCULE-SCORE-CANDIDATE.
051300     PERFORM 0321-TESTE-PREFERENCE
051400     PERFORM 0322-CALCULE-PROXIMITE
051500     COMPUTE WS-SCORE-NOTE ROUNDED =
051600         WS-T-ACT-NOTE (WS-INDICE) * 4.00
051700     PERFORM 0323-TESTE-DIVERSITE
051800     COMPUTE WS-SCORE-TOTAL =
051900         WS-SCORE-PREFERENCE + WS-SCORE-PROXIMITE +
052000         WS-SCORE-NOTE + WS-SCORE-DIVERSITE
052100     .
052200
052300*    PREFERENCE - SOUS-CHAINE INSENSIBLE A LA CASSE ENTRE LA
052400*    CATEGORIE DE L'ACTIVITE ET CHAQUE MOT-CLE DU VISITEUR
052500 0321-TESTE-PREFERENCE.
052600     MOVE ZERO TO WS-SCORE-PREFERENCE
052700     MOVE 'N' TO WS-PREFERENCE-TROUVEE
052800     PERFORM 0321-1-TESTE-MOTCLE
052900         VARYING WS-INDICE-2 FROM 1 BY 1
053000         UNTIL WS-INDICE-2 > WS-NB-MOTSCLES
053100             OR WS-PREFERENCE-TROUVEE-OUI
053200     IF WS-PREFERENCE-TROUVEE-OUI
053300         MOVE 40.00 TO WS-SCORE-PREFERENCE
053400     END-IF
053500     .
053600
053700 0321-1-TESTE-MOTCLE.
053800     MOVE WS-T-ACT-CATEGORIE (WS-INDICE) TO WS-MEULE
053900     MOVE WS-MOT-CATEGORIE (WS-INDICE-2)  TO WS-AIGUILLE
054000     INSPECT WS-MEULE    CONVERTING
054100         "abcdefghijklmnopqrstuvwxyz" TO
054200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
054300     INSPECT WS-AIGUILLE CONVERTING
054400         "abcdefghijklmnopqrstuvwxyz" TO
054500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
054600     MOVE 15 TO WS-HAY-LONGUEUR
054700     PERFORM 0340-LONGUEUR-AIGUILLE
054800     PERFORM 0341-RECHERCHE-SOUS-CHAINE
054900     IF WS-TROUVE-OUI
055000         MOVE 'Y' TO WS-PREFERENCE-TROUVEE
055100     END-IF
055200     .
055300
055400*    PROXIMITE - HAVERSINE ENTRE LE CENTROIDE DU VOYAGE ET
055500*    L'ACTIVITE CANDIDATE, NOTEE EN PALIERS DE DISTANCE
055600 0322-CALCULE-PROXIMITE.
055700     MOVE WS-SOMME-LAT TO WS-LAT1-DEG
055800     MOVE WS-SOMME-LNG TO WS-LNG1-DEG
055900     MOVE WS-T-ACT-LATITUDE  (WS-INDICE) TO WS-LAT2-DEG
056000     MOVE WS-T-ACT-LONGITUDE (WS-INDICE) TO WS-LNG2-DEG
056100     PERFORM 0600-CALCULE-HAVERSINE
056200     EVALUATE TRUE
056300         WHEN WS-DISTANCE-KM < 5.000
056400             MOVE 30.00 TO WS-SCORE-PROXIMITE
056500         WHEN WS-DISTANCE-KM < 15.000
056600             MOVE 20.00 TO WS-SCORE-PROXIMITE
056700         WHEN WS-DISTANCE-KM < 30.000
056800             MOVE 10.00 TO WS-SCORE-PROXIMITE
056900         WHEN OTHER
057000             MOVE ZERO TO WS-SCORE-PROXIMITE
057100     END-EVALUATE
057200     .
057300
057400*    DIVERSITE - PENALISE UNE CATEGORIE DEJA REPRESENTEE SUR LE
057500*    VOYAGE, POUR ENCOURAGER LA VARIETE DES ETAPES PROPOSEES
057600 0323-TESTE-DIVERSITE.
057700     MOVE 'N' TO WS-DIVERSE
057800     PERFORM 0323-1-COMPARE-CATEGORIE-ETAPE
057900         VARYING WS-INDICE-2 FROM 1 BY 1
058000         UNTIL WS-INDICE-2 > WS-NB-ETAPES
058100             OR WS-DIVERSE-OUI
058200     IF WS-DIVERSE-OUI
058300         MOVE ZERO  TO WS-SCORE-DIVERSITE
058400     ELSE
058500         MOVE 10.00 TO WS-SCORE-DIVERSITE
058600     END-IF
058700     .
058800
058900 0323-1-COMPARE-CATEGORIE-ETAPE.
059000     IF WS-E-CATEGORIE (WS-INDICE-2) =
059100         WS-T-ACT-CATEGORIE (WS-INDICE)
059200         MOVE 'Y' TO WS-DIVERSE
059300     END-IF
059400     .
059500
059600*----------------------------------------------------------------*
059700*    LIBERATION VERS LA PROCEDURE DE TRI
059800*----------------------------------------------------------------*
059900 0330-LIBERE-CANDIDATE.
060000     ADD 1 TO WS-RANG-ARRIVEE
060100     COMPUTE WT-DISTANCE-KM ROUNDED = WS-DISTANCE-KM
060200     MOVE WS-SCORE-TOTAL                 TO WT-SCORE
060300     MOVE WS-RANG-ARRIVEE                TO WT-RANG-ARRIVEE
060400     MOVE WS-T-ACT-ID        (WS-INDICE) TO WT-ACT-ID
060500     MOVE WS-T-ACT-TITRE     (WS-INDICE) TO WT-TITRE
060600     MOVE WS-T-ACT-CATEGORIE (WS-INDICE) TO WT-CATEGORIE
060700     RELEASE WT-CANDIDATE-ENREG
060800     .
060900
061000*----------------------------------------------------------------*
061100*    PROCEDURE DE TRI EN SORTIE - TOP 10
061200*----------------------------------------------------------------*
061300 0400-ECRIT-TOP-N.
061400     OPEN OUTPUT RECFILE
061500     PERFORM 0410-RENDS-CANDIDATE
061600         UNTIL WS-FIN-TRI-OUI OR WS-CPT-ECRITS >= 10
061700     CLOSE RECFILE
061800     .
061900
062000 0410-RENDS-CANDIDATE.
062100     RETURN WS-TRI
062200         AT END
062300             SET WS-FIN-TRI-OUI TO TRUE
062400         NOT AT END
062500             ADD 1 TO WS-CPT-ECRITS
062600             MOVE WS-USER-ID-SUJET TO S-REC-USER-ID
062700             MOVE WT-ACT-ID         TO S-REC-ACT-ID
062800             MOVE WT-TITRE          TO S-REC-TITRE
062900             MOVE WT-CATEGORIE      TO S-REC-CATEGORIE
063000             MOVE WT-SCORE          TO S-REC-SCORE
063100             MOVE WT-DISTANCE-KM    TO S-REC-DISTANCE-KM
063200             MOVE SPACE             TO S-REC-MOTIF
063300             WRITE S-RECOMMANDATION-ENREG
063400     END-RETURN
063500     .
063600
063700*----------------------------------------------------------------*
063800*    GEO-UTILS - UTILITAIRES DE RECHERCHE DE SOUS-CHAINE.  CE
063900*    GROUPE DE PARAGRAPHES (0340-0341) NE CONNAIT RIEN DU SENS
064000*    METIER DES CHAINES QU'IL COMPARE - IL SE CONTENTE DE DIRE
064100*    SI WS-AIGUILLE APPARAIT QUELQUE PART DANS WS-MEULE.
064200*----------------------------------------------------------------*
064300 0340-LONGUEUR-AIGUILLE.
064400     MOVE 15 TO WS-POSITION
064500     PERFORM 0340-1-RECULE-POSITION
064600         UNTIL WS-POSITION < 1
064700             OR WS-AIGUILLE (WS-POSITION:1) NOT = SPACE
064800     MOVE WS-POSITION TO WS-SOUS-LONGUEUR
064900     .
065000
065100*    RECULE TANT QUE LA POSITION COURANTE EST UN BLANC DE
065200*    BOURRAGE - TROUVE AINSI LA LONGUEUR UTILE DE L'AIGUILLE
065300 0340-1-RECULE-POSITION.
065400     SUBTRACT 1 FROM WS-POSITION
065500     .
065600
065700 0341-RECHERCHE-SOUS-CHAINE.
065800     MOVE 'N' TO WS-TROUVE
065900     IF WS-SOUS-LONGUEUR > ZERO
066000         COMPUTE WS-LIMITE-POSITION =
066100             WS-HAY-LONGUEUR - WS-SOUS-LONGUEUR + 1
066200         IF WS-LIMITE-POSITION > ZERO
066300             PERFORM 0341-1-TESTE-POSITION
066400                 VARYING WS-POSITION FROM 1 BY 1
066500                 UNTIL WS-POSITION > WS-LIMITE-POSITION
066600                     OR WS-TROUVE-OUI
066700         END-IF
066800     END-IF
066900     .
067000
067100 0341-1-TESTE-POSITION.
067200     IF WS-MEULE (WS-POSITION : WS-SOUS-LONGUEUR) =
067300         WS-AIGUILLE (1 : WS-SOUS-LONGUEUR)
067400         MOVE 'Y' TO WS-TROUVE
067500     END-IF
067600     .
067700
067800*----------------------------------------------------------------*
067900*    GEO-UTILS - DISTANCE DE HAVERSINE ENTRE DEUX POINTS
068000*    ENTREE : WS-LAT1-DEG/WS-LNG1-DEG/WS-LAT2-DEG/WS-LNG2-DEG
068100*    SORTIE : WS-DISTANCE-KM
068200*----------------------------------------------------------------*
068300 0600-CALCULE-HAVERSINE.
068400     COMPUTE WS-LAT1-RAD = WS-LAT1-DEG * WS-PI / 180
068500     COMPUTE WS-LNG1-RAD = WS-LNG1-DEG * WS-PI / 180
068600     COMPUTE WS-LAT2-RAD = WS-LAT2-DEG * WS-PI / 180
068700     COMPUTE WS-LNG2-RAD = WS-LNG2-DEG * WS-PI / 180
068800     COMPUTE WS-DELTA-LAT = (WS-LAT2-RAD - WS-LAT1-RAD) / 2
068900     COMPUTE WS-DELTA-LNG = (WS-LNG2-RAD - WS-LNG1-RAD) / 2
069000
069100*    FORMULE CLASSIQUE DE HAVERSINE, EN DEUX TEMPS : LE TERME A
069200*    (ENTRE 0 ET 1) PUIS L'ANGLE CENTRAL C = 2.ARCSIN(RACINE(A))
069300     MOVE WS-DELTA-LAT TO WS-ANGLE-RAD
069400     PERFORM 0610-CALCULE-SINUS
069500     MOVE WS-RESULTAT-SERIE TO WS-SIN-DEMI-LAT
069600
069700     MOVE WS-DELTA-LNG TO WS-ANGLE-RAD
069800     PERFORM 0610-CALCULE-SINUS
069900     MOVE WS-RESULTAT-SERIE TO WS-SIN-DEMI-LNG
070000
070100     MOVE WS-LAT1-RAD TO WS-ANGLE-RAD
070200     PERFORM 0620-CALCULE-COSINUS
070300     MOVE WS-RESULTAT-SERIE TO WS-COS-LAT1
070400
070500     MOVE WS-LAT2-RAD TO WS-ANGLE-RAD
070600     PERFORM 0620-CALCULE-COSINUS
070700     MOVE WS-RESULTAT-SERIE TO WS-COS-LAT2
070800
070900     COMPUTE WS-VALEUR-A =
071000         (WS-SIN-DEMI-LAT * WS-SIN-DEMI-LAT) +
071100         (WS-COS-LAT1 * WS-COS-LAT2 *
071200          WS-SIN-DEMI-LNG * WS-SIN-DEMI-LNG)
071300
071400     MOVE WS-VALEUR-A TO WS-RADICANDE
071500     PERFORM 0630-CALCULE-RACINE THRU 0630-CALCULE-RACINE-EXIT
071600     MOVE WS-RACINE-ESTIMEE TO WS-RACINE-A
071700
071800     MOVE WS-RACINE-A TO WS-ARCSIN-X
071900     PERFORM 0640-CALCULE-ARCSIN
072000     COMPUTE WS-VALEUR-C = 2 * WS-ARCSIN-RESULTAT
072100
072200     COMPUTE WS-DISTANCE-KM ROUNDED =
072300         WS-RAYON-TERRE-KM * WS-VALEUR-C
072400     .
072500
072600*----------------------------------------------------------------*
072700*    GEO-UTILS - SINUS PAR SERIE DE TAYLOR (8 TERMES)
072800*    ENTREE : WS-ANGLE-RAD   SORTIE : WS-RESULTAT-SERIE
072900*----------------------------------------------------------------*
073000 0610-CALCULE-SINUS.
073100     MOVE WS-ANGLE-RAD TO WS-RESULTAT-SERIE
073200     MOVE WS-ANGLE-RAD TO WS-ANGLE-PUISSANCE
073300     COMPUTE WS-ANGLE-CARRE = WS-ANGLE-RAD * WS-ANGLE-RAD
073400     MOVE 1 TO WS-FACTEUR-TERME
073500     PERFORM 0611-AJOUTE-TERME-SINUS
073600         VARYING WS-RANG-TERME FROM 1 BY 1
073700         UNTIL WS-RANG-TERME > 7
073800     .
073900
074000*    TERMES ALTERNES +/- X**(2N+1) / (2N+1)! - LE SIGNE EST
074100*    DETERMINE PAR LA PARITE DU RANG DU TERME
074200 0611-AJOUTE-TERME-SINUS.
074300     COMPUTE WS-ANGLE-PUISSANCE =
074400         WS-ANGLE-PUISSANCE * WS-ANGLE-CARRE
074500     COMPUTE WS-FACTEUR-TERME =
074600         WS-FACTEUR-TERME * (2 * WS-RANG-TERME) *
074700         ((2 * WS-RANG-TERME) + 1)
074800     COMPUTE WS-TERME = WS-ANGLE-PUISSANCE / WS-FACTEUR-TERME
074900     IF (WS-RANG-TERME / 2) * 2 = WS-RANG-TERME
075000         ADD      WS-TERME TO WS-RESULTAT-SERIE
075100     ELSE
075200         SUBTRACT WS-TERME FROM WS-RESULTAT-SERIE
075300     END-IF
075400     .
075500
075600*----------------------------------------------------------------*
075700*    GEO-UTILS - COSINUS PAR SERIE DE TAYLOR (8 TERMES)
075800*    ENTREE : WS-ANGLE-RAD   SORTIE : WS-RESULTAT-SERIE
075900*----------------------------------------------------------------*
076000 0620-CALCULE-COSINUS.
076100     MOVE 1 TO WS-RESULTAT-SERIE
076200     MOVE 1 TO WS-ANGLE-PUISSANCE
076300     COMPUTE WS-ANGLE-CARRE = WS-ANGLE-RAD * WS-ANGLE-RAD
076400     MOVE 1 TO WS-FACTEUR-TERME
076500     PERFORM 0621-AJOUTE-TERME-COSINUS
076600         VARYING WS-RANG-TERME FROM 1 BY 1
076700         UNTIL WS-RANG-TERME > 7
076800     .
076900
077000 0621-AJOUTE-TERME-COSINUS.
077100     COMPUTE WS-ANGLE-PUISSANCE =
077200         WS-ANGLE-PUISSANCE * WS-ANGLE-CARRE
077300     COMPUTE WS-FACTEUR-TERME =
077400         WS-FACTEUR-TERME * ((2 * WS-RANG-TERME) - 1) *
077500         (2 * WS-RANG-TERME)
077600     COMPUTE WS-TERME = WS-ANGLE-PUISSANCE / WS-FACTEUR-TERME
077700     IF (WS-RANG-TERME / 2) * 2 = WS-RANG-TERME
077800         ADD      WS-TERME TO WS-RESULTAT-SERIE
077900     ELSE
078000         SUBTRACT WS-TERME FROM WS-RESULTAT-SERIE
078100     END-IF
078200     .
078300
078400*----------------------------------------------------------------*
078500*    GEO-UTILS - RACINE CARREE PAR NEWTON-RAPHSON
078600*    ENTREE : WS-RADICANDE   SORTIE : WS-RACINE-ESTIMEE
078700*    REVU EN 2009 (CHG010) POUR SORTIR DES LA CONVERGENCE PLUTOT
078800*    QUE D'ITERER TOUJOURS LES 20 FOIS PREVUES A L'ORIGINE
078900*----------------------------------------------------------------*
079000 0630-CALCULE-RACINE.
079100     IF WS-RADICANDE <= ZERO
079200         MOVE ZERO TO WS-RACINE-ESTIMEE
079300         GO TO 0630-CALCULE-RACINE-EXIT
079400     END-IF
079500     COMPUTE WS-RACINE-ESTIMEE = WS-RADICANDE / 2
079600     IF WS-RACINE-ESTIMEE = ZERO
079700         MOVE WS-RADICANDE TO WS-RACINE-ESTIMEE
079800     END-IF
079900     MOVE 1 TO WS-ITERATION-RACINE
080000     .
080100
080200*    BOUCLE D'ITERATION PAR GO TO - SORT SI LA LIMITE DE 20
080300*    PASSAGES EST ATTEINTE OU SI L'ESTIMATION NE BOUGE PLUS
080400 0631-ITERE-NEWTON.
080500     IF WS-ITERATION-RACINE > 20
080600         GO TO 0630-CALCULE-RACINE-EXIT
080700     END-IF
080800     MOVE WS-RACINE-ESTIMEE TO WS-RACINE-PRECEDENTE
080900     COMPUTE WS-RACINE-ESTIMEE =
081000         (WS-RACINE-PRECEDENTE +
081100          (WS-RADICANDE / WS-RACINE-PRECEDENTE)) / 2
081200*    CONVERGENCE ATTEINTE - INUTILE DE CONTINUER LES ITERATIONS
081300     IF WS-RACINE-ESTIMEE = WS-RACINE-PRECEDENTE
081400         GO TO 0630-CALCULE-RACINE-EXIT
081500     END-IF
081600     ADD 1 TO WS-ITERATION-RACINE
081700     GO TO 0631-ITERE-NEWTON
081800     .
081900
082000 0630-CALCULE-RACINE-EXIT.
082100     EXIT.
082200
082300*----------------------------------------------------------------*
082400*    GEO-UTILS - ARCSINUS PAR SERIE DE PUISSANCES (8 TERMES)
082500*    ENTREE : WS-ARCSIN-X   SORTIE : WS-ARCSIN-RESULTAT
082600*    VALIDE POUR 0 <= X <= 1 (CAS DE LA FORMULE DE HAVERSINE)
082700*----------------------------------------------------------------*
082800 0640-CALCULE-ARCSIN.
082900     MOVE WS-ARCSIN-X TO WS-ARCSIN-RESULTAT
083000     MOVE WS-ARCSIN-X TO WS-ANGLE-PUISSANCE
083100     COMPUTE WS-ANGLE-CARRE = WS-ARCSIN-X * WS-ARCSIN-X
083200     PERFORM 0641-AJOUTE-TERME-ARCSIN
083300         VARYING WS-RANG-TERME FROM 1 BY 1
083400         UNTIL WS-RANG-TERME > 7
083500     .
083600
083700*    LES COEFFICIENTS SONT LES VALEURS NUMERIQUES PRECALCULEES
083800*    DE LA SERIE BINOMIALE DE L'ARCSINUS - PAS DE FACTORIELLE
083900*    CALCULEE EN LIGNE, POUR LIMITER LES DEPASSEMENTS DE PIC
084000 0641-AJOUTE-TERME-ARCSIN.
084100     COMPUTE WS-ANGLE-PUISSANCE =
084200         WS-ANGLE-PUISSANCE * WS-ANGLE-CARRE
084300     EVALUATE WS-RANG-TERME
084400         WHEN 1 MOVE 0.166667  TO WS-FACTEUR-TERME
084500         WHEN 2 MOVE 0.075000  TO WS-FACTEUR-TERME
084600         WHEN 3 MOVE 0.044643  TO WS-FACTEUR-TERME
084700         WHEN 4 MOVE 0.030382  TO WS-FACTEUR-TERME
084800         WHEN 5 MOVE 0.022372  TO WS-FACTEUR-TERME
084900         WHEN 6 MOVE 0.017357  TO WS-FACTEUR-TERME
085000         WHEN 7 MOVE 0.013986  TO WS-FACTEUR-TERME
085100     END-EVALUATE
085200     COMPUTE WS-TERME = WS-ANGLE-PUISSANCE * WS-FACTEUR-TERME
085300     ADD WS-TERME TO WS-ARCSIN-RESULTAT
085400     .
085500
085600*----------------------------------------------------------------*
085700*    GEO-UTILS - VALIDATION DE COORDONNEES (LAT/LNG PRESENTES
085800*    ET DANS LES BORNES) - APPELEE PAR LE CONTROLE DE TRACE
085900*----------------------------------------------------------------*
086000 0650-VERIFIE-COORDONNEES.
086100     IF WS-LAT1-DEG < -90 OR WS-LAT1-DEG > 90
086200         MOVE 'N' TO WS-TROUVE
086300     ELSE
086400         IF WS-LNG1-DEG < -180 OR WS-LNG1-DEG > 180
086500             MOVE 'N' TO WS-TROUVE
086600         ELSE
086700             MOVE 'Y' TO WS-TROUVE
086800         END-IF
086900     END-IF
087000     .
087100
087200*    FIN NORMALE DU PROGRAMME - AUCUN CODE RETOUR SPECIFIQUE
087300 0999-FIN-PGM.
087400     STOP RUN.
