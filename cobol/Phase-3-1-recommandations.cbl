000100******************************************************************
000200*                     JOURNAL DES MODIFICATIONS                 *
000300******************************************************************
000400* 02/05/88  JM   ECRITURE INITIALE - CATEGORIES AIMEES PAR NOTES  CHG001  
000500* 14/11/89  JM   AJOUT DE L'EXCLUSION DES ACTIVITES DEJA VUES     CHG002  
000600* 09/03/91  PLR  AJOUT DU CUMUL DES AVIS PAR ACTIVITE (BONUS)     CHG003  
000700* 23/08/93  PLR  RECHERCHE DICHOTOMIQUE SUR LA TABLE ACTIVITES    CHG004  
000800* 15/01/96  PLR  LIMITATION AU TOP 10 DES CANDIDATES              CHG005  
000900* 19/11/98  DSN  PASSAGE AN 2000 - AUCUNE DATE MANIPULEE ICI      CHG006  
001000* 03/05/99  DSN  CONTROLE DE NON REGRESSION SUITE PASSAGE AN2000  CHG007  
001100* 30/04/02  VHT  REQ. 4688 - PLAFOND DU SCORE A 100               CHG008  
001200* 21/09/05  VHT  REQ. 5612 - REPRISE POUR LE CATALOGUE LOISIRS    CHG009  
001300* 09/02/07  VHT  REQ. 5803 - DISTANCE ABSENTE = SENTINELLE INFINI CHG010  
001400* 14/11/10  KR   RELECTURE COMPLETE - AJOUT DE COMMENTAIRES       CHG011  
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.     3-RECOMMANDATIONS.
001800 AUTHOR.         J. MERCIER.
001900 INSTALLATION.   OFFICE REGIONAL DU TOURISME.
002000 DATE-WRITTEN.   02/05/1988.
002100 DATE-COMPILED.
002200 SECURITY.       DIFFUSION RESTREINTE AU SERVICE LOISIRS.
002300******************************************************************
002400*    USER-RECOMMENDER : TROISIEME PROGRAMME DE LA CHAINE.  IL NE
002500*    TRAITE QU'UN SEUL VISITEUR A LA FOIS (L'USAGER SUJET, DONT
002600*    L'IDENTIFIANT EST LU SUR LE PREMIER ARTICLE D'USERPREFS).
002700*
002800*    IL DEDUIT LES CATEGORIES QUE CE VISITEUR AIME (CELLES DE
002900*    SES AVIS NOTES 4.0 OU PLUS), SELECTIONNE DANS LE CATALOGUE
003000*    TOUTES LES ACTIVITES DE CES CATEGORIES QU'IL N'A PAS ENCORE
003100*    VUES (C'EST-A-DIRE PAS DEJA L'OBJET D'UN AVIS DE SA PART),
003200*    LES NOTE DE 0 A 100 (SAUF SI PLAFONNEE, VOIR REQ. 4688) ET   CHG008  
003300*    ECRIT LE TOP 10 DES CANDIDATES SUR RECSOUT, DANS L'ORDRE
003400*    DECROISSANT DE LEUR NOTE PROPRE (PAS DU SCORE CALCULE).
003500*
003600*    CE PROGRAMME NE CALCULE AUCUNE DISTANCE : LE CHAMP
003700*    S-REC-DISTANCE-KM EST TOUJOURS ECRIT A LA SENTINELLE
003800*    99999.9 POUR QUE LE TRI ULTERIEUR PAR DISTANCE (6-TRI-DEDUP,
003900*    MODE D) REJETTE CORRECTEMENT CES RECOMMANDATIONS EN FIN DE
004000*    LISTE (REQ. 5803).                                           CHG010  
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.   IBM-PC.
004500 OBJECT-COMPUTER.   IBM-PC.
004600 SPECIAL-NAMES.
004700*    UPSI-0 ACTIVE LES DISPLAY DE CONTROLE EN EXPLOITATION
004800     UPSI-0 IS WS-MODE-TRACE.
004900******************************************************************
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300*    CATALOGUE MAITRE DES ACTIVITES, TRIE PAR IDENTIFIANT
005400     SELECT ACTFILE  ASSIGN TO "ACTIVITIES"
005500         ORGANIZATION LINE SEQUENTIAL.
005600
005700*    AVIS DES VISITEURS, TOUS USAGERS ET ACTIVITES CONFONDUS
005800     SELECT AVISFILE ASSIGN TO "REVIEWS"
005900         ORGANIZATION LINE SEQUENTIAL.
006000
006100*    PREFERENCES - SEULE LA PREMIERE LIGNE SERT, POUR L'ID USAGER
006200     SELECT PREFFILE ASSIGN TO "USERPREFS"
006300         ORGANIZATION LINE SEQUENTIAL.
006400
006500*    RECOMMANDATIONS PRODUITES PAR CE PROGRAMME
006600     SELECT RECFILE  ASSIGN TO "RECSOUT"
006700         ORGANIZATION LINE SEQUENTIAL.
006800
006900*    FICHIER DE TRI INTERMEDIAIRE UTILISE PAR LA VERBE SORT
007000     SELECT WS-TRI   ASSIGN TO DISK.
007100
007200******************************************************************
007300 DATA DIVISION.
007400 FILE SECTION.
007500
007600*    FICHIER MAITRE DES ACTIVITES (ENTREE, TRIE PAR ID CROISSANT)
007700 FD  ACTFILE.
007800 01  E-ACTIVITE-ENREG.
007900     05 E-ACT-ID              PIC 9(6).
008000     05 E-ACT-PLACE-ID        PIC X(20).
008100     05 E-ACT-TITRE           PIC X(30).
008200     05 E-ACT-CATEGORIE       PIC X(15).
008300     05 E-ACT-COUT            PIC S9(6)V99.
008400     05 E-ACT-DUREE           PIC 9(5).
008500     05 E-ACT-LIEU            PIC X(20).
008600     05 E-ACT-NOTE            PIC 9V9.
008700*        NOTE PROPRE DE L'ACTIVITE - CLE DE TRI DU TOP 10
008800     05 E-ACT-LATITUDE        PIC S9(3)V9(6).
008900     05 E-ACT-LONGITUDE       PIC S9(3)V9(6).
009000     05 E-ACT-IND-COORD       PIC X(01).
009100
009200*    FICHIER DES AVIS DES VISITEURS (TOUS USAGERS CONFONDUS) -
009300*    SERT A LA FOIS AU REVIEW-AGGREGATOR (BONUS DE SCORE) ET A
009400*    LA DEDUCTION DES CATEGORIES AIMEES / ACTIVITES VUES DE
009500*    L'USAGER SUJET
009600 FD  AVISFILE.
009700 01  E-AVIS-ENREG.
009800     05 E-AVIS-ID             PIC 9(6).
009900     05 E-AVIS-USER-ID        PIC 9(6).
010000     05 E-AVIS-ACT-ID         PIC 9(6).
010100     05 E-AVIS-NOTE           PIC 9V9.
010200
010300*    FICHIER DES PREFERENCES - SEULE LA PREMIERE LIGNE SERT A
010400*    IDENTIFIER L'USAGER SUJET DE CE TRAITEMENT
010500 FD  PREFFILE.
010600 01  E-PREFERENCE-ENREG.
010700     05 E-PRF-USER-ID         PIC 9(6).
010800     05 E-PRF-CATEGORIE       PIC X(15).
010900     05 E-PRF-POIDS           PIC 9V99.
011000
011100*    FICHIER DES RECOMMANDATIONS EN SORTIE
011200 FD  RECFILE.
011300 01  S-RECOMMANDATION-ENREG.
011400     05 S-REC-USER-ID         PIC 9(6).
011500     05 S-REC-ACT-ID          PIC 9(6).
011600     05 S-REC-TITRE           PIC X(30).
011700     05 S-REC-CATEGORIE       PIC X(15).
011800     05 S-REC-SCORE           PIC 9(3)V99.
011900     05 S-REC-DISTANCE-KM     PIC 9(5)V9.
012000*        TOUJOURS 99999.9 ICI - VOIR BANNIERE DE PROGRAMME
012100     05 S-REC-MOTIF           PIC X(40).
012200     05 FILLER                PIC X(07).
012300
012400*    FICHIER DE TRI INTERMEDIAIRE (PROCEDURE DE TRI EN ENTREE) -
012500*    LA NOTE PROPRE DE L'ACTIVITE EST L'UNIQUE CLE DE TRI DU
012600*    TOP 10, LE RANG D'ARRIVEE NE SERVANT QU'A DEPARTAGER
012700 SD  WS-TRI.
012800 01  WT-CANDIDATE-ENREG.
012900     05 WT-NOTE               PIC 9V9.
013000     05 WT-RANG-ARRIVEE       PIC 9(7).
013100     05 WT-ACT-ID             PIC 9(6).
013200     05 WT-TITRE              PIC X(30).
013300     05 WT-CATEGORIE          PIC X(15).
013400     05 FILLER                PIC X(02).
013500
013600******************************************************************
013700 WORKING-STORAGE SECTION.
013800
013900*    TABLE EN MEMOIRE DU CATALOGUE DES ACTIVITES (TRIEE PAR ID,
014000*    RECHERCHE DICHOTOMIQUE - PAS DE FICHIER INDEXE)
014100 01  WS-TABLE-ACTIVITES.
014200     05 WS-ACTIVITE OCCURS 2000.
014300         10 WS-T-ACT-ID        PIC 9(6).
014400         10 WS-T-ACT-TITRE     PIC X(30).
014500         10 WS-T-ACT-CATEGORIE PIC X(15).
014600         10 WS-T-ACT-NOTE      PIC 9V9.
014700         10 FILLER             PIC X(02).
014800
014900*    TABLE DES CATEGORIES AIMEES DU VISITEUR (SCAN/INSERTION) -
015000*    ALIMENTEE AU FIL DE LA LECTURE DE SES AVIS NOTES >= 4.0
015100 01  WS-TABLE-CATEGORIES.
015200     05 WS-CATEGORIE OCCURS 15.
015300         10 WS-CAT-NOM         PIC X(15).
015400         10 WS-CAT-COMPLET     PIC 9(1)   VALUE 0.
015500             88 WS-CAT-COMPLET-VRAI        VALUE 1.
015600             88 WS-CAT-COMPLET-FAUX        VALUE 0.
015700         10 FILLER             PIC X(02).
015800
015900*    TABLE DES ACTIVITES DEJA VUES PAR LE VISITEUR (SCAN/INSERT)
016000*    - TOUTE ACTIVITE AYANT RECU UN AVIS DU SUJET, QUELLE QUE
016100*    SOIT LA NOTE, EST EXCLUE DE LA SELECTION (CHG002)
016200 01  WS-TABLE-ACTIVITES-VUES.
016300     05 WS-VUE OCCURS 500.
016400         10 WS-VUE-ACT-ID      PIC 9(6).
016500         10 WS-VUE-COMPLET     PIC 9(1)   VALUE 0.
016600             88 WS-VUE-COMPLET-VRAI         VALUE 1.
016700             88 WS-VUE-COMPLET-FAUX         VALUE 0.
016800         10 FILLER             PIC X(02).
016900
017000*    TABLE DES AGREGATS D'AVIS PAR ACTIVITE - REVIEW-AGGREGATOR
017100*    (NOMBRE D'AVIS ET SOMME DES NOTES, TOUS USAGERS CONFONDUS) -
017200*    SERT UNIQUEMENT AU BONUS DE SCORE DU PARAGRAPHE 0420
017300 01  WS-TABLE-AGREGATS.
017400     05 WS-AGREGAT OCCURS 2000.
017500         10 WS-AGR-ACT-ID      PIC 9(6).
017600         10 WS-AGR-NB-AVIS     PIC 9(5)   COMP.
017700         10 WS-AGR-SOMME-NOTE  PIC 9(6)V9.
017800         10 WS-AGR-COMPLET     PIC 9(1)   VALUE 0.
017900             88 WS-AGR-COMPLET-VRAI         VALUE 1.
018000             88 WS-AGR-COMPLET-FAUX         VALUE 0.
018100         10 FILLER             PIC X(02).
018200
018300*    VUE ALTERNATIVE DU SCORE COURANT - EDITION POUR TRACE
018400 01  WS-SCORE-GROUPE.
018500     05 WS-SCORE-VAL          PIC 9(3)V99.
018600     05 WS-SCORE-EDIT REDEFINES WS-SCORE-VAL
018700                              PIC ZZZ9.99.
018800     05 FILLER                PIC X(02).
018900
019000*    VUE ALTERNATIVE DE L'ID USAGER - CONTROLE DE COHERENCE
019100 01  WS-USER-ID-GROUPE.
019200     05 WS-USER-ID-VAL        PIC 9(6).
019300     05 WS-USER-ID-EDIT REDEFINES WS-USER-ID-VAL
019400                              PIC ZZZZZ9.
019500     05 FILLER                PIC X(02).
019600
019700*    VUE ALTERNATIVE DE LA NOTE D'UN AVIS - EDITION POUR TRACE
019800 01  WS-NOTE-AVIS-GROUPE.
019900     05 WS-NOTE-AVIS-VAL      PIC 9V9.
020000     05 WS-NOTE-AVIS-EDIT REDEFINES WS-NOTE-AVIS-VAL
020100                              PIC Z9.9.
020200     05 FILLER                PIC X(02).
020300
020400 77  WS-NB-ACTIVITES          PIC 9(4)  COMP VALUE ZERO.
020500 77  WS-NB-CATEGORIES         PIC 99    COMP VALUE ZERO.
020600 77  WS-NB-VUES               PIC 9(3)  COMP VALUE ZERO.
020700 77  WS-NB-AGREGATS           PIC 9(4)  COMP VALUE ZERO.
020800 77  WS-INDICE                PIC 9(4)  COMP.
020900 77  WS-INDICE-2              PIC 9(4)  COMP.
021000 77  WS-INDICE-3              PIC 9(4)  COMP.
021100 77  WS-BORNE-INF             PIC 9(4)  COMP.
021200 77  WS-BORNE-SUP             PIC 9(4)  COMP.
021300 77  WS-MILIEU                PIC 9(4)  COMP.
021400 77  WS-ACT-ID-RECHERCHE      PIC 9(6).
021500 77  WS-INDICE-TROUVE         PIC 9(4)  COMP VALUE ZERO.
021600
021700 77  WS-USER-ID-SUJET         PIC 9(6)  VALUE ZERO.
021800 77  WS-SCORE-BRUT            PIC 9(5)V99.
021900 77  WS-NB-AVIS-ACTIVITE      PIC 9(5)  COMP VALUE ZERO.
022000
022100 77  WS-CPT-ACTIVITES-LUES    PIC 9(7)  COMP VALUE ZERO.
022200 77  WS-CPT-AVIS-LUS          PIC 9(7)  COMP VALUE ZERO.
022300 77  WS-CPT-ECRITS            PIC 99    COMP VALUE ZERO.
022400 77  WS-RANG-ARRIVEE          PIC 9(7)  COMP VALUE ZERO.
022500
022600 77  WS-CATEGORIE-AIMEE       PIC X     VALUE 'N'.
022700     88 WS-CATEGORIE-AIMEE-OUI            VALUE 'Y'.
022800 77  WS-ACTIVITE-VUE          PIC X     VALUE 'N'.
022900     88 WS-ACTIVITE-VUE-OUI                VALUE 'Y'.
023000
023100 77  WS-FIN-ACTIVITES         PIC X     VALUE SPACE.
023200     88 WS-FIN-ACTIVITES-OUI              VALUE 'Y'.
023300 77  WS-FIN-AVIS               PIC X     VALUE SPACE.
023400     88 WS-FIN-AVIS-OUI                    VALUE 'Y'.
023500 77  WS-FIN-TRI                PIC X     VALUE SPACE.
023600     88 WS-FIN-TRI-OUI                     VALUE 'Y'.
023700
023800******************************************************************
023900 PROCEDURE DIVISION.
024000
024100*    ORCHESTRE LE CHARGEMENT DU CATALOGUE, L'IDENTIFICATION DE
024200*    L'USAGER SUJET, LE TRAITEMENT DE SES AVIS, PUIS LE TRI DES
024300*    CANDIDATES ET L'ECRITURE DU TOP 10 SUR RECSOUT.
024400 0000-MAIN-PROCEDURE.
024500     PERFORM 0100-CHARGE-ACTIVITES
024600     PERFORM 0150-CHARGE-USAGER-SUJET
024700     PERFORM 0200-TRAITE-AVIS
024800     SORT WS-TRI
024900         ON DESCENDING KEY WT-NOTE
025000         ON ASCENDING  KEY WT-RANG-ARRIVEE
025100         INPUT PROCEDURE  IS 0300-SELECTIONNE-CANDIDATES
025200         OUTPUT PROCEDURE IS 0400-ECRIT-TOP-N
025300     IF WS-MODE-TRACE
025400         DISPLAY "3-RECOMMANDATIONS ACTIVITES=" WS-NB-ACTIVITES
025500                 " AVIS="    WS-CPT-AVIS-LUS
025600                 " ECRITS="  WS-CPT-ECRITS
025700     END-IF
025800     PERFORM 0999-FIN-PGM
025900     .
026000
026100*----------------------------------------------------------------*
026200*    CHARGEMENT DU CATALOGUE EN MEMOIRE (TRIE PAR ID CROISSANT,
026300*    CONDITION PREALABLE A LA RECHERCHE DICHOTOMIQUE DU 0500)
026400*----------------------------------------------------------------*
026500 0100-CHARGE-ACTIVITES.
026600     OPEN INPUT ACTFILE
026700     PERFORM 0110-LIRE-ACTIVITE UNTIL WS-FIN-ACTIVITES-OUI
026800     CLOSE ACTFILE
026900     .
027000
027100 0110-LIRE-ACTIVITE.
027200     READ ACTFILE
027300         AT END
027400             SET WS-FIN-ACTIVITES-OUI TO TRUE
027500         NOT AT END
027600             ADD 1 TO WS-NB-ACTIVITES
027700             ADD 1 TO WS-CPT-ACTIVITES-LUES
027800             MOVE E-ACT-ID TO
027900                 WS-T-ACT-ID (WS-NB-ACTIVITES)
028000             MOVE E-ACT-TITRE TO
028100                 WS-T-ACT-TITRE (WS-NB-ACTIVITES)
028200             MOVE E-ACT-CATEGORIE  TO
028300                 WS-T-ACT-CATEGORIE (WS-NB-ACTIVITES)
028400             MOVE E-ACT-NOTE TO
028500                 WS-T-ACT-NOTE (WS-NB-ACTIVITES)
028600     END-READ
028700     .
028800
028900*----------------------------------------------------------------*
029000*    IDENTIFICATION DE L'USAGER SUJET (PREMIER ARTICLE USERPREFS)
029100*    - SI LE FICHIER EST VIDE, L'USAGER SUJET RESTE A ZERO, CE
029200*    QUI NE CORRESPONDRA A AUCUN AVIS ET NE PRODUIRA RIEN
029300*----------------------------------------------------------------*
029400 0150-CHARGE-USAGER-SUJET.
029500     OPEN INPUT PREFFILE
029600     READ PREFFILE
029700         AT END
029800             MOVE ZERO TO E-PRF-USER-ID
029900     END-READ
030000     MOVE E-PRF-USER-ID TO WS-USER-ID-SUJET
030100     MOVE WS-USER-ID-SUJET TO WS-USER-ID-VAL
030200     CLOSE PREFFILE
030300     .
030400
030500*----------------------------------------------------------------*
030600*    RECHERCHE DICHOTOMIQUE D'UNE ACTIVITE PAR SON IDENTIFIANT
030700*    ENTREE : WS-ACT-ID-RECHERCHE   SORTIE : WS-INDICE-TROUVE
030800*    (ZERO = NON TROUVEE)
030900*----------------------------------------------------------------*
031000 0500-RECHERCHE-ACTIVITE.
031100     MOVE ZERO TO WS-INDICE-TROUVE
031200     MOVE 1            TO WS-BORNE-INF
031300     MOVE WS-NB-ACTIVITES TO WS-BORNE-SUP
031400     PERFORM 0510-TESTE-MILIEU
031500         UNTIL WS-BORNE-INF > WS-BORNE-SUP
031600             OR WS-INDICE-TROUVE NOT = ZERO
031700     .
031800
031900*    REDUIT L'INTERVALLE DE MOITIE A CHAQUE PASSAGE, COMME DANS
032000*    TOUTE RECHERCHE DICHOTOMIQUE CLASSIQUE SUR TABLE TRIEE
032100 0510-TESTE-MILIEU.
032200     COMPUTE WS-MILIEU = (WS-BORNE-INF + WS-BORNE-SUP) / 2
032300     EVALUATE TRUE
032400         WHEN WS-T-ACT-ID (WS-MILIEU) = WS-ACT-ID-RECHERCHE
032500             MOVE WS-MILIEU TO WS-INDICE-TROUVE
032600         WHEN WS-T-ACT-ID (WS-MILIEU) < WS-ACT-ID-RECHERCHE
032700             COMPUTE WS-BORNE-INF = WS-MILIEU + 1
032800         WHEN OTHER
032900             COMPUTE WS-BORNE-SUP = WS-MILIEU - 1
033000     END-EVALUATE
033100     .
033200
033300*----------------------------------------------------------------*
033400*    LECTURE DES AVIS - CUMULE LES AGREGATS PAR ACTIVITE (TOUS
033500*    USAGERS) ET, POUR LE SEUL USAGER SUJET, LES CATEGORIES
033600*    AIMEES ET LES ACTIVITES DEJA VUES
033700*----------------------------------------------------------------*
033800 0200-TRAITE-AVIS.
033900     OPEN INPUT AVISFILE
034000     PERFORM 0210-LIRE-AVIS UNTIL WS-FIN-AVIS-OUI
034100     CLOSE AVISFILE
034200     .
034300
034400 0210-LIRE-AVIS.
034500     READ AVISFILE
034600         AT END
034700             SET WS-FIN-AVIS-OUI TO TRUE
034800         NOT AT END
034900             ADD 1 TO WS-CPT-AVIS-LUS
035000             PERFORM 0220-CUMULE-AGREGAT-AVIS
035100             IF E-AVIS-USER-ID = WS-USER-ID-SUJET
035200                 PERFORM 0230-TRAITE-AVIS-SUJET
035300             END-IF
035400     END-READ
035500     .
035600
035700*    REVIEW-AGGREGATOR - COMPTE ET SOMME DES NOTES PAR ACTIVITE,
035800*    TOUS USAGERS CONFONDUS (SERT AU BONUS DU PARAGRAPHE 0420)
035900 0220-CUMULE-AGREGAT-AVIS.
036000     MOVE ZERO TO WS-INDICE
036100     PERFORM 0221-CHERCHE-AGREGAT
036200         VARYING WS-INDICE FROM 1 BY 1
036300         UNTIL WS-INDICE > WS-NB-AGREGATS
036400             OR WS-AGR-ACT-ID (WS-INDICE) = E-AVIS-ACT-ID
036500     IF WS-INDICE > WS-NB-AGREGATS
036600*            PREMIER AVIS RECU POUR CETTE ACTIVITE - ON L'OUVRE
036700         ADD 1 TO WS-NB-AGREGATS
036800         MOVE E-AVIS-ACT-ID TO WS-AGR-ACT-ID (WS-NB-AGREGATS)
036900         MOVE ZERO TO WS-AGR-NB-AVIS (WS-NB-AGREGATS)
037000         MOVE ZERO TO WS-AGR-SOMME-NOTE (WS-NB-AGREGATS)
037100         MOVE WS-NB-AGREGATS TO WS-INDICE
037200     END-IF
037300     ADD 1 TO WS-AGR-NB-AVIS (WS-INDICE)
037400     COMPUTE WS-AGR-SOMME-NOTE (WS-INDICE) =
037500         WS-AGR-SOMME-NOTE (WS-INDICE) + E-AVIS-NOTE
037600     .
037700
037800*    SIMPLE BALAYAGE SEQUENTIEL - LA CLAUSE VARYING DE L'APPELANT
037900*    PORTE DEJA LA CONDITION D'ARRET
038000 0221-CHERCHE-AGREGAT.
038100     CONTINUE
038200     .
038300
038400*    TRAITEMENT DES AVIS DE L'USAGER SUJET - MARQUE TOUJOURS
038500*    L'ACTIVITE COMME VUE, ET SI LA NOTE EST >= 4.0, RETIENT SA
038600*    CATEGORIE COMME AIMEE (LIMITE A 15 CATEGORIES DISTINCTES)
038700 0230-TRAITE-AVIS-SUJET.
038800     PERFORM 0231-AJOUTE-ACTIVITE-VUE
038900     IF WS-MODE-TRACE
039000         MOVE E-AVIS-NOTE TO WS-NOTE-AVIS-VAL
039100         DISPLAY "AVIS SUJET ACTIVITE " E-AVIS-ACT-ID
039200                 " NOTE " WS-NOTE-AVIS-EDIT
039300     END-IF
039400     IF E-AVIS-NOTE >= 4.0
039500         MOVE E-AVIS-ACT-ID TO WS-ACT-ID-RECHERCHE
039600         PERFORM 0500-RECHERCHE-ACTIVITE
039700         IF WS-INDICE-TROUVE NOT = ZERO
039800             PERFORM 0232-AJOUTE-CATEGORIE-AIMEE
039900         END-IF
040000     END-IF
040100     .
040200
040300 0231-AJOUTE-ACTIVITE-VUE.
040400     PERFORM 0231-1-CHERCHE-VUE
040500         VARYING WS-INDICE FROM 1 BY 1
040600         UNTIL WS-INDICE > WS-NB-VUES
040700             OR WS-VUE-ACT-ID (WS-INDICE) = E-AVIS-ACT-ID
040800     IF WS-INDICE > WS-NB-VUES
040900         ADD 1 TO WS-NB-VUES
041000         MOVE E-AVIS-ACT-ID TO WS-VUE-ACT-ID (WS-NB-VUES)
041100     END-IF
041200     .
041300
041400 0231-1-CHERCHE-VUE.
041500     CONTINUE
041600     .
041700
041800 0232-AJOUTE-CATEGORIE-AIMEE.
041900     PERFORM 0232-1-CHERCHE-CATEGORIE
042000         VARYING WS-INDICE FROM 1 BY 1
042100         UNTIL WS-INDICE > WS-NB-CATEGORIES
042200             OR WS-CAT-NOM (WS-INDICE) = WS-T-ACT-CATEGORIE
042300                 (WS-INDICE-TROUVE)
042400     IF WS-INDICE > WS-NB-CATEGORIES
042500         IF WS-NB-CATEGORIES < 15
042600             ADD 1 TO WS-NB-CATEGORIES
042700             MOVE WS-T-ACT-CATEGORIE (WS-INDICE-TROUVE) TO
042800                 WS-CAT-NOM (WS-NB-CATEGORIES)
042900         END-IF
043000     END-IF
043100     .
043200
043300 0232-1-CHERCHE-CATEGORIE.
043400     CONTINUE
043500     .
043600
043700*----------------------------------------------------------------*
043800*    PROCEDURE DE TRI EN ENTREE - SELECTION DES CANDIDATES.  UNE
043900*    ACTIVITE EST CANDIDATE SI SA CATEGORIE EST AIMEE ET SI
044000*    L'USAGER SUJET NE L'A PAS DEJA VUE.
044100*----------------------------------------------------------------*
044200 0300-SELECTIONNE-CANDIDATES.
044300     PERFORM 0310-EXAMINE-ACTIVITE
044400         VARYING WS-INDICE FROM 1 BY 1
044500         UNTIL WS-INDICE > WS-NB-ACTIVITES
044600     .
044700
044800 0310-EXAMINE-ACTIVITE.
044900     PERFORM 0311-TESTE-CATEGORIE-AIMEE
045000     IF WS-CATEGORIE-AIMEE-OUI
045100         MOVE WS-T-ACT-ID (WS-INDICE) TO WS-ACT-ID-RECHERCHE
045200         PERFORM 0312-TESTE-ACTIVITE-VUE
045300         IF NOT WS-ACTIVITE-VUE-OUI
045400             PERFORM 0320-LIBERE-CANDIDATE
045500         END-IF
045600     END-IF
045700     .
045800
045900 0311-TESTE-CATEGORIE-AIMEE.
046000     MOVE 'N' TO WS-CATEGORIE-AIMEE
046100     PERFORM 0311-1-COMPARE-CATEGORIE
046200         VARYING WS-INDICE-2 FROM 1 BY 1
046300         UNTIL WS-INDICE-2 > WS-NB-CATEGORIES
046400             OR WS-CATEGORIE-AIMEE-OUI
046500     .
046600
046700 0311-1-COMPARE-CATEGORIE.
046800     IF WS-CAT-NOM (WS-INDICE-2) =
046900         WS-T-ACT-CATEGORIE (WS-INDICE)
047000         MOVE 'Y' TO WS-CATEGORIE-AIMEE
047100     END-IF
047200     .
047300
047400 0312-TESTE-ACTIVITE-VUE.
047500     MOVE 'N' TO WS-ACTIVITE-VUE
047600     PERFORM 0312-1-COMPARE-VUE
047700         VARYING WS-INDICE-3 FROM 1 BY 1
047800         UNTIL WS-INDICE-3 > WS-NB-VUES
047900             OR WS-ACTIVITE-VUE-OUI
048000     .
048100
048200 0312-1-COMPARE-VUE.
048300     IF WS-VUE-ACT-ID (WS-INDICE-3) = WS-ACT-ID-RECHERCHE
048400         MOVE 'Y' TO WS-ACTIVITE-VUE
048500     END-IF
048600     .
048700
048800*    LIBERE UNE CANDIDATE DANS LE FICHIER DE TRI - LA CLE EST
048900*    SA NOTE PROPRE, PAS ENCORE LE SCORE CALCULE AU 0420
049000 0320-LIBERE-CANDIDATE.
049100     ADD 1 TO WS-RANG-ARRIVEE
049200     MOVE WS-T-ACT-NOTE      (WS-INDICE) TO WT-NOTE
049300     MOVE WS-RANG-ARRIVEE                TO WT-RANG-ARRIVEE
049400     MOVE WS-T-ACT-ID        (WS-INDICE) TO WT-ACT-ID
049500     MOVE WS-T-ACT-TITRE     (WS-INDICE) TO WT-TITRE
049600     MOVE WS-T-ACT-CATEGORIE (WS-INDICE) TO WT-CATEGORIE
049700     RELEASE WT-CANDIDATE-ENREG
049800     .
049900
050000*----------------------------------------------------------------*
050100*    PROCEDURE DE TRI EN SORTIE - TOP 10 ET MISE EN SCORE.  LE
050200*    TRI A DEJA CLASSE LES CANDIDATES PAR NOTE DECROISSANTE ;
050300*    IL SUFFIT DE PRENDRE LES 10 PREMIERES RENDUES.
050400*----------------------------------------------------------------*
050500 0400-ECRIT-TOP-N.
050600     OPEN OUTPUT RECFILE
050700     PERFORM 0410-RENDS-CANDIDATE
050800         UNTIL WS-FIN-TRI-OUI OR WS-CPT-ECRITS >= 10
050900     CLOSE RECFILE
051000     .
051100
051200 0410-RENDS-CANDIDATE.
051300     RETURN WS-TRI
051400         AT END
051500             SET WS-FIN-TRI-OUI TO TRUE
051600         NOT AT END
051700             ADD 1 TO WS-CPT-ECRITS
051800             PERFORM 0420-CALCULE-SCORE
051900             PERFORM 0430-ECRIT-RECOMMANDATION
052000     END-RETURN
052100     .
052200
052300*    SCORE = 50 + 20 (CATEGORIE AIMEE, TOUJOURS VRAIE ICI PUISQUE
052400*    LE 0300 N'A LIBERE QUE DES CANDIDATES DE CATEGORIE AIMEE)
052500*                + NOTE x 5 + BONUS NOMBRE D'AVIS, PLAFOND A 100
052600*    (REQ. 4688 - CE PLAFOND EST PROPRE A USER-RECOMMENDER ET NE  CHG008  
052700*    S'APPLIQUE PAS AU PREFERENCE-RANKER DU PROGRAMME 2)
052800 0420-CALCULE-SCORE.
052900     MOVE ZERO TO WS-NB-AVIS-ACTIVITE
053000     MOVE WT-ACT-ID TO WS-ACT-ID-RECHERCHE
053100     PERFORM 0421-CHERCHE-AGREGAT-ACTIVITE
053200         VARYING WS-INDICE FROM 1 BY 1
053300         UNTIL WS-INDICE > WS-NB-AGREGATS
053400             OR WS-AGR-ACT-ID (WS-INDICE) = WS-ACT-ID-RECHERCHE
053500     IF WS-INDICE <= WS-NB-AGREGATS
053600         MOVE WS-AGR-NB-AVIS (WS-INDICE) TO WS-NB-AVIS-ACTIVITE
053700     END-IF
053800     COMPUTE WS-SCORE-BRUT = 50.00 + 20.00 + (WT-NOTE * 5.00)
053900     EVALUATE TRUE
054000         WHEN WS-NB-AVIS-ACTIVITE > 10
054100             ADD 10.00 TO WS-SCORE-BRUT
054200         WHEN WS-NB-AVIS-ACTIVITE > 5
054300             ADD 5.00 TO WS-SCORE-BRUT
054400         WHEN OTHER
054500             CONTINUE
054600     END-EVALUATE
054700     IF WS-SCORE-BRUT > 100.00
054800         MOVE 100.00 TO WS-SCORE-BRUT
054900     END-IF
055000     MOVE WS-SCORE-BRUT TO WS-SCORE-VAL
055100     .
055200
055300*    SIMPLE BALAYAGE SEQUENTIEL - VOIR LA REMARQUE DU PARAGRAPHE
055400*    0221-CHERCHE-AGREGAT CI-DESSUS, MEME PRINCIPE ICI
055500 0421-CHERCHE-AGREGAT-ACTIVITE.
055600     CONTINUE
055700     .
055800
055900 0430-ECRIT-RECOMMANDATION.
056000     MOVE WS-USER-ID-SUJET TO S-REC-USER-ID
056100     MOVE WT-ACT-ID        TO S-REC-ACT-ID
056200     MOVE WT-TITRE         TO S-REC-TITRE
056300     MOVE WT-CATEGORIE     TO S-REC-CATEGORIE
056400     MOVE WS-SCORE-VAL     TO S-REC-SCORE
056500*    AUCUNE DISTANCE CALCULEE ICI - SENTINELLE "INFINI" POUR LE
056600*    TRI ULTERIEUR PAR DISTANCE (REQ. 5803)                       CHG010  
056700     MOVE 99999.9          TO S-REC-DISTANCE-KM
056800     STRING "BASED ON YOUR INTEREST IN " DELIMITED BY SIZE
056900             WT-CATEGORIE                DELIMITED BY SIZE
057000         INTO S-REC-MOTIF
057100     WRITE S-RECOMMANDATION-ENREG
057200     .
057300
057400*    FIN NORMALE DU PROGRAMME - AUCUN CODE RETOUR SPECIFIQUE
057500 0999-FIN-PGM.
057600     STOP RUN.
