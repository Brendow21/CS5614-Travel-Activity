000100******************************************************************
000200*                     JOURNAL DES MODIFICATIONS                 *
000300******************************************************************
000400* 14/05/90  FXM  ECRITURE INITIALE - ELIMINATION DES DOUBLONS     CHG001  
000500* 22/11/91  FXM  AJOUT DU CUMUL DES AVIS PAR ACTIVITE             CHG002  
000600* 07/04/93  PLR  TRI PAR NOTE AVEC DEPARTAGE SUR NOMBRE D'AVIS    CHG003  
000700* 19/09/95  PLR  AJOUT DU MODE DE TRI PAR DISTANCE                CHG004  
000800* 19/11/98  DSN  PASSAGE AN 2000 - AUCUNE DATE MANIPULEE ICI      CHG005  
000900* 03/05/99  DSN  CONTROLE NON REGRESSION SUITE PASSAGE AN 2000    CHG006  
001000* 12/06/02  VHT  REQ. 4775 - AJOUT DU MODE DE TRI PAR AVIS        CHG007  
001100* 28/01/05  VHT  REQ. 5390 - REPRISE POUR LE CATALOGUE LOISIRS    CHG008  
001200* 09/02/07  VHT  REQ. 5803 - DISTANCE ABSENTE = SENTINELLE INF.   CHG009  
001300* 11/11/10  KR   RELECTURE COMPLETE - AJOUT DE COMMENTAIRES       CHG010  
001400******************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.     6-TRI-DEDUP.
001700 AUTHOR.         F.X. MARCHEIX.
001800 INSTALLATION.   OFFICE REGIONAL DU TOURISME.
001900 DATE-WRITTEN.   14/05/1990.
002000 DATE-COMPILED.
002100 SECURITY.       DIFFUSION RESTREINTE AU SERVICE LOISIRS.
002200******************************************************************
002300*    SIXIEME ET DERNIER PROGRAMME DE TRAITEMENT DE LA CHAINE
002400*    AVANT LE RAPPORT (7-RAPPORT).  IL RECOIT EN ENTREE LE
002500*    FICHIER RECSOUT TEL QUE PRODUIT PAR L'UN QUELCONQUE DES
002600*    PROGRAMMES AMONT (3-RECOMMANDATIONS, 4-VOYAGE OU
002700*    5-ITINERAIRE) ET EFFECTUE TROIS OPERATIONS SUCCESSIVES :
002800*
002900*    1) DEDUPLICATION - SI LA MEME ACTIVITE APPARAIT PLUSIEURS
003000*       FOIS DANS RECSOUT (CE QUI PEUT ARRIVER QUAND LE MEME
003100*       UTILISATEUR EST RECOMMANDE PLUSIEURS FOIS LA MEME
003200*       ACTIVITE PAR DES VOIES DIFFERENTES), SEULE LA PREMIERE
003300*       OCCURRENCE EST CONSERVEE, DANS L'ORDRE DE LECTURE.
003400*
003500*    2) REVIEW-AGGREGATOR - LES AVIS DES VISITEURS (REVIEWS)
003600*       SONT CUMULES PAR IDENTIFIANT D'ACTIVITE POUR PRODUIRE
003700*       UN NOMBRE D'AVIS ET UNE NOTE MOYENNE, REPORTES SUR
003800*       CHAQUE RECOMMANDATION SURVIVANTE.
003900*
004000*    3) RETRI FINAL SELON LE MODE DEMANDE SUR LA CARTE SORTMODE
004100*       (R = NOTE, D = DISTANCE, A = NOMBRE D'AVIS), PUIS
004200*       REECRITURE COMPLETE DE RECSOUT DANS LE NOUVEL ORDRE.
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.   IBM-PC.
004700 OBJECT-COMPUTER.   IBM-PC.
004800 SPECIAL-NAMES.
004900*    UPSI-0 ACTIVE LES DISPLAY DE CONTROLE EN EXPLOITATION
005000     UPSI-0 IS WS-MODE-TRACE.
005100******************************************************************
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400
005500*    RECSOUT EST LU PUIS ENTIEREMENT REECRIT PAR CE PROGRAMME
005600     SELECT RECFILE  ASSIGN TO "RECSOUT"
005700         ORGANIZATION LINE SEQUENTIAL.
005800
005900*    AVIS DES VISITEURS, TOUS VOYAGES ET ACTIVITES CONFONDUS
006000     SELECT AVISFILE ASSIGN TO "REVIEWS"
006100         ORGANIZATION LINE SEQUENTIAL.
006200
006300*    CARTE DE COMMANDE PORTANT LE MODE DE TRI DEMANDE (R/D/A)
006400     SELECT MODEFILE ASSIGN TO "SORTMODE"
006500         ORGANIZATION LINE SEQUENTIAL.
006600
006700*    FICHIER DE TRI INTERMEDIAIRE UTILISE PAR LA VERBE SORT
006800     SELECT WS-TRI   ASSIGN TO DISK.
006900
007000******************************************************************
007100 DATA DIVISION.
007200 FILE SECTION.
007300
007400*    FICHIER DES RECOMMANDATIONS - LU PUIS REECRIT DANS LE MEME
007500*    FORMAT, APRES DEDUPLICATION, CUMUL DES AVIS ET RETRI
007600 FD  RECFILE.
007700 01  F-RECOMMANDATION-ENREG.
007800     05 F-REC-USER-ID         PIC 9(6).
007900*        IDENTIFIANT DU VISITEUR DESTINATAIRE DE LA RECO
008000     05 F-REC-ACT-ID          PIC 9(6).
008100*        IDENTIFIANT DE L'ACTIVITE RECOMMANDEE
008200     05 F-REC-TITRE           PIC X(30).
008300     05 F-REC-CATEGORIE       PIC X(15).
008400     05 F-REC-SCORE           PIC 9(3)V99.
008500*        SCORE OU NOTE PORTE PAR LE PROGRAMME AMONT
008600     05 F-REC-DISTANCE-KM     PIC 9(5)V9.
008700*        DISTANCE EN KM, OU SENTINELLE 99999.9 SI ABSENTE
008800     05 F-REC-MOTIF           PIC X(40).
008900     05 FILLER                PIC X(07).
009000
009100*    AVIS DES VISITEURS - UN ENREGISTREMENT PAR AVIS DEPOSE
009200 FD  AVISFILE.
009300 01  E-AVIS-ENREG.
009400     05 E-AVIS-ID              PIC 9(6).
009500*        IDENTIFIANT DE L'AVIS LUI-MEME (NON REUTILISE ICI)
009600     05 E-AVIS-USER-ID         PIC 9(6).
009700*        AUTEUR DE L'AVIS (NON REUTILISE ICI)
009800     05 E-AVIS-ACT-ID          PIC 9(6).
009900*        ACTIVITE NOTEE - CLE DE CUMUL DU REVIEW-AGGREGATOR
010000     05 E-AVIS-NOTE            PIC 9V9.
010100*        NOTE DE 0.0 A 5.0 ATTRIBUEE PAR LE VISITEUR
010200
010300*    CARTE DE COMMANDE - UN SEUL CARACTERE SIGNIFICATIF : R/D/A
010400 FD  MODEFILE.
010500 01  E-MODE-ENREG.
010600     05 E-MODE-TRI             PIC X(01).
010700     05 FILLER                 PIC X(09).
010800
010900*    FICHIER DE TRI INTERMEDIAIRE (PROCEDURE DE TRI EN ENTREE) -
011000*    PORTE LES DEUX CLES DE TRI (VARIABLES SELON LE MODE) ET LE
011100*    RANG D'ARRIVEE POUR DEPARTAGER A EGALITE DE CLES
011200 SD  WS-TRI.
011300 01  WT-RECOMMANDATION-ENREG.
011400     05 WT-CLE-1               PIC S9(7)V999.
011500     05 WT-CLE-2               PIC S9(7)V99.
011600     05 WT-RANG-ARRIVEE        PIC 9(7).
011700     05 WT-USER-ID             PIC 9(6).
011800     05 WT-ACT-ID              PIC 9(6).
011900     05 WT-TITRE               PIC X(30).
012000     05 WT-CATEGORIE           PIC X(15).
012100     05 WT-SCORE               PIC 9(3)V99.
012200     05 WT-DISTANCE-KM         PIC 9(5)V9.
012300     05 WT-MOTIF               PIC X(40).
012400     05 WT-NB-AVIS             PIC 9(5)     COMP.
012500     05 WT-NOTE-MOYENNE        PIC 9V9.
012600     05 WT-IND-NOTE-VALIDE     PIC X(01).
012700     05 FILLER                 PIC X(06).
012800
012900******************************************************************
013000 WORKING-STORAGE SECTION.
013100
013200*    RECOMMANDATIONS TELLES QUE LUES, AVANT ELIMINATION DES
013300*    DOUBLONS - CONTIENT ENCORE D'EVENTUELLES OCCURRENCES
013400*    MULTIPLES DE LA MEME ACTIVITE
013500 01  WS-TABLE-RECOS.
013600     05 WS-RECO OCCURS 500.
013700         10 WS-R-USER-ID       PIC 9(6).
013800         10 WS-R-ACT-ID        PIC 9(6).
013900         10 WS-R-TITRE         PIC X(30).
014000         10 WS-R-CATEGORIE     PIC X(15).
014100         10 WS-R-SCORE         PIC 9(3)V99.
014200         10 WS-R-DISTANCE-KM   PIC 9(5)V9.
014300         10 WS-R-MOTIF         PIC X(40).
014400         10 FILLER             PIC X(02).
014500
014600*    RECOMMANDATIONS APRES ELIMINATION DES DOUBLONS - L'ORDRE
014700*    RELATIF DE LA PREMIERE OCCURRENCE DE CHAQUE ACTIVITE EST
014800*    CONSERVE, AVANT APPLICATION DU MODE DE TRI DEMANDE
014900 01  WS-TABLE-DEDUP.
015000     05 WS-DEDUP OCCURS 500.
015100         10 WS-D-USER-ID       PIC 9(6).
015200         10 WS-D-ACT-ID        PIC 9(6).
015300         10 WS-D-TITRE         PIC X(30).
015400         10 WS-D-CATEGORIE     PIC X(15).
015500         10 WS-D-SCORE         PIC 9(3)V99.
015600         10 WS-D-DISTANCE-KM   PIC 9(5)V9.
015700         10 WS-D-MOTIF         PIC X(40).
015800         10 WS-D-NB-AVIS       PIC 9(5)     COMP.
015900         10 WS-D-NOTE-MOYENNE  PIC 9V9.
016000         10 WS-D-IND-NOTE-VALIDE PIC X(01).
016100         10 FILLER             PIC X(02).
016200
016300*    AGREGATS DES AVIS PAR ACTIVITE (REVIEW-AGGREGATOR) -
016400*    TABLE PLUS GRANDE QUE LES DEUX PRECEDENTES CAR UNE MEME
016500*    ACTIVITE PEUT RECEVOIR DE NOMBREUX AVIS DE VISITEURS
016600*    DIFFERENTS, MEME SI ELLE N'EST RECOMMANDEE QU'UNE FOIS
016700 01  WS-TABLE-AGREGATS.
016800     05 WS-AGREGAT OCCURS 2000.
016900         10 WS-AGR-ACT-ID      PIC 9(6).
017000         10 WS-AGR-NB-AVIS     PIC 9(5)     COMP.
017100         10 WS-AGR-SOMME-NOTE  PIC 9(7)V9.
017200         10 FILLER             PIC X(02).
017300
017400*    VUE ALTERNATIVE DE LA NOTE MOYENNE - USAGE TRACE UNIQUEMENT
017500 01  WS-NOTE-MOYENNE-GROUPE.
017600     05 WS-NOTE-MOYENNE-VAL    PIC 9V9.
017700     05 WS-NOTE-MOYENNE-EDIT REDEFINES WS-NOTE-MOYENNE-VAL
017800                              PIC Z9.9.
017900     05 FILLER                PIC X(02).
018000
018100*    VUE ALTERNATIVE DU NOMBRE DE SURVIVANTS - USAGE TRACE
018200 01  WS-SURVIVANTS-GROUPE.
018300     05 WS-SURVIVANTS-VAL      PIC 9(3).
018400     05 WS-SURVIVANTS-EDIT REDEFINES WS-SURVIVANTS-VAL
018500                              PIC ZZ9.
018600     05 FILLER                PIC X(02).
018700
018800*    VUE ALTERNATIVE DU MODE DE TRI ACTIF - USAGE TRACE
018900 01  WS-MODE-GROUPE.
019000     05 WS-MODE-VAL            PIC X(01).
019100     05 WS-MODE-EDIT REDEFINES WS-MODE-VAL
019200                              PIC X(01).
019300     05 FILLER                PIC X(02).
019400
019500*    MODE DE TRI ACTIF - PAR DEFAUT TRI PAR NOTE (R) SI LA
019600*    CARTE SORTMODE EST ABSENTE OU VIDE
019700 77  WS-MODE-TRI               PIC X(01)  VALUE 'R'.
019800     88 WS-MODE-NOTE                        VALUE 'R'.
019900     88 WS-MODE-DISTANCE                    VALUE 'D'.
020000     88 WS-MODE-AVIS                        VALUE 'A'.
020100
020200 77  WS-NB-RECOS                PIC 9(3)  COMP VALUE ZERO.
020300 77  WS-NB-DEDUP                PIC 9(3)  COMP VALUE ZERO.
020400 77  WS-NB-AGREGATS              PIC 9(4) COMP VALUE ZERO.
020500 77  WS-INDICE                   PIC 9(4) COMP.
020600 77  WS-INDICE-2                 PIC 9(4) COMP.
020700 77  WS-ACT-ID-RECHERCHE         PIC 9(6).
020800 77  WS-RANG-ARRIVEE             PIC 9(7) COMP VALUE ZERO.
020900
021000 77  WS-TROUVE                   PIC X    VALUE 'N'.
021100     88 WS-TROUVE-OUI                      VALUE 'Y'.
021200
021300 77  WS-FIN-RECOS                PIC X    VALUE SPACE.
021400     88 WS-FIN-RECOS-OUI                   VALUE 'Y'.
021500 77  WS-FIN-AVIS                 PIC X    VALUE SPACE.
021600     88 WS-FIN-AVIS-OUI                    VALUE 'Y'.
021700 77  WS-FIN-MODE                 PIC X    VALUE SPACE.
021800     88 WS-FIN-MODE-OUI                    VALUE 'Y'.
021900 77  WS-FIN-TRI                  PIC X    VALUE SPACE.
022000     88 WS-FIN-TRI-OUI                     VALUE 'Y'.
022100
022200******************************************************************
022300 PROCEDURE DIVISION.
022400
022500*    ORCHESTRE LES CINQ ETAPES DU PROGRAMME DANS L'ORDRE : MODE,
022600*    CHARGEMENT, DEDUPLICATION, AGREGATION DES AVIS, PUIS TRI
022700*    ET REECRITURE FINALE DE RECSOUT
022800 0000-MAIN-PROCEDURE.
022900     PERFORM 0050-CHARGE-MODE
023000     PERFORM 0100-CHARGE-RECOMMANDATIONS
023100     PERFORM 0150-ELIMINE-DOUBLONS
023200     PERFORM 0200-CHARGE-AVIS
023300     PERFORM 0250-APPLIQUE-AGREGATS
023400     PERFORM 0300-TRI-SELON-MODE
023500     IF WS-MODE-TRACE
023600         MOVE WS-MODE-TRI      TO WS-MODE-VAL
023700         MOVE WS-NB-DEDUP      TO WS-SURVIVANTS-VAL
023800         DISPLAY "6-TRI-DEDUP MODE="  WS-MODE-EDIT
023900                 " SURVIVANTS="       WS-SURVIVANTS-EDIT
024000     END-IF
024100     PERFORM 0999-FIN-PGM
024200     .
024300
024400*----------------------------------------------------------------*
024500*    CARTE DE COMMANDE - MODE DE TRI DEMANDE (R/D/A).  UN SEUL
024600*    ENREGISTREMENT EST ATTENDU ; SI LA CARTE EST ABSENTE,
024700*    WS-MODE-TRI GARDE SA VALEUR PAR DEFAUT 'R'.
024800*----------------------------------------------------------------*
024900 0050-CHARGE-MODE.
025000     OPEN INPUT MODEFILE
025100     PERFORM 0051-LIRE-MODE UNTIL WS-FIN-MODE-OUI
025200     CLOSE MODEFILE
025300     .
025400
025500 0051-LIRE-MODE.
025600     READ MODEFILE
025700         AT END
025800             SET WS-FIN-MODE-OUI TO TRUE
025900         NOT AT END
026000             MOVE E-MODE-TRI TO WS-MODE-TRI
026100             SET WS-FIN-MODE-OUI TO TRUE
026200     END-READ
026300     .
026400
026500*----------------------------------------------------------------*
026600*    LECTURE DES RECOMMANDATIONS EXISTANTES DANS RECSOUT, DANS
026700*    L'ORDRE DE SAISIE DU PROGRAMME AMONT
026800*----------------------------------------------------------------*
026900 0100-CHARGE-RECOMMANDATIONS.
027000     OPEN INPUT RECFILE
027100     PERFORM 0101-LIRE-RECOMMANDATION UNTIL WS-FIN-RECOS-OUI
027200     CLOSE RECFILE
027300     .
027400
027500 0101-LIRE-RECOMMANDATION.
027600     READ RECFILE
027700         AT END
027800             SET WS-FIN-RECOS-OUI TO TRUE
027900         NOT AT END
028000             IF WS-NB-RECOS < 500
028100                 ADD 1 TO WS-NB-RECOS
028200                 MOVE F-REC-USER-ID     TO
028300                     WS-R-USER-ID (WS-NB-RECOS)
028400                 MOVE F-REC-ACT-ID      TO
028500                     WS-R-ACT-ID (WS-NB-RECOS)
028600                 MOVE F-REC-TITRE       TO
028700                     WS-R-TITRE (WS-NB-RECOS)
028800                 MOVE F-REC-CATEGORIE   TO
028900                     WS-R-CATEGORIE (WS-NB-RECOS)
029000                 MOVE F-REC-SCORE       TO
029100                     WS-R-SCORE (WS-NB-RECOS)
029200                 MOVE F-REC-DISTANCE-KM TO
029300                     WS-R-DISTANCE-KM (WS-NB-RECOS)
029400                 MOVE F-REC-MOTIF       TO
029500                     WS-R-MOTIF (WS-NB-RECOS)
029600             END-IF
029700     END-READ
029800     .
029900
030000*----------------------------------------------------------------*
030100*    ELIMINATION DES DOUBLONS - PREMIERE OCCURRENCE CONSERVEE,
030200*    ORDRE RELATIF DES SURVIVANTES PRESERVE.  POUR CHAQUE
030300*    RECOMMANDATION LUE, ON VERIFIE SI SON ACTIVITE A DEJA UNE
030400*    SURVIVANTE DANS WS-TABLE-DEDUP AVANT DE LA COPIER.
030500*----------------------------------------------------------------*
030600 0150-ELIMINE-DOUBLONS.
030700     PERFORM 0151-TRAITE-RECOMMANDATION
030800         VARYING WS-INDICE FROM 1 BY 1
030900         UNTIL WS-INDICE > WS-NB-RECOS
031000     .
031100
031200 0151-TRAITE-RECOMMANDATION.
031300     MOVE WS-R-ACT-ID (WS-INDICE) TO WS-ACT-ID-RECHERCHE
031400     PERFORM 0152-CHERCHE-DOUBLON
031500     IF NOT WS-TROUVE-OUI
031600         AND WS-NB-DEDUP < 500
031700*            ACTIVITE PAS ENCORE VUE - ON LA CONSERVE
031800         ADD 1 TO WS-NB-DEDUP
031900         MOVE WS-R-USER-ID     (WS-INDICE) TO
032000             WS-D-USER-ID (WS-NB-DEDUP)
032100         MOVE WS-R-ACT-ID      (WS-INDICE) TO
032200             WS-D-ACT-ID (WS-NB-DEDUP)
032300         MOVE WS-R-TITRE       (WS-INDICE) TO
032400             WS-D-TITRE (WS-NB-DEDUP)
032500         MOVE WS-R-CATEGORIE   (WS-INDICE) TO
032600             WS-D-CATEGORIE (WS-NB-DEDUP)
032700         MOVE WS-R-SCORE       (WS-INDICE) TO
032800             WS-D-SCORE (WS-NB-DEDUP)
032900         MOVE WS-R-DISTANCE-KM (WS-INDICE) TO
033000             WS-D-DISTANCE-KM (WS-NB-DEDUP)
033100         MOVE WS-R-MOTIF       (WS-INDICE) TO
033200             WS-D-MOTIF (WS-NB-DEDUP)
033300     END-IF
033400     .
033500
033600*    BALAYE LES SURVIVANTES DEJA RETENUES A LA RECHERCHE DE LA
033700*    MEME ACTIVITE - S'ARRETE AU PREMIER MATCH TROUVE
033800 0152-CHERCHE-DOUBLON.
033900     MOVE 'N' TO WS-TROUVE
034000     PERFORM 0152-1-COMPARE-DEDUP
034100         VARYING WS-INDICE-2 FROM 1 BY 1
034200         UNTIL WS-INDICE-2 > WS-NB-DEDUP
034300             OR WS-TROUVE-OUI
034400     .
034500
034600 0152-1-COMPARE-DEDUP.
034700     IF WS-D-ACT-ID (WS-INDICE-2) = WS-ACT-ID-RECHERCHE
034800         MOVE 'Y' TO WS-TROUVE
034900     END-IF
035000     .
035100
035200*----------------------------------------------------------------*
035300*    REVIEW-AGGREGATOR - CUMUL DES AVIS PAR ACTIVITE.  CHAQUE
035400*    AVIS LU DANS REVIEWS AJOUTE 1 AU COMPTEUR ET SA NOTE A LA
035500*    SOMME DE L'ACTIVITE CONCERNEE, CREANT L'AGREGAT AU BESOIN.
035600*----------------------------------------------------------------*
035700 0200-CHARGE-AVIS.
035800     OPEN INPUT AVISFILE
035900     PERFORM 0201-LIRE-AVIS UNTIL WS-FIN-AVIS-OUI
036000     CLOSE AVISFILE
036100     .
036200
036300 0201-LIRE-AVIS.
036400     READ AVISFILE
036500         AT END
036600             SET WS-FIN-AVIS-OUI TO TRUE
036700         NOT AT END
036800             PERFORM 0210-CUMULE-AGREGAT-AVIS
036900     END-READ
037000     .
037100
037200 0210-CUMULE-AGREGAT-AVIS.
037300     MOVE E-AVIS-ACT-ID TO WS-ACT-ID-RECHERCHE
037400     PERFORM 0211-CHERCHE-AGREGAT
037500         VARYING WS-INDICE FROM 1 BY 1
037600         UNTIL WS-INDICE > WS-NB-AGREGATS
037700             OR WS-AGR-ACT-ID (WS-INDICE) = WS-ACT-ID-RECHERCHE
037800     IF WS-INDICE > WS-NB-AGREGATS
037900         AND WS-NB-AGREGATS < 2000
038000*            PREMIER AVIS RECU POUR CETTE ACTIVITE - ON L'OUVRE
038100         ADD 1 TO WS-NB-AGREGATS
038200         MOVE WS-NB-AGREGATS TO WS-INDICE
038300         MOVE WS-ACT-ID-RECHERCHE TO WS-AGR-ACT-ID (WS-INDICE)
038400         MOVE ZERO TO WS-AGR-NB-AVIS (WS-INDICE)
038500         MOVE ZERO TO WS-AGR-SOMME-NOTE (WS-INDICE)
038600     END-IF
038700     IF WS-INDICE <= WS-NB-AGREGATS
038800         ADD 1 TO WS-AGR-NB-AVIS (WS-INDICE)
038900         ADD E-AVIS-NOTE TO WS-AGR-SOMME-NOTE (WS-INDICE)
039000     END-IF
039100     .
039200
039300*    SIMPLE BALAYAGE SEQUENTIEL - LA CLAUSE VARYING DE L'APPELANT
039400*    PORTE DEJA LA CONDITION D'ARRET ; CE PARAGRAPHE N'A RIEN A
039500*    FAIRE DE PLUS A CHAQUE PASSAGE
039600 0211-CHERCHE-AGREGAT.
039700     CONTINUE
039800     .
039900
040000*----------------------------------------------------------------*
040100*    APPLIQUE LES AGREGATS D'AVIS AUX RECOMMANDATIONS SURVIVANTES
040200*    - CHAQUE SURVIVANTE RECOIT LE NOMBRE D'AVIS ET LA NOTE
040300*    MOYENNE DE SON ACTIVITE, SI DES AVIS EXISTENT POUR ELLE.
040400*----------------------------------------------------------------*
040500 0250-APPLIQUE-AGREGATS.
040600     PERFORM 0251-TRAITE-DEDUP
040700         VARYING WS-INDICE FROM 1 BY 1
040800         UNTIL WS-INDICE > WS-NB-DEDUP
040900     .
041000
041100 0251-TRAITE-DEDUP.
041200     MOVE WS-D-ACT-ID (WS-INDICE) TO WS-ACT-ID-RECHERCHE
041300     MOVE ZERO TO WS-D-NB-AVIS      (WS-INDICE)
041400     MOVE ZERO TO WS-D-NOTE-MOYENNE (WS-INDICE)
041500     MOVE 'N'  TO WS-D-IND-NOTE-VALIDE (WS-INDICE)
041600     PERFORM 0252-CHERCHE-AGREGAT-DEDUP
041700         VARYING WS-INDICE-2 FROM 1 BY 1
041800         UNTIL WS-INDICE-2 > WS-NB-AGREGATS
041900             OR WS-AGR-ACT-ID (WS-INDICE-2) = WS-ACT-ID-RECHERCHE
042000     IF WS-INDICE-2 <= WS-NB-AGREGATS
042100         AND WS-AGR-NB-AVIS (WS-INDICE-2) > ZERO
042200*            AU MOINS UN AVIS EXISTE - ON CALCULE LA MOYENNE
042300         MOVE WS-AGR-NB-AVIS (WS-INDICE-2) TO
042400             WS-D-NB-AVIS (WS-INDICE)
042500         COMPUTE WS-D-NOTE-MOYENNE (WS-INDICE) ROUNDED =
042600             WS-AGR-SOMME-NOTE (WS-INDICE-2) /
042700             WS-AGR-NB-AVIS    (WS-INDICE-2)
042800         MOVE 'Y' TO WS-D-IND-NOTE-VALIDE (WS-INDICE)
042900     END-IF
043000     .
043100
043200*    SIMPLE BALAYAGE SEQUENTIEL - VOIR LA REMARQUE DU PARAGRAPHE
043300*    0211-CHERCHE-AGREGAT CI-DESSUS, MEME PRINCIPE ICI
043400 0252-CHERCHE-AGREGAT-DEDUP.
043500     CONTINUE
043600     .
043700
043800*----------------------------------------------------------------*
043900*    RETRI DE LA LISTE SELON LE MODE DEMANDE, PUIS REECRITURE.
044000*    LE VERBE SORT PREND LES SURVIVANTES EN ENTREE VIA UNE
044100*    PROCEDURE D'ENTREE DIFFERENTE POUR CHAQUE MODE (LES CLES
044200*    DE TRI DIFFERENT), ET REECRIT RECSOUT EN SORTIE DANS TOUS
044300*    LES CAS PAR LA MEME PROCEDURE 0400-REECRIT-RECSOUT.
044400*----------------------------------------------------------------*
044500 0300-TRI-SELON-MODE.
044600     EVALUATE TRUE
044700         WHEN WS-MODE-DISTANCE
044800*                LA PLUS PROCHE EN PREMIER ; ABSENTE = SENTINELLE
044900*                99999.9 DONC REJETEE EN FIN DE LISTE (REQ. 5803) CHG009  
045000             SORT WS-TRI
045100                 ON ASCENDING  KEY WT-CLE-1
045200                 ON ASCENDING  KEY WT-RANG-ARRIVEE
045300                 INPUT PROCEDURE  IS 0310-LIBERE-PAR-DISTANCE
045400                 OUTPUT PROCEDURE IS 0400-REECRIT-RECSOUT
045500         WHEN WS-MODE-AVIS
045600*                LA PLUS COMMENTEE EN PREMIER
045700             SORT WS-TRI
045800                 ON DESCENDING KEY WT-CLE-1
045900                 ON ASCENDING  KEY WT-RANG-ARRIVEE
046000                 INPUT PROCEDURE  IS 0311-LIBERE-PAR-AVIS
046100                 OUTPUT PROCEDURE IS 0400-REECRIT-RECSOUT
046200         WHEN OTHER
046300*                MODE PAR DEFAUT (NOTE) - DEPARTAGE SUR NOMBRE
046400*                D'AVIS PUIS SUR RANG D'ARRIVEE D'ORIGINE
046500             SORT WS-TRI
046600                 ON DESCENDING KEY WT-CLE-1
046700                 ON DESCENDING KEY WT-CLE-2
046800                 ON ASCENDING  KEY WT-RANG-ARRIVEE
046900                 INPUT PROCEDURE  IS 0312-LIBERE-PAR-NOTE
047000                 OUTPUT PROCEDURE IS 0400-REECRIT-RECSOUT
047100     END-EVALUATE
047200     .
047300
047400*    MODE DISTANCE : CLE-1 = DISTANCE (ASCENDANTE, ABSENTE=INFINI)
047500 0310-LIBERE-PAR-DISTANCE.
047600     PERFORM 0320-LIBERE-UNE-DEDUP
047700         VARYING WS-INDICE FROM 1 BY 1
047800         UNTIL WS-INDICE > WS-NB-DEDUP
047900     .
048000
048100*    MODE AVIS : CLE-1 = NOMBRE D'AVIS (DESCENDANT)
048200 0311-LIBERE-PAR-AVIS.
048300     PERFORM 0320-LIBERE-UNE-DEDUP
048400         VARYING WS-INDICE FROM 1 BY 1
048500         UNTIL WS-INDICE > WS-NB-DEDUP
048600     .
048700
048800*    MODE NOTE : CLE-1 = SCORE/NOTE, CLE-2 = NOMBRE D'AVIS
048900 0312-LIBERE-PAR-NOTE.
049000     PERFORM 0320-LIBERE-UNE-DEDUP
049100         VARYING WS-INDICE FROM 1 BY 1
049200         UNTIL WS-INDICE > WS-NB-DEDUP
049300     .
049400
049500*    CHARGE LES DEUX CLES DE TRI SELON LE MODE ACTIF ET LIBERE
049600*    L'ENREGISTREMENT DANS LE FICHIER DE TRI INTERMEDIAIRE
049700 0320-LIBERE-UNE-DEDUP.
049800     ADD 1 TO WS-RANG-ARRIVEE
049900     EVALUATE TRUE
050000         WHEN WS-MODE-DISTANCE
050100             MOVE WS-D-DISTANCE-KM (WS-INDICE) TO WT-CLE-1
050200             MOVE ZERO                          TO WT-CLE-2
050300         WHEN WS-MODE-AVIS
050400             MOVE WS-D-NB-AVIS (WS-INDICE)      TO WT-CLE-1
050500             MOVE ZERO                          TO WT-CLE-2
050600         WHEN OTHER
050700             MOVE WS-D-SCORE (WS-INDICE)        TO WT-CLE-1
050800             MOVE WS-D-NB-AVIS (WS-INDICE)       TO WT-CLE-2
050900     END-EVALUATE
051000     MOVE WS-RANG-ARRIVEE                     TO WT-RANG-ARRIVEE
051100     MOVE WS-D-USER-ID        (WS-INDICE)     TO WT-USER-ID
051200     MOVE WS-D-ACT-ID         (WS-INDICE)     TO WT-ACT-ID
051300     MOVE WS-D-TITRE          (WS-INDICE)     TO WT-TITRE
051400     MOVE WS-D-CATEGORIE      (WS-INDICE)     TO WT-CATEGORIE
051500     MOVE WS-D-SCORE          (WS-INDICE)     TO WT-SCORE
051600     MOVE WS-D-DISTANCE-KM    (WS-INDICE)     TO WT-DISTANCE-KM
051700     MOVE WS-D-MOTIF          (WS-INDICE)     TO WT-MOTIF
051800     MOVE WS-D-NB-AVIS        (WS-INDICE)     TO WT-NB-AVIS
051900     MOVE WS-D-NOTE-MOYENNE   (WS-INDICE)     TO WT-NOTE-MOYENNE
052000     MOVE WS-D-IND-NOTE-VALIDE (WS-INDICE)    TO
052100         WT-IND-NOTE-VALIDE
052200     RELEASE WT-RECOMMANDATION-ENREG
052300     IF WS-MODE-TRACE
052400         MOVE WS-D-NOTE-MOYENNE (WS-INDICE) TO WS-NOTE-MOYENNE-VAL
052500         DISPLAY "6-TRI-DEDUP ACT=" WS-D-ACT-ID (WS-INDICE)
052600                 " NOTE-MOY="       WS-NOTE-MOYENNE-EDIT
052700     END-IF
052800     .
052900
053000*----------------------------------------------------------------*
053100*    PROCEDURE DE TRI EN SORTIE - REECRITURE COMPLETE DE RECSOUT
053200*    DANS LE NOUVEL ORDRE PRODUIT PAR LE VERBE SORT.  LE FICHIER
053300*    EST ROUVERT EN SORTIE, CE QUI EFFACE SON CONTENU PRECEDENT.
053400*----------------------------------------------------------------*
053500 0400-REECRIT-RECSOUT.
053600     OPEN OUTPUT RECFILE
053700     MOVE SPACE TO WS-FIN-TRI
053800     PERFORM 0410-RENDS-DEDUP UNTIL WS-FIN-TRI-OUI
053900     CLOSE RECFILE
054000     .
054100
054200 0410-RENDS-DEDUP.
054300     RETURN WS-TRI
054400         AT END
054500             SET WS-FIN-TRI-OUI TO TRUE
054600         NOT AT END
054700             MOVE WT-USER-ID     TO F-REC-USER-ID
054800             MOVE WT-ACT-ID      TO F-REC-ACT-ID
054900             MOVE WT-TITRE       TO F-REC-TITRE
055000             MOVE WT-CATEGORIE   TO F-REC-CATEGORIE
055100             MOVE WT-SCORE       TO F-REC-SCORE
055200             MOVE WT-DISTANCE-KM TO F-REC-DISTANCE-KM
055300             MOVE WT-MOTIF       TO F-REC-MOTIF
055400             WRITE F-RECOMMANDATION-ENREG
055500     END-RETURN
055600     .
055700
055800*    FIN NORMALE DU PROGRAMME - AUCUN CODE RETOUR SPECIFIQUE
055900 0999-FIN-PGM.
056000     STOP RUN.
