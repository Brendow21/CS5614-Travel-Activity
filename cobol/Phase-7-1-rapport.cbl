000100******************************************************************
000200*                     JOURNAL DES MODIFICATIONS                 *
000300******************************************************************
000400* 03/04/91  KR   ECRITURE INITIALE - ETAT DES RECOMMANDATIONS    *CHG001  
000500* 19/09/92  KR   AJOUT DE LA RUPTURE PAR CATEGORIE               *CHG002  
000600* 11/02/94  PLR  PAGINATION A 60 LIGNES AVEC REPETITION ENTETES  *CHG003  
000700* 19/11/98  DSN  PASSAGE AN 2000 - DATE EDITEE SUR 2 CHIFFRES    *CHG004  
000800* 03/05/99  DSN  CONTROLE DE NON REGRESSION SUITE PASSAGE AN2000 *CHG005  
000900* 06/03/02  VHT  REQ. 4720 - MOYENNE DU SCORE PAR CATEGORIE      *CHG006  
001000* 30/11/04  VHT  REQ. 5390 - REPRISE POUR LE CATALOGUE LOISIRS   *CHG007  
001100* 04/11/10  KR   RELECTURE COMPLETE - AJOUT DE COMMENTAIRES      *CHG008  
001200******************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.     7-RAPPORT.
001500 AUTHOR.         K. ROPITAL.
001600 INSTALLATION.   OFFICE REGIONAL DU TOURISME.
001700 DATE-WRITTEN.   03/04/1991.
001800 DATE-COMPILED.
001900 SECURITY.       DIFFUSION RESTREINTE AU SERVICE LOISIRS.
002000******************************************************************
002100*    REPORT-WRITER DU LOT TOURISME.
002200*
002300*    CE PROGRAMME EST LE DERNIER MAILLON DE LA CHAINE : IL LIT
002400*    RECSOUT, LE FICHIER DE RECOMMANDATIONS DEJA CALCULE PAR
002500*    L'UN DES PROGRAMMES AMONT (2-PREFERENCES, 3-RECOMMANDATIONS,
002600*    4-VOYAGE OU 5-ITINERAIRE SELON LE LOT LANCE), ET EN FAIT UN
002700*    ETAT LISIBLE PAR UN HUMAIN - L'AGENT DU SERVICE LOISIRS QUI
002800*    PREPARE LE DOSSIER DU CLIENT.
002900*
003000*    TRIE LES RECOMMANDATIONS PAR CATEGORIE PUIS PAR SCORE
003100*    DECROISSANT (SORT CLASSIQUE USING/GIVING), ET IMPRIME L'ETAT
003200*    DES RECOMMANDATIONS SUR RPTFILE AVEC RUPTURE DE CATEGORIE
003300*    (SOUS-TOTAL) ET TOTAUX GENERAUX, 60 LIGNES PAR PAGE.
003400*
003500*    LE TRI NE SERT QU'A LA PRESENTATION - IL NE MODIFIE PAS LES
003600*    SCORES NI LES DISTANCES, QUI SONT REPRIS TELS QUE CALCULES
003700*    EN AMONT.
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.   IBM-PC.
004200 OBJECT-COMPUTER.   IBM-PC.
004300*    UPSI-0 A ON (PAR JCL/COMMANDE) DECLENCHE LES TRACES D'APPUI
004400 SPECIAL-NAMES.
004500     UPSI-0 IS WS-MODE-TRACE.
004600******************************************************************
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000*    RECSOUT EST LE FICHIER DE RECOMMANDATIONS PRODUIT EN AMONT -
005100*    ENTREE DE CE PROGRAMME, NON MODIFIE
005200     SELECT RECFILE  ASSIGN TO "RECSOUT"
005300         ORGANIZATION LINE SEQUENTIAL.
005400
005500*    RPTFILE EST L'ETAT IMPRIME REMIS A L'AGENT DU SERVICE
005600     SELECT RPTFILE  ASSIGN TO "RPTFILE"
005700         ORGANIZATION LINE SEQUENTIAL.
005800
005900*    FICHIER DE TRAVAIL INTERMEDIAIRE DU SORT USING/GIVING -
006000*    DETRUIT ET RECREE A CHAQUE EXECUTION, JAMAIS CONSERVE
006100     SELECT WS-TRI-INTERMEDIAIRE ASSIGN TO "TRIRAPPT"
006200         ORGANIZATION LINE SEQUENTIAL.
006300
006400*    FICHIER DE TRI PROPREMENT DIT (SD) - GERE PAR LE VERBE SORT
006500     SELECT WS-TRI   ASSIGN TO DISK.
006600
006700******************************************************************
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100*    RECOMMANDATIONS EN ENTREE, DANS L'ORDRE D'ARRIVEE (NON TRIE)
007200 FD  RECFILE.
007300 01  E-RECOMMANDATION-ENREG.
007400*    IDENTIFIANT DU VOYAGEUR SUJET DE LA RECOMMANDATION
007500     05 E-REC-USER-ID         PIC 9(6).
007600*    IDENTIFIANT DE L'ACTIVITE RECOMMANDEE
007700     05 E-REC-ACT-ID          PIC 9(6).
007800*    LIBELLE DE L'ACTIVITE, REPRIS POUR L'EDITION
007900     05 E-REC-TITRE           PIC X(30).
008000*    CATEGORIE DE L'ACTIVITE - CLE DE RUPTURE DE L'ETAT
008100     05 E-REC-CATEGORIE       PIC X(15).
008200*    SCORE CALCULE EN AMONT - CLE DE TRI SECONDAIRE
008300     05 E-REC-SCORE           PIC 9(3)V99.
008400*    DISTANCE EN KM - 99999.9 SI NON CALCULEE EN AMONT
008500     05 E-REC-DISTANCE-KM     PIC 9(5)V9.
008600*    MOTIF TEXTUEL DE LA RECOMMANDATION, REPRIS POUR L'EDITION
008700     05 E-REC-MOTIF           PIC X(40).
008800*    BOURRAGE DE FIN D'ARTICLE - ALIGNE SUR LES AUTRES PHASES
008900     05 FILLER                PIC X(07).
009000
009100*    ETAT IMPRIME DES RECOMMANDATIONS (132 COLONNES)
009200 FD  RPTFILE.
009300*    UNE SEULE ZONE X(132) - LE DETAIL DU FORMATAGE EST DANS LES
009400*    GROUPES DE WORKING-STORAGE MOVES PAR WRITE ... FROM
009500 01  S-LIGNE-IMPRESSION       PIC X(132).
009600
009700*    FICHIER INTERMEDIAIRE TRIE (SORTIE DU SORT USING/GIVING) -
009800*    MEME DISPOSITION PHYSIQUE QUE RECFILE (SORT USING/GIVING
009900*    DEPLACE LES ARTICLES TELS QUELS VERS L'ARTICLE DU SD)
010000 FD  WS-TRI-INTERMEDIAIRE.
010100 01  I-RECOMMANDATION-ENREG.
010200     05 I-USER-ID              PIC 9(6).
010300     05 I-ACT-ID               PIC 9(6).
010400     05 I-TITRE                 PIC X(30).
010500     05 I-CATEGORIE             PIC X(15).
010600     05 I-SCORE                  PIC 9(3)V99.
010700     05 I-DISTANCE-KM            PIC 9(5)V9.
010800     05 I-MOTIF                  PIC X(40).
010900     05 FILLER                   PIC X(07).
011000
011100*    FICHIER DE TRI PAR CATEGORIE / SCORE DECROISSANT - MEME
011200*    DISPOSITION PHYSIQUE QUE RECFILE ET WS-TRI-INTERMEDIAIRE
011300 SD  WS-TRI.
011400 01  T-RECOMMANDATION-ENREG.
011500     05 T-USER-ID              PIC 9(6).
011600     05 T-ACT-ID               PIC 9(6).
011700     05 T-TITRE                 PIC X(30).
011800     05 T-CATEGORIE             PIC X(15).
011900     05 T-SCORE                  PIC 9(3)V99.
012000     05 T-DISTANCE-KM            PIC 9(5)V9.
012100     05 T-MOTIF                  PIC X(40).
012200     05 FILLER                   PIC X(07).
012300
012400******************************************************************
012500 WORKING-STORAGE SECTION.
012600
012700*    LIGNE D'ENTETE DE PAGE - TITRE, DATE DU JOUR, NUMERO DE PAGE
012800 01  WS-LIGNE-ENTETE-PAGE.
012900     05 FILLER                PIC X(01) VALUE SPACE.
013000     05 FILLER                PIC X(30)
013100        VALUE "ETAT DES RECOMMANDATIONS - OTR".
013200     05 FILLER                PIC X(10) VALUE SPACE.
013300     05 FILLER                PIC X(05) VALUE "DATE ".
013400     05 WS-H-DATE              PIC X(08).
013500     05 FILLER                PIC X(06) VALUE SPACE.
013600     05 FILLER                PIC X(05) VALUE "PAGE ".
013700     05 WS-H-PAGE               PIC ZZ9.
013800     05 FILLER                PIC X(59) VALUE SPACE.
013900
014000*    LIGNE D'ENTETE DES COLONNES - REPETEE A CHAQUE NOUVELLE PAGE
014100 01  WS-LIGNE-ENTETE-COLONNES.
014200     05 FILLER                PIC X(01) VALUE SPACE.
014300     05 FILLER                PIC X(05) VALUE "RANG ".
014400     05 FILLER                PIC X(12) VALUE "ID ACTIVITE ".
014500     05 FILLER                PIC X(31) VALUE "TITRE ".
014600     05 FILLER                PIC X(16) VALUE "CATEGORIE       ".
014700     05 FILLER                PIC X(07) VALUE "SCORE  ".
014800     05 FILLER                PIC X(09) VALUE "DIST KM  ".
014900     05 FILLER                PIC X(41) VALUE "MOTIF".
015000     05 FILLER                PIC X(10) VALUE SPACE.
015100
015200*    LIGNE DE DETAIL - UNE RECOMMANDATION PAR LIGNE IMPRIMEE
015300 01  WS-LIGNE-DETAIL.
015400     05 FILLER                PIC X(01) VALUE SPACE.
015500*    RANG DE LA RECOMMANDATION DANS SA CATEGORIE (REPART A 1)
015600     05 WS-D-RANG              PIC ZZ9.
015700     05 FILLER                PIC X(02) VALUE SPACE.
015800     05 WS-D-ACT-ID            PIC Z(5)9.
015900     05 FILLER                PIC X(03) VALUE SPACE.
016000     05 WS-D-TITRE             PIC X(30).
016100     05 FILLER                PIC X(01) VALUE SPACE.
016200     05 WS-D-CATEGORIE         PIC X(15).
016300     05 FILLER                PIC X(01) VALUE SPACE.
016400     05 WS-D-SCORE             PIC ZZ9.99.
016500     05 FILLER                PIC X(02) VALUE SPACE.
016600     05 WS-D-DISTANCE          PIC ZZZZ9.9.
016700     05 FILLER                PIC X(02) VALUE SPACE.
016800     05 WS-D-MOTIF             PIC X(40).
016900     05 FILLER                PIC X(04) VALUE SPACE.
017000
017100*    LIGNE DE SOUS-TOTAL DE CATEGORIE - NOMBRE ET SCORE MOYEN
017200 01  WS-LIGNE-SOUS-TOTAL.
017300     05 FILLER                PIC X(03) VALUE SPACE.
017400     05 FILLER                PIC X(17) VALUE "SOUS-TOTAL POUR  ".
017500     05 WS-ST-CATEGORIE        PIC X(15).
017600     05 FILLER                PIC X(04) VALUE SPACE.
017700     05 FILLER                PIC X(08) VALUE "NOMBRE= ".
017800     05 WS-ST-NOMBRE           PIC ZZ9.
017900     05 FILLER                PIC X(04) VALUE SPACE.
018000     05 FILLER                PIC X(14) VALUE "SCORE MOYEN = ".
018100     05 WS-ST-MOYENNE          PIC ZZ9.99.
018200     05 FILLER                PIC X(64) VALUE SPACE.
018300
018400*    LIGNE DE TOTAUX GENERAUX - TOUTES CATEGORIES CONFONDUES
018500 01  WS-LIGNE-TOTAUX.
018600     05 FILLER                PIC X(03) VALUE SPACE.
018700     05 FILLER                PIC X(20) VALUE "TOTAL GENERAL ".
018800     05 FILLER                PIC X(08) VALUE "NOMBRE= ".
018900     05 WS-TG-NOMBRE           PIC ZZZ9.
019000     05 FILLER                PIC X(04) VALUE SPACE.
019100     05 FILLER                PIC X(14) VALUE "SCORE MOYEN = ".
019200     05 WS-TG-MOYENNE          PIC ZZ9.99.
019300     05 FILLER                PIC X(61) VALUE SPACE.
019400
019500*    LIGNE VIDE (SEPARATEUR ENTRE SECTIONS DE L'ETAT)
019600 01  WS-LIGNE-VIDE             PIC X(132) VALUE SPACE.
019700
019800*    VUE ALTERNATIVE DE LA DATE SYSTEME (AAMMJJ) - EDITION
019900 01  WS-DATE-SYSTEME.
020000     05 WS-DS-ANNEE            PIC 99.
020100     05 WS-DS-MOIS             PIC 99.
020200     05 WS-DS-JOUR              PIC 99.
020300     05 FILLER                PIC X(02).
020400*    DATE EDITEE JJ/MM/AAAA - REDEFINES POUR DECOUPER LES SLASHES
020500 01  WS-DATE-EDITEE-GROUPE.
020600     05 WS-DATE-EDITEE         PIC X(08).
020700     05 WS-DATE-EDITEE-REDEF REDEFINES WS-DATE-EDITEE
020800                              PIC X(02)X(01)X(02)X(01)X(02).
020900     05 FILLER                PIC X(02).
021000
021100*    VUE ALTERNATIVE DU COMPTEUR DE LIGNES - TRACE
021200 01  WS-LIGNES-GROUPE.
021300     05 WS-LIGNES-VAL          PIC 99.
021400     05 WS-LIGNES-EDIT REDEFINES WS-LIGNES-VAL
021500                              PIC Z9.
021600     05 FILLER                PIC X(02).
021700
021800*    VUE ALTERNATIVE DU COMPTEUR DE CATEGORIE - TRACE
021900 01  WS-CPT-CATEGORIE-GROUPE.
022000     05 WS-CPT-CATEGORIE-VAL   PIC 99.
022100     05 WS-CPT-CATEGORIE-EDIT REDEFINES WS-CPT-CATEGORIE-VAL
022200                              PIC Z9.
022300     05 FILLER                PIC X(02).
022400
022500*    NUMERO DE PAGE COURANT - INCREMENTE A CHAQUE ENTETE ECRITE
022600 77  WS-PAGE-COURANTE          PIC 9(3)  COMP VALUE ZERO.
022700*    NOMBRE DE LIGNES DE DETAIL DEJA ECRITES SUR LA PAGE COURANTE
022800 77  WS-LIGNES-PAGE            PIC 99    COMP VALUE ZERO.
022900*    INDICATEUR DE PREMIER ENREGISTREMENT - AMORCE LA RUPTURE
023000 77  WS-PREMIER-ENREG          PIC X     VALUE 'Y'.
023100     88 WS-PREMIER-ENREG-OUI               VALUE 'Y'.
023200
023300*    CATEGORIE DE LA RUPTURE EN COURS - COMPAREE A CHAQUE LECTURE
023400 77  WS-CATEGORIE-COURANTE     PIC X(15) VALUE SPACE.
023500*    RANG DE LA RECOMMANDATION DANS LA CATEGORIE EN COURS
023600 77  WS-RANG-CATEGORIE         PIC 99    COMP VALUE ZERO.
023700*    NOMBRE DE RECOMMANDATIONS DANS LA CATEGORIE EN COURS
023800 77  WS-CPT-CATEGORIE          PIC 99    COMP VALUE ZERO.
023900*    SOMME DES SCORES DE LA CATEGORIE EN COURS - POUR LA MOYENNE
024000 77  WS-SOMME-SCORE-CAT        PIC 9(7)V99   VALUE ZERO.
024100
024200*    NOMBRE TOTAL DE RECOMMANDATIONS IMPRIMEES, TOUTES CATEGORIES
024300 77  WS-CPT-TOTAL              PIC 9(4)  COMP VALUE ZERO.
024400*    SOMME DES SCORES, TOUTES CATEGORIES - POUR LA MOYENNE GENERALE
024500 77  WS-SOMME-SCORE-TOTAL      PIC 9(8)V99   VALUE ZERO.
024600
024700*    FIN DU FICHIER TRIE - ACTIVE LA FIN DE LA BOUCLE PRINCIPALE
024800 77  WS-FIN-TRI                PIC X     VALUE SPACE.
024900     88 WS-FIN-TRI-OUI                     VALUE 'Y'.
025000
025100******************************************************************
025200 PROCEDURE DIVISION.
025300
025400*----------------------------------------------------------------*
025500*    CHARPENTE DU PROGRAMME : FORMATE LA DATE, TRIE RECSOUT PAR
025600*    CATEGORIE/SCORE, IMPRIME CHAQUE ARTICLE TRIE, PUIS LE
025700*    SOUS-TOTAL DE LA DERNIERE CATEGORIE ET LES TOTAUX GENERAUX.
025800*----------------------------------------------------------------*
025900 0000-MAIN-PROCEDURE.
026000*    DATE DU JOUR POUR L'ENTETE DE CHAQUE PAGE
026100     ACCEPT WS-DATE-SYSTEME FROM DATE
026200     PERFORM 0100-FORMATE-DATE
026300*    LE TRI NE PORTE QUE SUR LA PRESENTATION - CATEGORIE
026400*    CROISSANTE, PUIS SCORE DECROISSANT DANS LA CATEGORIE
026500     SORT WS-TRI
026600         ON ASCENDING  KEY T-CATEGORIE
026700         ON DESCENDING KEY T-SCORE
026800         USING RECFILE
026900         GIVING WS-TRI-INTERMEDIAIRE
027000     OPEN INPUT WS-TRI-INTERMEDIAIRE
027100     OPEN OUTPUT RPTFILE
027200     PERFORM 0200-TRAITE-ENREGISTREMENT
027300         UNTIL WS-FIN-TRI-OUI
027400*    LA DERNIERE CATEGORIE LUE N'A PAS ENCORE SON SOUS-TOTAL
027500     PERFORM 0300-ECRIT-SOUS-TOTAL
027600     PERFORM 0400-ECRIT-TOTAUX
027700     CLOSE WS-TRI-INTERMEDIAIRE RPTFILE
027800     PERFORM 0999-FIN-PGM
027900     .
028000
028100*----------------------------------------------------------------*
028200*    DATE SYSTEME AAMMJJ -> EDITION JJ/MM/AAAA (SIECLE 20XX)
028300*----------------------------------------------------------------*
028400 0100-FORMATE-DATE.
028500     MOVE WS-DS-JOUR  TO WS-DATE-EDITEE (1:2)
028600     MOVE "/"         TO WS-DATE-EDITEE (3:1)
028700     MOVE WS-DS-MOIS  TO WS-DATE-EDITEE (4:2)
028800     MOVE "/"         TO WS-DATE-EDITEE (6:1)
028900     MOVE WS-DS-ANNEE TO WS-DATE-EDITEE (7:2)
029000     .
029100
029200*----------------------------------------------------------------*
029300*    BOUCLE PRINCIPALE - UNE RECOMMANDATION TRIEE A LA FOIS.
029400*    CHAQUE PASSAGE TESTE LA RUPTURE DE CATEGORIE, LA PAGINATION,
029500*    PUIS ECRIT LA LIGNE DE DETAIL.
029600*----------------------------------------------------------------*
029700 0200-TRAITE-ENREGISTREMENT.
029800     READ WS-TRI-INTERMEDIAIRE
029900         AT END
030000             SET WS-FIN-TRI-OUI TO TRUE
030100         NOT AT END
030200             PERFORM 0210-CONTROLE-RUPTURE
030300             PERFORM 0220-CONTROLE-PAGE
030400             PERFORM 0230-ECRIT-DETAIL
030500     END-READ
030600     .
030700
030800*    RUPTURE DE CATEGORIE - SOUS-TOTAL DE LA CATEGORIE PRECEDENTE
030900*    ET REMISE A ZERO DES COMPTEURS POUR LA NOUVELLE CATEGORIE
031000 0210-CONTROLE-RUPTURE.
031100     IF WS-PREMIER-ENREG-OUI
031200*        PREMIER ARTICLE DU LOT - AMORCE LA CATEGORIE COURANTE
031300*        SANS ECRIRE DE SOUS-TOTAL (IL N'Y A RIEN A TOTALISER)
031400         MOVE I-CATEGORIE TO WS-CATEGORIE-COURANTE
031500         MOVE 'N' TO WS-PREMIER-ENREG
031600     ELSE
031700         IF I-CATEGORIE NOT = WS-CATEGORIE-COURANTE
031800*            CHANGEMENT DE CATEGORIE - ON CLOT L'ANCIENNE AVANT
031900*            DE DEMARRER LES COMPTEURS DE LA NOUVELLE
032000             PERFORM 0300-ECRIT-SOUS-TOTAL
032100             MOVE I-CATEGORIE TO WS-CATEGORIE-COURANTE
032200             MOVE ZERO TO WS-RANG-CATEGORIE
032300             MOVE ZERO TO WS-CPT-CATEGORIE
032400             MOVE ZERO TO WS-SOMME-SCORE-CAT
032500         END-IF
032600     END-IF
032700     .
032800
032900*    PAGINATION - 60 LIGNES DE DETAIL PAR PAGE, ENTETES REPETEES.
033000*    WS-PAGE-COURANTE = ZERO DETECTE LA TOUTE PREMIERE PAGE.
033100 0220-CONTROLE-PAGE.
033200     IF WS-LIGNES-PAGE >= 60 OR WS-PAGE-COURANTE = ZERO
033300         PERFORM 0240-ECRIT-ENTETE-PAGE
033400     END-IF
033500     .
033600
033700*    ECRIT LA LIGNE DE DETAIL D'UNE RECOMMANDATION ET TIENT A
033800*    JOUR LES COMPTEURS DE CATEGORIE ET DE TOTAL GENERAL
033900 0230-ECRIT-DETAIL.
034000     ADD 1 TO WS-RANG-CATEGORIE
034100     ADD 1 TO WS-CPT-CATEGORIE
034200     ADD 1 TO WS-CPT-TOTAL
034300     ADD I-SCORE TO WS-SOMME-SCORE-CAT
034400     ADD I-SCORE TO WS-SOMME-SCORE-TOTAL
034500     MOVE WS-RANG-CATEGORIE TO WS-D-RANG
034600     MOVE I-ACT-ID           TO WS-D-ACT-ID
034700     MOVE I-TITRE            TO WS-D-TITRE
034800     MOVE I-CATEGORIE        TO WS-D-CATEGORIE
034900     MOVE I-SCORE            TO WS-D-SCORE
035000     MOVE I-DISTANCE-KM      TO WS-D-DISTANCE
035100     MOVE I-MOTIF            TO WS-D-MOTIF
035200     WRITE S-LIGNE-IMPRESSION FROM WS-LIGNE-DETAIL
035300     ADD 1 TO WS-LIGNES-PAGE
035400*    TRACE D'APPUI - UTILE EN RECETTE POUR SUIVRE L'AVANCEMENT
035500     IF WS-MODE-TRACE
035600         MOVE WS-LIGNES-PAGE TO WS-LIGNES-VAL
035700         DISPLAY "7-RAPPORT LIGNE=" WS-LIGNES-EDIT
035800                 " CATEGORIE="      WS-CATEGORIE-COURANTE
035900     END-IF
036000     .
036100
036200*    ENTETE DE PAGE + ENTETE DE COLONNES, NOUVELLE PAGE.
036300*    UN SAUT DE PAGE N'EST DEMANDE QU'A PARTIR DE LA 2EME PAGE.
036400 0240-ECRIT-ENTETE-PAGE.
036500     ADD 1 TO WS-PAGE-COURANTE
036600     MOVE WS-DATE-EDITEE TO WS-H-DATE
036700     MOVE WS-PAGE-COURANTE TO WS-H-PAGE
036800     IF WS-PAGE-COURANTE > 1
036900         WRITE S-LIGNE-IMPRESSION FROM WS-LIGNE-VIDE
037000             BEFORE ADVANCING PAGE
037100     END-IF
037200     WRITE S-LIGNE-IMPRESSION FROM WS-LIGNE-ENTETE-PAGE
037300     WRITE S-LIGNE-IMPRESSION FROM WS-LIGNE-VIDE
037400     WRITE S-LIGNE-IMPRESSION FROM WS-LIGNE-ENTETE-COLONNES
037500     MOVE ZERO TO WS-LIGNES-PAGE
037600     .
037700
037800*    SOUS-TOTAL DE LA CATEGORIE EN COURS (COMPTE + MOYENNE).
037900*    N'ECRIT RIEN SI LA CATEGORIE N'A ENCORE AUCUNE LIGNE (CAS
038000*    D'UN FICHIER RECSOUT VIDE, APPELE DIRECTEMENT PAR 0000).
038100 0300-ECRIT-SOUS-TOTAL.
038200     IF WS-CPT-CATEGORIE > ZERO
038300         MOVE WS-CATEGORIE-COURANTE TO WS-ST-CATEGORIE
038400         MOVE WS-CPT-CATEGORIE      TO WS-ST-NOMBRE
038500*        REQ. 4720 - MOYENNE DU SCORE DE LA CATEGORIE             CHG006  
038600         COMPUTE WS-ST-MOYENNE ROUNDED =
038700             WS-SOMME-SCORE-CAT / WS-CPT-CATEGORIE
038800         WRITE S-LIGNE-IMPRESSION FROM WS-LIGNE-SOUS-TOTAL
038900         ADD 1 TO WS-LIGNES-PAGE
039000     END-IF
039100     .
039200
039300*    TOTAUX GENERAUX (COMPTE + MOYENNE TOUTES CATEGORIES).
039400*    SI LE LOT EST VIDE, LE COMPTE ET LA MOYENNE SONT A ZERO -
039500*    L'ETAT EST TOUJOURS PRODUIT, MEME SANS RECOMMANDATION.
039600 0400-ECRIT-TOTAUX.
039700     WRITE S-LIGNE-IMPRESSION FROM WS-LIGNE-VIDE
039800     IF WS-CPT-TOTAL > ZERO
039900         MOVE WS-CPT-TOTAL TO WS-TG-NOMBRE
040000         COMPUTE WS-TG-MOYENNE ROUNDED =
040100             WS-SOMME-SCORE-TOTAL / WS-CPT-TOTAL
040200     ELSE
040300         MOVE ZERO TO WS-TG-NOMBRE
040400         MOVE ZERO TO WS-TG-MOYENNE
040500     END-IF
040600     WRITE S-LIGNE-IMPRESSION FROM WS-LIGNE-TOTAUX
040700     .
040800
040900*    FIN NORMALE DU PROGRAMME - RIEN A LIBERER ICI, LES CLOSE
041000*    SONT DEJA FAITS PAR 0000-MAIN-PROCEDURE AVANT L'APPEL.
041100 0999-FIN-PGM.
041200     STOP RUN.
