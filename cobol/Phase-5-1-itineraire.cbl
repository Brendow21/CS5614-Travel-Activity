000100******************************************************************
000200*                     JOURNAL DES MODIFICATIONS                 *
000300******************************************************************
000400* 02/10/89  JM   ECRITURE INITIALE - PLUS PROCHE VOISIN           CHG001  
000500* 14/03/90  JM   ROUTINES GEOMETRIQUES MAISON (SINUS/COSINUS)     CHG002  
000600* 18/08/92  PLR  AJOUT DE LA RACINE PAR NEWTON-RAPHSON            CHG003  
000700* 25/02/94  PLR  REPORT DES ETAPES NON LOCALISEES EN FIN DE ROUTE CHG004  
000800* 09/07/96  PLR  RECHERCHE DICHOTOMIQUE SUR LA TABLE ACTIVITES    CHG005  
000900* 19/11/98  DSN  PASSAGE AN 2000 - AUCUNE DATE MANIPULEE ICI      CHG006  
001000* 03/05/99  DSN  CONTROLE DE NON REGRESSION SUITE PASSAGE AN2000  CHG007  
001100* 21/04/03  VHT  REQ. 4911 - PLAFOND DE 20 ETAPES PAR VOYAGE      CHG008  
001200* 14/12/06  VHT  REQ. 5802 - POINT DE DEPART INVALIDE = NEANT     CHG009  
001300* 11/09/09  KR   REQ. 5130 - LE DEPART N'EST PLUS UNE ETAPE ECRITECHG010  
001400* 02/02/10  KR   REQ. 5131 - DEPART ABSENT = REPORT ORDRE SAISI   CHG011  
001500* 19/09/10  KR   SORTIE ANTICIPEE DE NEWTON SUR CONVERGENCE       CHG012  
001600* 20/11/10  KR   RELECTURE COMPLETE - AJOUT DE COMMENTAIRES       CHG013  
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.     5-ITINERAIRE.
002000 AUTHOR.         J. MERCIER.
002100 INSTALLATION.   OFFICE REGIONAL DU TOURISME.
002200 DATE-WRITTEN.   02/10/1989.
002300 DATE-COMPILED.
002400 SECURITY.       DIFFUSION RESTREINTE AU SERVICE LOISIRS.
002500******************************************************************
002600*    ROUTE-PLANNER : CE PROGRAMME CONSTRUIT L'ITINERAIRE DU
002700*    VOYAGE SUJET PAR LA METHODE DU PLUS PROCHE VOISIN, A PARTIR
002800*    DU POINT DE DEPART SOUMIS DANS TRIPACTS (L'ETAPE A
002900*    TRP-ORDRE = 0), PUIS ECRIT LES ETAPES ORDONNEES AVEC LA
003000*    DISTANCE DE CHAQUE TRONCON SUR RECSOUT.
003100*
003200*    TROIS CAS SONT DISTINGUES AU DEMARRAGE (0000-MAIN) :
003300*
003400*        ENTREE VIDE (AUCUNE ETAPE SOUMISE) - RECSOUT RESTE
003500*            VIDE, RIEN N'EST ECRIT.
003600*        POINT DE DEPART ABSENT (AUCUNE ETAPE A TRP-ORDRE = 0
003700*            PARMI LES ETAPES SOUMISES) - REQ. 5802/5131 : LES    CHG009  
003800*            ETAPES SONT REPORTEES TELLES QUE SAISIES, DANS
003900*            L'ORDRE DE SAISIE, SANS CALCUL DE DISTANCE.  AUCUN
004000*            PLUS-PROCHE-VOISIN N'EST TENTE DANS CE CAS.
004100*        CAS NORMAL - LE PLUS PROCHE VOISIN EST APPLIQUE A PARTIR
004200*            DU DEPART.
004300*
004400*    IMPORTANT (REQ. 5130) : LE POINT DE DEPART LUI-MEME N'EST    CHG010  
004500*    PAS UNE ETAPE DE L'ITINERAIRE ET N'EST JAMAIS ECRIT SUR
004600*    RECSOUT - IL NE SERT QUE DE POSITION DE DEPART POUR LE
004700*    PREMIER SAUT VERS LA PREMIERE VRAIE ETAPE.
004800*
004900*    LES ROUTINES DE GEOMETRIE (SINUS, COSINUS, RACINE CARREE,
005000*    ARCSINUS) SONT ECRITES MAISON PAR SERIES DE TAYLOR OU
005100*    METHODE DE NEWTON-RAPHSON - ELLES SONT DUPLIQUEES DANS
005200*    4-VOYAGE, QUI N'EST PAS APPELE ICI (PAS DE CALL : CHAQUE
005300*    PROGRAMME DE LA CHAINE PORTE SA PROPRE COPIE DE GEO-UTILS).
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.   IBM-PC.
005800 OBJECT-COMPUTER.   IBM-PC.
005900 SPECIAL-NAMES.
006000*    UPSI-0 ACTIVE LES DISPLAY DE CONTROLE EN EXPLOITATION
006100     UPSI-0 IS WS-MODE-TRACE.
006200******************************************************************
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500
006600*    CATALOGUE MAITRE DES ACTIVITES, TRIE PAR IDENTIFIANT
006700     SELECT ACTFILE  ASSIGN TO "ACTIVITIES"
006800         ORGANIZATION LINE SEQUENTIAL.
006900
007000*    ETAPES SOUMISES POUR LE VOYAGE SUJET, DANS L'ORDRE DE SAISIE
007100     SELECT ETAPFILE ASSIGN TO "TRIPACTS"
007200         ORGANIZATION LINE SEQUENTIAL.
007300
007400*    ITINERAIRE PRODUIT PAR CE PROGRAMME
007500     SELECT RECFILE  ASSIGN TO "RECSOUT"
007600         ORGANIZATION LINE SEQUENTIAL.
007700
007800******************************************************************
007900 DATA DIVISION.
008000 FILE SECTION.
008100
008200*    FICHIER MAITRE DES ACTIVITES (ENTREE, TRIE PAR ID CROISSANT)
008300 FD  ACTFILE.
008400 01  E-ACTIVITE-ENREG.
008500     05 E-ACT-ID              PIC 9(6).
008600     05 E-ACT-PLACE-ID        PIC X(20).
008700     05 E-ACT-TITRE           PIC X(30).
008800     05 E-ACT-CATEGORIE       PIC X(15).
008900     05 E-ACT-COUT            PIC S9(6)V99.
009000     05 E-ACT-DUREE           PIC 9(5).
009100     05 E-ACT-LIEU            PIC X(20).
009200     05 E-ACT-NOTE            PIC 9V9.
009300     05 E-ACT-LATITUDE        PIC S9(3)V9(6).
009400     05 E-ACT-LONGITUDE       PIC S9(3)V9(6).
009500     05 E-ACT-IND-COORD       PIC X(01).
009600*        'Y' SI LATITUDE/LONGITUDE RENSEIGNEES, 'N' SINON
009700
009800*    ETAPES DU VOYAGE SUJET, DANS L'ORDRE DE SOUMISSION -
009900*    TRP-ORDRE = 0 DESIGNE LE POINT DE DEPART (REQ. 5130)         CHG010  
010000 FD  ETAPFILE.
010100 01  E-ETAPE-ENREG.
010200     05 E-TRP-TRIP-ID         PIC 9(6).
010300     05 E-TRP-ACT-ID          PIC 9(6).
010400     05 E-TRP-ORDRE           PIC 9(3).
010500
010600*    FICHIER DES RECOMMANDATIONS (ICI : ETAPES DE L'ITINERAIRE,
010700*    DANS L'ORDRE DE VISITE CALCULE - LE DEPART N'Y FIGURE PAS)
010800 FD  RECFILE.
010900 01  S-RECOMMANDATION-ENREG.
011000     05 S-REC-USER-ID         PIC 9(6).
011100     05 S-REC-ACT-ID          PIC 9(6).
011200     05 S-REC-TITRE           PIC X(30).
011300     05 S-REC-CATEGORIE       PIC X(15).
011400     05 S-REC-SCORE           PIC 9(3)V99.
011500*        RANG D'ARRIVEE DANS L'ITINERAIRE, PAS UN SCORE METIER
011600     05 S-REC-DISTANCE-KM     PIC 9(5)V9.
011700     05 S-REC-MOTIF           PIC X(40).
011800     05 FILLER                PIC X(07).
011900
012000******************************************************************
012100 WORKING-STORAGE SECTION.
012200
012300*    TABLE EN MEMOIRE DU CATALOGUE DES ACTIVITES (TRIEE PAR ID,
012400*    RECHERCHE DICHOTOMIQUE - PAS DE FICHIER INDEXE)
012500 01  WS-TABLE-ACTIVITES.
012600     05 WS-ACTIVITE OCCURS 2000.
012700         10 WS-T-ACT-ID        PIC 9(6).
012800         10 WS-T-ACT-TITRE     PIC X(30).
012900         10 WS-T-ACT-CATEGORIE PIC X(15).
013000         10 WS-T-ACT-LATITUDE  PIC S9(3)V9(6).
013100         10 WS-T-ACT-LONGITUDE PIC S9(3)V9(6).
013200         10 WS-T-ACT-IND-COORD PIC X(01).
013300         10 FILLER             PIC X(02).
013400
013500*    ETAPES SOUMISES POUR LE VOYAGE SUJET, AU PLUS 20 PAR VOYAGE
013600*    (REQ. 4911).  CHAQUE ETAPE PORTE SON PROPRE DRAPEAU VISITEE  CHG008  
013700*    POUR LA METHODE DU PLUS PROCHE VOISIN (0320-0323).
013800 01  WS-TABLE-ETAPES.
013900     05 WS-ETAPE OCCURS 20.
014000         10 WS-E-ACT-ID        PIC 9(6).
014100         10 WS-E-ORDRE-SAISIE  PIC 9(3).
014200*            0 = POINT DE DEPART, SINON RANG DE SAISIE D'ORIGINE
014300         10 WS-E-TITRE         PIC X(30).
014400         10 WS-E-CATEGORIE     PIC X(15).
014500         10 WS-E-LATITUDE      PIC S9(3)V9(6).
014600         10 WS-E-LONGITUDE     PIC S9(3)V9(6).
014700         10 WS-E-IND-COORD     PIC X(01).
014800         10 WS-E-VISITEE       PIC X(01) VALUE 'N'.
014900             88 WS-E-VISITEE-OUI          VALUE 'Y'.
015000         10 FILLER             PIC X(02).
015100
015200*    VUE ALTERNATIVE DE LA DISTANCE DU TRONCON - TRACE
015300 01  WS-DISTANCE-GROUPE.
015400     05 WS-DISTANCE-VAL       PIC 9(5)V999.
015500     05 WS-DISTANCE-EDIT REDEFINES WS-DISTANCE-VAL
015600                              PIC ZZZZ9.999.
015700     05 FILLER                PIC X(02).
015800
015900*    VUE ALTERNATIVE DE L'IDENTIFIANT DE L'ETAPE COURANTE - TRACE
016000 01  WS-ETAPE-COURANTE-GROUPE.
016100     05 WS-ETAPE-COURANTE-ID  PIC 9(6).
016200     05 WS-ETAPE-COURANTE-EDIT REDEFINES WS-ETAPE-COURANTE-ID
016300                              PIC ZZZZZ9.
016400     05 FILLER                PIC X(02).
016500
016600*    VUE ALTERNATIVE DU RANG DE L'ETAPE - TRACE
016700 01  WS-RANG-GROUPE.
016800     05 WS-RANG-ROUTE         PIC 9(3).
016900     05 WS-RANG-ROUTE-EDIT REDEFINES WS-RANG-ROUTE
017000                              PIC ZZ9.
017100     05 FILLER                PIC X(02).
017200
017300*    CONSTANTES GEOMETRIQUES
017400 77  WS-PI                    PIC 9V9999999999 VALUE 3.1415926536.
017500 77  WS-RAYON-TERRE-KM        PIC 9(5)V99      VALUE 6371.00.
017600
017700*    ZONES DE TRAVAIL DU CALCUL DE HAVERSINE
017800 77  WS-LAT1-DEG              PIC S9(3)V9(6).
017900 77  WS-LNG1-DEG              PIC S9(3)V9(6).
018000 77  WS-LAT2-DEG              PIC S9(3)V9(6).
018100 77  WS-LNG2-DEG              PIC S9(3)V9(6).
018200 77  WS-LAT1-RAD              PIC S9(3)V9(9).
018300 77  WS-LNG1-RAD              PIC S9(3)V9(9).
018400 77  WS-LAT2-RAD              PIC S9(3)V9(9).
018500 77  WS-LNG2-RAD              PIC S9(3)V9(9).
018600 77  WS-DELTA-LAT             PIC S9(3)V9(9).
018700 77  WS-DELTA-LNG             PIC S9(3)V9(9).
018800 77  WS-SIN-DEMI-LAT          PIC S9(3)V9(9).
018900 77  WS-SIN-DEMI-LNG          PIC S9(3)V9(9).
019000 77  WS-COS-LAT1              PIC S9(3)V9(9).
019100 77  WS-COS-LAT2              PIC S9(3)V9(9).
019200 77  WS-VALEUR-A              PIC S9(3)V9(9).
019300 77  WS-VALEUR-C              PIC S9(3)V9(9).
019400 77  WS-RACINE-A              PIC S9(3)V9(9).
019500 77  WS-DISTANCE-KM           PIC 9(5)V999.
019600
019700*    ZONES DE TRAVAIL DES SERIES TRIGONOMETRIQUES (SINUS/COSINUS)
019800 77  WS-ANGLE-RAD             PIC S9(3)V9(9).
019900 77  WS-ANGLE-PUISSANCE       PIC S9(3)V9(9).
020000 77  WS-ANGLE-CARRE           PIC S9(3)V9(9).
020100 77  WS-TERME                 PIC S9(3)V9(9).
020200 77  WS-RESULTAT-SERIE        PIC S9(3)V9(9).
020300 77  WS-FACTEUR-TERME         PIC S9(3)V9(9).
020400 77  WS-RANG-TERME            PIC 99     COMP.
020500
020600*    ZONES DE TRAVAIL DE LA RACINE CARREE (NEWTON-RAPHSON)
020700 77  WS-RADICANDE             PIC S9(3)V9(9).
020800 77  WS-RACINE-ESTIMEE        PIC S9(3)V9(9).
020900 77  WS-RACINE-PRECEDENTE     PIC S9(3)V9(9).
021000 77  WS-ITERATION-RACINE      PIC 99     COMP.
021100
021200*    ZONES DE TRAVAIL DE L'ARCSINUS (SERIE DE PUISSANCES)
021300 77  WS-ARCSIN-X              PIC S9(3)V9(9).
021400 77  WS-ARCSIN-RESULTAT       PIC S9(3)V9(9).
021500
021600 77  WS-NB-ACTIVITES          PIC 9(4)  COMP VALUE ZERO.
021700 77  WS-NB-ETAPES             PIC 99    COMP VALUE ZERO.
021800 77  WS-INDICE                PIC 99    COMP.
021900 77  WS-INDICE-DEPART         PIC 99    COMP VALUE ZERO.
022000*        RANG DANS WS-TABLE-ETAPES DE L'ETAPE A ORDRE-SAISIE = 0
022100 77  WS-INDICE-COURANT        PIC 99    COMP VALUE ZERO.
022200 77  WS-INDICE-PLUS-PROCHE    PIC 99    COMP VALUE ZERO.
022300 77  WS-BORNE-INF             PIC 9(4)  COMP.
022400 77  WS-BORNE-SUP             PIC 9(4)  COMP.
022500 77  WS-MILIEU                PIC 9(4)  COMP.
022600 77  WS-ACT-ID-RECHERCHE      PIC 9(6).
022700 77  WS-INDICE-TROUVE         PIC 9(4)  COMP VALUE ZERO.
022800
022900 77  WS-TRIP-ID-SUJET         PIC 9(6)  VALUE ZERO.
023000 77  WS-DISTANCE-MINIMUM      PIC 9(5)V999.
023100 77  WS-NB-VISITEES           PIC 99    COMP VALUE ZERO.
023200 77  WS-RANG-ECRITURE         PIC 9(3)  COMP VALUE ZERO.
023300
023400 77  WS-FIN-ACTIVITES         PIC X     VALUE SPACE.
023500     88 WS-FIN-ACTIVITES-OUI               VALUE 'Y'.
023600 77  WS-FIN-ETAPES            PIC X     VALUE SPACE.
023700     88 WS-FIN-ETAPES-OUI                  VALUE 'Y'.
023800
023900*    VRAI SI AUCUNE ETAPE SOUMISE NE PORTE ORDRE-SAISIE = 0
024000*    (REQ. 5802) - DECLENCHE LE REPORT SIMPLE DU 0305 PLUTOT      CHG009  
024100*    QUE LA CONSTRUCTION D'ITINERAIRE DU 0300 (REQ. 5131)         CHG011  
024200 77  WS-DEPART-INVALIDE       PIC X     VALUE 'N'.
024300     88 WS-DEPART-INVALIDE-OUI             VALUE 'Y'.
024400
024500******************************************************************
024600 PROCEDURE DIVISION.
024700
024800*    AIGUILLE LE TRAITEMENT SELON LES TROIS CAS DECRITS EN
024900*    BANNIERE : ENTREE VIDE, DEPART ABSENT, OU CAS NORMAL.
025000 0000-MAIN-PROCEDURE.
025100     PERFORM 0200-CHARGE-ETAPES-VOYAGE
025200     EVALUATE TRUE
025300         WHEN WS-NB-ETAPES = ZERO
025400             IF WS-MODE-TRACE
025500                 DISPLAY
025600                   "5-ITINERAIRE ENTREE VIDE - RECSOUT INCHANGE"
025700             END-IF
025800         WHEN WS-DEPART-INVALIDE-OUI
025900*                REQ. 5131 - REPORT BRUT, PAS DE PLUS PROCHE      CHG011  
026000*                VOISIN NI DE DISTANCE CALCULEE
026100             PERFORM 0100-CHARGE-ACTIVITES
026200             PERFORM 0210-LOCALISE-ETAPES
026300             PERFORM 0305-REPORTE-ETAPES-SAISIES
026400         WHEN OTHER
026500             PERFORM 0100-CHARGE-ACTIVITES
026600             PERFORM 0210-LOCALISE-ETAPES
026700             PERFORM 0300-CONSTRUIT-ITINERAIRE
026800     END-EVALUATE
026900     PERFORM 0999-FIN-PGM
027000     .
027100
027200*----------------------------------------------------------------*
027300*    CHARGEMENT DU CATALOGUE EN MEMOIRE (TRIE PAR ID CROISSANT,
027400*    CONDITION PREALABLE A LA RECHERCHE DICHOTOMIQUE DU 0500)
027500*----------------------------------------------------------------*
027600 0100-CHARGE-ACTIVITES.
027700     OPEN INPUT ACTFILE
027800     PERFORM 0110-LIRE-ACTIVITE UNTIL WS-FIN-ACTIVITES-OUI
027900     CLOSE ACTFILE
028000     .
028100
028200 0110-LIRE-ACTIVITE.
028300     READ ACTFILE
028400         AT END
028500             SET WS-FIN-ACTIVITES-OUI TO TRUE
028600         NOT AT END
028700             ADD 1 TO WS-NB-ACTIVITES
028800             MOVE E-ACT-ID TO
028900                 WS-T-ACT-ID (WS-NB-ACTIVITES)
029000             MOVE E-ACT-TITRE TO
029100                 WS-T-ACT-TITRE (WS-NB-ACTIVITES)
029200             MOVE E-ACT-CATEGORIE  TO
029300                 WS-T-ACT-CATEGORIE (WS-NB-ACTIVITES)
029400             MOVE E-ACT-LATITUDE   TO
029500                 WS-T-ACT-LATITUDE (WS-NB-ACTIVITES)
029600             MOVE E-ACT-LONGITUDE  TO
029700                 WS-T-ACT-LONGITUDE (WS-NB-ACTIVITES)
029800             MOVE E-ACT-IND-COORD  TO
029900                 WS-T-ACT-IND-COORD (WS-NB-ACTIVITES)
030000     END-READ
030100     .
030200
030300*----------------------------------------------------------------*
030400*    CHARGEMENT DES ETAPES SOUMISES POUR LE VOYAGE SUJET.
030500*    REPERE AU PASSAGE L'ETAPE DE DEPART (ORDRE-SAISIE = 0) -
030600*    SI AUCUNE ETAPE N'EN PORTE, WS-DEPART-INVALIDE EST ARME
030700*    (REQ. 5802) ET LE 0000-MAIN BASCULE SUR LE REPORT SIMPLE.    CHG009  
030800*----------------------------------------------------------------*
030900 0200-CHARGE-ETAPES-VOYAGE.
031000     OPEN INPUT ETAPFILE
031100     PERFORM 0201-LIRE-ETAPE UNTIL WS-FIN-ETAPES-OUI
031200     CLOSE ETAPFILE
031300     IF WS-NB-ETAPES > ZERO AND WS-INDICE-DEPART = ZERO
031400         SET WS-DEPART-INVALIDE-OUI TO TRUE
031500     END-IF
031600     .
031700
031800 0201-LIRE-ETAPE.
031900     READ ETAPFILE
032000         AT END
032100             SET WS-FIN-ETAPES-OUI TO TRUE
032200         NOT AT END
032300             IF WS-NB-ETAPES = ZERO
032400                 MOVE E-TRP-TRIP-ID TO WS-TRIP-ID-SUJET
032500             END-IF
032600             IF WS-NB-ETAPES < 20
032700                 ADD 1 TO WS-NB-ETAPES
032800                 MOVE E-TRP-ACT-ID TO
032900                     WS-E-ACT-ID (WS-NB-ETAPES)
033000                 MOVE E-TRP-ORDRE   TO
033100                     WS-E-ORDRE-SAISIE (WS-NB-ETAPES)
033200*                        REQ. 5130 - REPERE LE DEPART, QUI NE     CHG010  
033300*                        SERA PAS ECRIT COMME ETAPE EN SORTIE
033400                 IF E-TRP-ORDRE = ZERO
033500                     MOVE WS-NB-ETAPES TO WS-INDICE-DEPART
033600                 END-IF
033700             END-IF
033800     END-READ
033900     .
034000
034100*----------------------------------------------------------------*
034200*    RECHERCHE DICHOTOMIQUE D'UNE ACTIVITE PAR SON IDENTIFIANT
034300*    ENTREE : WS-ACT-ID-RECHERCHE   SORTIE : WS-INDICE-TROUVE
034400*    (ZERO = NON TROUVEE)
034500*----------------------------------------------------------------*
034600 0500-RECHERCHE-ACTIVITE.
034700     MOVE ZERO TO WS-INDICE-TROUVE
034800     MOVE 1                TO WS-BORNE-INF
034900     MOVE WS-NB-ACTIVITES  TO WS-BORNE-SUP
035000     PERFORM 0510-TESTE-MILIEU
035100         UNTIL WS-BORNE-INF > WS-BORNE-SUP
035200             OR WS-INDICE-TROUVE NOT = ZERO
035300     .
035400
035500*    REDUIT L'INTERVALLE DE MOITIE A CHAQUE PASSAGE
035600 0510-TESTE-MILIEU.
035700     COMPUTE WS-MILIEU = (WS-BORNE-INF + WS-BORNE-SUP) / 2
035800     EVALUATE TRUE
035900         WHEN WS-T-ACT-ID (WS-MILIEU) = WS-ACT-ID-RECHERCHE
036000             MOVE WS-MILIEU TO WS-INDICE-TROUVE
036100         WHEN WS-T-ACT-ID (WS-MILIEU) < WS-ACT-ID-RECHERCHE
036200             COMPUTE WS-BORNE-INF = WS-MILIEU + 1
036300         WHEN OTHER
036400             COMPUTE WS-BORNE-SUP = WS-MILIEU - 1
036500     END-EVALUATE
036600     .
036700
036800*----------------------------------------------------------------*
036900*    RESOLUTION DES COORDONNEES DE CHAQUE ETAPE SOUMISE (DEPART
037000*    COMPRIS) PAR RECHERCHE DICHOTOMIQUE DANS LE CATALOGUE.  UNE
037100*    ETAPE NON TROUVEE DANS LE CATALOGUE EST MARQUEE NON
037200*    LOCALISABLE (IND-COORD='N') ET SERA REPORTEE SANS DISTANCE
037300*    CALCULEE PAR LE 0322, PLUTOT QUE REJETEE.
037400*----------------------------------------------------------------*
037500 0210-LOCALISE-ETAPES.
037600     PERFORM 0211-LOCALISE-UNE-ETAPE
037700         VARYING WS-INDICE FROM 1 BY 1
037800         UNTIL WS-INDICE > WS-NB-ETAPES
037900     .
038000
038100 0211-LOCALISE-UNE-ETAPE.
038200     MOVE WS-E-ACT-ID (WS-INDICE) TO WS-ACT-ID-RECHERCHE
038300     PERFORM 0500-RECHERCHE-ACTIVITE
038400     IF WS-INDICE-TROUVE = ZERO
038500         MOVE 'N' TO WS-E-IND-COORD (WS-INDICE)
038600     ELSE
038700         MOVE WS-T-ACT-TITRE     (WS-INDICE-TROUVE) TO
038800             WS-E-TITRE (WS-INDICE)
038900         MOVE WS-T-ACT-CATEGORIE (WS-INDICE-TROUVE) TO
039000             WS-E-CATEGORIE (WS-INDICE)
039100         MOVE WS-T-ACT-LATITUDE  (WS-INDICE-TROUVE) TO
039200             WS-E-LATITUDE (WS-INDICE)
039300         MOVE WS-T-ACT-LONGITUDE (WS-INDICE-TROUVE) TO
039400             WS-E-LONGITUDE (WS-INDICE)
039500         MOVE WS-T-ACT-IND-COORD (WS-INDICE-TROUVE) TO
039600             WS-E-IND-COORD (WS-INDICE)
039700     END-IF
039800     .
039900
040000*----------------------------------------------------------------*
040100*    POINT DE DEPART ABSENT (REQ. 5131) - LES ETAPES SOUMISES     CHG011  
040200*    SONT REPORTEES SUR RECSOUT DANS L'ORDRE DE SAISIE, SANS
040300*    CALCUL DE DISTANCE.  AUCUNE N'EST ECARTEE, MEME NON
040400*    LOCALISABLE - SEUL LE PLUS PROCHE VOISIN EXIGE DES
040500*    COORDONNEES, PAS LE SIMPLE REPORT.
040600*----------------------------------------------------------------*
040700 0305-REPORTE-ETAPES-SAISIES.
040800     OPEN OUTPUT RECFILE
040900     MOVE ZERO TO WS-DISTANCE-KM
041000     PERFORM 0306-ECRIT-ETAPE-SAISIE
041100         VARYING WS-INDICE-COURANT FROM 1 BY 1
041200         UNTIL WS-INDICE-COURANT > WS-NB-ETAPES
041300     CLOSE RECFILE
041400     .
041500
041600*    WS-INDICE-COURANT SERT DE POINTEUR COMMUN AVEC LE 0310,
041700*    CE QUI PERMET DE REUTILISER CETTE ECRITURE SANS LA DUPLIQUER
041800 0306-ECRIT-ETAPE-SAISIE.
041900     PERFORM 0310-ECRIT-ETAPE
042000     .
042100
042200*----------------------------------------------------------------*
042300*    CONSTRUCTION DE L'ITINERAIRE PAR PLUS PROCHE VOISIN.  LE
042400*    POINT DE DEPART (ORDRE-SAISIE = 0) N'EST PAS UNE ETAPE DE
042500*    L'ITINERAIRE (REQ. 5130) - IL SERT UNIQUEMENT DE POSITION    CHG010  
042600*    INITIALE POUR LE PREMIER SAUT VERS LA PREMIERE VRAIE ETAPE,
042700*    ET EST MARQUE VISITE SANS JAMAIS ETRE ECRIT SUR RECSOUT.
042800*----------------------------------------------------------------*
042900 0300-CONSTRUIT-ITINERAIRE.
043000     OPEN OUTPUT RECFILE
043100     MOVE WS-INDICE-DEPART TO WS-INDICE-COURANT
043200     SET WS-E-VISITEE-OUI (WS-INDICE-COURANT) TO TRUE
043300     ADD 1 TO WS-NB-VISITEES
043400     MOVE ZERO TO WS-DISTANCE-KM
043500     PERFORM 0320-AVANCE-VERS-VOISIN
043600         UNTIL WS-NB-VISITEES >= WS-NB-ETAPES
043700     CLOSE RECFILE
043800     .
043900
044000*----------------------------------------------------------------*
044100*    RECHERCHE LE VOISIN NON VISITE LE PLUS PROCHE DE L'ETAPE
044200*    COURANTE (PARMI LES ETAPES LOCALISEES) ET L'ECRIT.  LES
044300*    ETAPES NON LOCALISABLES SONT REPORTEES EN FIN DE ROUTE, DANS
044400*    L'ORDRE DE SAISIE, SANS DISTANCE CALCULEE (0322).
044500*----------------------------------------------------------------*
044600 0320-AVANCE-VERS-VOISIN.
044700     MOVE ZERO TO WS-INDICE-PLUS-PROCHE
044800     IF WS-E-IND-COORD (WS-INDICE-COURANT) = 'Y'
044900         PERFORM 0321-TESTE-VOISIN
045000             VARYING WS-INDICE FROM 1 BY 1
045100             UNTIL WS-INDICE > WS-NB-ETAPES
045200     END-IF
045300     IF WS-INDICE-PLUS-PROCHE = ZERO
045400         PERFORM 0322-CHOISIS-PROCHAIN-NON-VISITE
045500     ELSE
045600         MOVE WS-DISTANCE-MINIMUM TO WS-DISTANCE-KM
045700     END-IF
045800     MOVE WS-INDICE-PLUS-PROCHE TO WS-INDICE-COURANT
045900     SET WS-E-VISITEE-OUI (WS-INDICE-COURANT) TO TRUE
046000     ADD 1 TO WS-NB-VISITEES
046100     PERFORM 0310-ECRIT-ETAPE
046200     .
046300
046400*    CANDIDAT RETENU SI NON VISITE, LOCALISABLE, ET PLUS PROCHE
046500*    QUE TOUT CANDIDAT DEJA EXAMINE POUR CE TOUR
046600 0321-TESTE-VOISIN.
046700     IF NOT WS-E-VISITEE-OUI (WS-INDICE)
046800         AND WS-E-IND-COORD (WS-INDICE) = 'Y'
046900         MOVE WS-E-LATITUDE  (WS-INDICE-COURANT) TO WS-LAT1-DEG
047000         MOVE WS-E-LONGITUDE (WS-INDICE-COURANT) TO WS-LNG1-DEG
047100         MOVE WS-E-LATITUDE  (WS-INDICE)         TO WS-LAT2-DEG
047200         MOVE WS-E-LONGITUDE (WS-INDICE)         TO WS-LNG2-DEG
047300         PERFORM 0600-CALCULE-HAVERSINE
047400         IF WS-INDICE-PLUS-PROCHE = ZERO
047500             OR WS-DISTANCE-KM < WS-DISTANCE-MINIMUM
047600             MOVE WS-INDICE     TO WS-INDICE-PLUS-PROCHE
047700             MOVE WS-DISTANCE-KM TO WS-DISTANCE-MINIMUM
047800         END-IF
047900     END-IF
048000     .
048100
048200*    AUCUN VOISIN LOCALISABLE RESTANT - REPORT DANS L'ORDRE SAISI,
048300*    DISTANCE LAISSEE A ZERO (ETAPE NON LOCALISABLE)
048400 0322-CHOISIS-PROCHAIN-NON-VISITE.
048500     MOVE ZERO TO WS-DISTANCE-KM
048600     PERFORM 0323-TESTE-NON-VISITE
048700         VARYING WS-INDICE FROM 1 BY 1
048800         UNTIL WS-INDICE > WS-NB-ETAPES
048900             OR WS-INDICE-PLUS-PROCHE NOT = ZERO
049000     .
049100
049200*    RETIENT LA PREMIERE ETAPE NON VISITEE RENCONTREE, DANS
049300*    L'ORDRE DE LA TABLE (QUI EST L'ORDRE DE SAISIE D'ORIGINE)
049400 0323-TESTE-NON-VISITE.
049500     IF NOT WS-E-VISITEE-OUI (WS-INDICE)
049600         MOVE WS-INDICE TO WS-INDICE-PLUS-PROCHE
049700     END-IF
049800     .
049900
050000*----------------------------------------------------------------*
050100*    ECRITURE D'UNE ETAPE DE L'ITINERAIRE SUR RECSOUT.  LE RANG
050200*    D'ECRITURE EST PLACE DANS S-REC-SCORE, QUI N'EST ICI QU'UN
050300*    NUMERO D'ORDRE ET NON UN SCORE DE PERTINENCE COMME DANS LES
050400*    AUTRES PROGRAMMES DE LA CHAINE.
050500*----------------------------------------------------------------*
050600 0310-ECRIT-ETAPE.
050700     ADD 1 TO WS-RANG-ECRITURE
050800     MOVE WS-TRIP-ID-SUJET TO S-REC-USER-ID
050900     MOVE WS-E-ACT-ID   (WS-INDICE-COURANT) TO S-REC-ACT-ID
051000     MOVE WS-E-TITRE    (WS-INDICE-COURANT) TO S-REC-TITRE
051100     MOVE WS-E-CATEGORIE (WS-INDICE-COURANT) TO S-REC-CATEGORIE
051200     MOVE WS-RANG-ECRITURE                  TO S-REC-SCORE
051300     COMPUTE S-REC-DISTANCE-KM ROUNDED = WS-DISTANCE-KM
051400     MOVE SPACE                              TO S-REC-MOTIF
051500     WRITE S-RECOMMANDATION-ENREG
051600     IF WS-MODE-TRACE
051700         MOVE WS-E-ACT-ID (WS-INDICE-COURANT) TO
051800             WS-ETAPE-COURANTE-ID
051900         MOVE WS-RANG-ECRITURE TO WS-RANG-ROUTE
052000         MOVE WS-DISTANCE-KM TO WS-DISTANCE-VAL
052100         DISPLAY "5-ITINERAIRE RANG=" WS-RANG-ROUTE-EDIT
052200                 " ACT="              WS-ETAPE-COURANTE-EDIT
052300                 " DIST="             WS-DISTANCE-EDIT
052400     END-IF
052500     .
052600
052700*----------------------------------------------------------------*
052800*    GEO-UTILS - DISTANCE DE HAVERSINE ENTRE DEUX POINTS
052900*    ENTREE : WS-LAT1-DEG/WS-LNG1-DEG/WS-LAT2-DEG/WS-LNG2-DEG
053000*    SORTIE : WS-DISTANCE-KM
053100*----------------------------------------------------------------*
053200 0600-CALCULE-HAVERSINE.
053300     COMPUTE WS-LAT1-RAD = WS-LAT1-DEG * WS-PI / 180
053400     COMPUTE WS-LNG1-RAD = WS-LNG1-DEG * WS-PI / 180
053500     COMPUTE WS-LAT2-RAD = WS-LAT2-DEG * WS-PI / 180
053600     COMPUTE WS-LNG2-RAD = WS-LNG2-DEG * WS-PI / 180
053700     COMPUTE WS-DELTA-LAT = (WS-LAT2-RAD - WS-LAT1-RAD) / 2
053800     COMPUTE WS-DELTA-LNG = (WS-LNG2-RAD - WS-LNG1-RAD) / 2
053900
054000*    FORMULE CLASSIQUE DE HAVERSINE, EN DEUX TEMPS : LE TERME A
054100*    (ENTRE 0 ET 1) PUIS L'ANGLE CENTRAL C = 2.ARCSIN(RACINE(A))
054200     MOVE WS-DELTA-LAT TO WS-ANGLE-RAD
054300     PERFORM 0610-CALCULE-SINUS
054400     MOVE WS-RESULTAT-SERIE TO WS-SIN-DEMI-LAT
054500
054600     MOVE WS-DELTA-LNG TO WS-ANGLE-RAD
054700     PERFORM 0610-CALCULE-SINUS
054800     MOVE WS-RESULTAT-SERIE TO WS-SIN-DEMI-LNG
054900
055000     MOVE WS-LAT1-RAD TO WS-ANGLE-RAD
055100     PERFORM 0620-CALCULE-COSINUS
055200     MOVE WS-RESULTAT-SERIE TO WS-COS-LAT1
055300
055400     MOVE WS-LAT2-RAD TO WS-ANGLE-RAD
055500     PERFORM 0620-CALCULE-COSINUS
055600     MOVE WS-RESULTAT-SERIE TO WS-COS-LAT2
055700
055800     COMPUTE WS-VALEUR-A =
055900         (WS-SIN-DEMI-LAT * WS-SIN-DEMI-LAT) +
056000         (WS-COS-LAT1 * WS-COS-LAT2 *
056100          WS-SIN-DEMI-LNG * WS-SIN-DEMI-LNG)
056200
056300     MOVE WS-VALEUR-A TO WS-RADICANDE
056400     PERFORM 0630-CALCULE-RACINE THRU 0630-CALCULE-RACINE-EXIT
056500     MOVE WS-RACINE-ESTIMEE TO WS-RACINE-A
056600
056700     MOVE WS-RACINE-A TO WS-ARCSIN-X
056800     PERFORM 0640-CALCULE-ARCSIN
056900     COMPUTE WS-VALEUR-C = 2 * WS-ARCSIN-RESULTAT
057000
057100     COMPUTE WS-DISTANCE-KM ROUNDED =
057200         WS-RAYON-TERRE-KM * WS-VALEUR-C
057300     .
057400
057500*----------------------------------------------------------------*
057600*    GEO-UTILS - SINUS PAR SERIE DE TAYLOR (8 TERMES)
057700*    ENTREE : WS-ANGLE-RAD   SORTIE : WS-RESULTAT-SERIE
057800*----------------------------------------------------------------*
057900 0610-CALCULE-SINUS.
058000     MOVE WS-ANGLE-RAD TO WS-RESULTAT-SERIE
058100     MOVE WS-ANGLE-RAD TO WS-ANGLE-PUISSANCE
058200     COMPUTE WS-ANGLE-CARRE = WS-ANGLE-RAD * WS-ANGLE-RAD
058300     MOVE 1 TO WS-FACTEUR-TERME
058400     PERFORM 0611-AJOUTE-TERME-SINUS
058500         VARYING WS-RANG-TERME FROM 1 BY 1
058600         UNTIL WS-RANG-TERME > 7
058700     .
058800
058900*    TERMES ALTERNES +/- X**(2N+1) / (2N+1)! - LE SIGNE EST
059000*    DETERMINE PAR LA PARITE DU RANG DU TERME
059100 0611-AJOUTE-TERME-SINUS.
059200     COMPUTE WS-ANGLE-PUISSANCE =
059300         WS-ANGLE-PUISSANCE * WS-ANGLE-CARRE
059400     COMPUTE WS-FACTEUR-TERME =
059500         WS-FACTEUR-TERME * (2 * WS-RANG-TERME) *
059600         ((2 * WS-RANG-TERME) + 1)
059700     COMPUTE WS-TERME = WS-ANGLE-PUISSANCE / WS-FACTEUR-TERME
059800     IF (WS-RANG-TERME / 2) * 2 = WS-RANG-TERME
059900         ADD      WS-TERME TO WS-RESULTAT-SERIE
060000     ELSE
060100         SUBTRACT WS-TERME FROM WS-RESULTAT-SERIE
060200     END-IF
060300     .
060400
060500*----------------------------------------------------------------*
060600*    GEO-UTILS - COSINUS PAR SERIE DE TAYLOR (8 TERMES)
060700*    ENTREE : WS-ANGLE-RAD   SORTIE : WS-RESULTAT-SERIE
060800*----------------------------------------------------------------*
060900 0620-CALCULE-COSINUS.
061000     MOVE 1 TO WS-RESULTAT-SERIE
061100     MOVE 1 TO WS-ANGLE-PUISSANCE
061200     COMPUTE WS-ANGLE-CARRE = WS-ANGLE-RAD * WS-ANGLE-RAD
061300     MOVE 1 TO WS-FACTEUR-TERME
061400     PERFORM 0621-AJOUTE-TERME-COSINUS
061500         VARYING WS-RANG-TERME FROM 1 BY 1
061600         UNTIL WS-RANG-TERME > 7
061700     .
061800
061900 0621-AJOUTE-TERME-COSINUS.
062000     COMPUTE WS-ANGLE-PUISSANCE =
062100         WS-ANGLE-PUISSANCE * WS-ANGLE-CARRE
062200     COMPUTE WS-FACTEUR-TERME =
062300         WS-FACTEUR-TERME * ((2 * WS-RANG-TERME) - 1) *
062400         (2 * WS-RANG-TERME)
062500     COMPUTE WS-TERME = WS-ANGLE-PUISSANCE / WS-FACTEUR-TERME
062600     IF (WS-RANG-TERME / 2) * 2 = WS-RANG-TERME
062700         ADD      WS-TERME TO WS-RESULTAT-SERIE
062800     ELSE
062900         SUBTRACT WS-TERME FROM WS-RESULTAT-SERIE
063000     END-IF
063100     .
063200
063300*----------------------------------------------------------------*
063400*    GEO-UTILS - RACINE CARREE PAR NEWTON-RAPHSON
063500*    ENTREE : WS-RADICANDE   SORTIE : WS-RACINE-ESTIMEE
063600*    REVU EN 2010 (CHG012) POUR SORTIR DES LA CONVERGENCE PLUTOT
063700*    QUE D'ITERER TOUJOURS LES 20 FOIS PREVUES A L'ORIGINE
063800*----------------------------------------------------------------*
063900 0630-CALCULE-RACINE.
064000     IF WS-RADICANDE <= ZERO
064100         MOVE ZERO TO WS-RACINE-ESTIMEE
064200         GO TO 0630-CALCULE-RACINE-EXIT
064300     END-IF
064400     COMPUTE WS-RACINE-ESTIMEE = WS-RADICANDE / 2
064500     IF WS-RACINE-ESTIMEE = ZERO
064600         MOVE WS-RADICANDE TO WS-RACINE-ESTIMEE
064700     END-IF
064800     MOVE 1 TO WS-ITERATION-RACINE
064900     .
065000
065100*    BOUCLE D'ITERATION PAR GO TO - SORT SI LA LIMITE DE 20
065200*    PASSAGES EST ATTEINTE OU SI L'ESTIMATION NE BOUGE PLUS
065300 0631-ITERE-NEWTON.
065400     IF WS-ITERATION-RACINE > 20
065500         GO TO 0630-CALCULE-RACINE-EXIT
065600     END-IF
065700     MOVE WS-RACINE-ESTIMEE TO WS-RACINE-PRECEDENTE
065800     COMPUTE WS-RACINE-ESTIMEE =
065900         (WS-RACINE-PRECEDENTE +
066000          (WS-RADICANDE / WS-RACINE-PRECEDENTE)) / 2
066100*    CONVERGENCE ATTEINTE - INUTILE DE CONTINUER LES ITERATIONS
066200     IF WS-RACINE-ESTIMEE = WS-RACINE-PRECEDENTE
066300         GO TO 0630-CALCULE-RACINE-EXIT
066400     END-IF
066500     ADD 1 TO WS-ITERATION-RACINE
066600     GO TO 0631-ITERE-NEWTON
066700     .
066800
066900 0630-CALCULE-RACINE-EXIT.
067000     EXIT.
067100
067200*----------------------------------------------------------------*
067300*    GEO-UTILS - ARCSINUS PAR SERIE DE PUISSANCES (8 TERMES)
067400*    ENTREE : WS-ARCSIN-X   SORTIE : WS-ARCSIN-RESULTAT
067500*    VALIDE POUR 0 <= X <= 1 (CAS DE LA FORMULE DE HAVERSINE)
067600*----------------------------------------------------------------*
067700 0640-CALCULE-ARCSIN.
067800     MOVE WS-ARCSIN-X TO WS-ARCSIN-RESULTAT
067900     MOVE WS-ARCSIN-X TO WS-ANGLE-PUISSANCE
068000     COMPUTE WS-ANGLE-CARRE = WS-ARCSIN-X * WS-ARCSIN-X
068100     PERFORM 0641-AJOUTE-TERME-ARCSIN
068200         VARYING WS-RANG-TERME FROM 1 BY 1
068300         UNTIL WS-RANG-TERME > 7
068400     .
068500
068600*    LES COEFFICIENTS SONT LES VALEURS NUMERIQUES PRECALCULEES
068700*    DE LA SERIE BINOMIALE DE L'ARCSINUS - PAS DE FACTORIELLE
068800*    CALCULEE EN LIGNE, POUR LIMITER LES DEPASSEMENTS DE PIC
068900 0641-AJOUTE-TERME-ARCSIN.
069000     COMPUTE WS-ANGLE-PUISSANCE =
069100         WS-ANGLE-PUISSANCE * WS-ANGLE-CARRE
069200     EVALUATE WS-RANG-TERME
069300         WHEN 1 MOVE 0.166667  TO WS-FACTEUR-TERME
069400         WHEN 2 MOVE 0.075000  TO WS-FACTEUR-TERME
069500         WHEN 3 MOVE 0.044643  TO WS-FACTEUR-TERME
069600         WHEN 4 MOVE 0.030382  TO WS-FACTEUR-TERME
069700         WHEN 5 MOVE 0.022372  TO WS-FACTEUR-TERME
069800         WHEN 6 MOVE 0.017357  TO WS-FACTEUR-TERME
069900         WHEN 7 MOVE 0.013986  TO WS-FACTEUR-TERME
070000     END-EVALUATE
070100     COMPUTE WS-TERME = WS-ANGLE-PUISSANCE * WS-FACTEUR-TERME
070200     ADD WS-TERME TO WS-ARCSIN-RESULTAT
070300     .
070400
070500*    FIN NORMALE DU PROGRAMME - AUCUN CODE RETOUR SPECIFIQUE
070600 0999-FIN-PGM.
070700     STOP RUN.
